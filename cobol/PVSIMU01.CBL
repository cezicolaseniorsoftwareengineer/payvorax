000100******************************************************************
000200*                                                                *
000300*               P V S I M U 0 1   -   P A Y V O R A X            *
000400*                                                                *
000500*----------------------------------------------------------------*
000600* FECHA         : 27/03/1989                                     *
000700* PROGRAMADOR   : ERICK RAMIREZ (EEDR)                           *
000800* INSTALACION   : PAYVORAX - PAGOS INSTANTANEOS                  *
000900* APLICACION    : SIMULACION DE PARCELAMENTO (TABLA PRICE)       *
001000* PROGRAMA      : PVSIMU01                                       *
001100* TIPO          : BATCH                                          *
001200* BPM-RATIONAL  : 241211                                         *
001300*----------------------------------------------------------------*
001400* DESCRIPCION   : TOMA UN ARCHIVO DE SOLICITUDES DE SIMULACION   *
001500*               : DE PARCELAMENTO (VALOR, NUMERO DE CUOTAS Y     *
001600*               : TASA MENSUAL), VALIDA LOS LIMITES DEL NEGOCIO, *
001700*               : CALCULA LA CUOTA FIJA POR LA TABLA PRICE, EL   *
001800*               : DETALLE MES A MES DE LA AMORTIZACION Y EL      *
001900*               : COSTO EFECTIVO TOTAL (CET) MENSUAL Y ANUAL     *
002000*               : POR BISECCION NUMERICA (NO SE USAN FUNCIONES   *
002100*               : INTRINSECAS DEL COMPILADOR).                   *
002200*----------------------------------------------------------------*
002300* ARCHIVOS      : SIMSOL   - SOLICITUDES DE SIMULACION           *
002400*               : SIMRES   - RESULTADO RESUMEN POR SOLICITUD     *
002500*               : SIMAMZ   - DETALLE DE AMORTIZACION (UN RENGLON *
002600*               :            POR MES DE CADA SIMULACION AC EPTA) *
002700*               : PVAUDIT  - BITACORA DE AUDITORIA               *
002800*----------------------------------------------------------------*
002900*                     R E G I S T R O   D E   C A M B I O S      *
003000*----------------------------------------------------------------*
003100* 27/03/1989 EEDR PV-3001 ALTA DEL PROGRAMA                      *
003200* 19/09/1989 EEDR PV-3006 SE AGREGA LA TABLA DE AMORTIZACION MES *
003300*                         A MES (ANTES SOLO SE EMITIA LA CUOTA)  *
003400* 05/02/1991 MPCH PV-3014 SE AGREGA EL FLUJO DE RESIDUO EN EL    *
003500*                         SALDO DE LA ULTIMA CUOTA               *
003600* 21/08/1993 EEDR PV-3020 CALCULO DEL CET MENSUAL Y ANUAL POR    *
003700*                         BISECCION NUMERICA                    *
003800* 18/09/1998 EEDR PV-Y2K  REVISION Y2K - SIN CAMPOS DE FECHA DE  *
003900*                         DOS DIGITOS EN ESTE PROGRAMA           *
004000* 14/04/2002 JVCH PV-3028 SE ACOTAN LOS LIMITES DE PLAZO Y TASA  *
004100*                         PARA EVITAR DESBORDE EN LA BISECCION   *
004200* 30/10/2006 JVCH PV-3033 LIMPIEZA DE COMENTARIOS Y REVISION DE  *
004300*                         ESTANDARES DE LA CELULA PAYVORAX       *
004400* 09/03/2013 EEDR PV-3037 ULTIMA REVISION DE MANTENIMIENTO       *
004500*                         NORMAL, SIN CAMBIOS FUNCIONALES        *
004510* 22/09/2015 LMC  PV-3041 REVISION DE NEGOCIO: EL AREA COMERCIAL *
004515*                         AUTORIZA PLAZOS HASTA 360 CUOTAS Y     *
004520*                         TASA HASTA 15% MENSUAL. SE AMPLIA      *
004525*                         400-VALIDA-LIMITES Y SE AGREGA TOPE DE *
004530*                         VALOR DE R$ 1,000,000.00 POR SOLICITUD.*
004535* 06/10/2015 LMC  PV-3042 EL TOPE SUPERIOR DE LA BISECCION EN    *
004540*                         700-CALCULA-CET (WKS-CET-HI) SE QUEDO  *
004545*                         EN 10% CUANDO SE AMPLIO LA TASA MAXIMA *
004546*                         A 15% EN PV-3041. SE SUBE A 20% DE     *
004547*                         HOLGURA PARA CUBRIR TODA LA TASA       *
004548*                         VALIDADA POR 400-VALIDA-LIMITES.       *
004549******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.      PVSIMU01.
004900 AUTHOR.          ERICK RAMIREZ.
005000 INSTALLATION.    PAYVORAX.
005100 DATE-WRITTEN.    27/03/1989.
005200 DATE-COMPILED.   27/03/1989.
005300 SECURITY.        CONFIDENCIAL.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SIMSOL ASSIGN TO SIMSOL
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-SIMSOL.
006400     SELECT SIMRES ASSIGN TO SIMRES
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-SIMRES.
006700     SELECT SIMAMZ ASSIGN TO SIMAMZ
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-SIMAMZ.
007000     SELECT PVAUDIT ASSIGN TO PVAUDIT
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS  IS FS-PVAUDIT.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SIMSOL
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800     COPY PVSIMR.
007900 FD  SIMRES
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  REG-SIMRES-SALIDA.
008300     05  RES-CUOTA                  PIC S9(09)V99.
008400     05  RES-TOTAL-PAGO             PIC S9(11)V99.
008500     05  RES-CET-ANUAL              PIC S9(05)V99.
008600     05  RES-ACEITO                 PIC X(01).
008700         88  RES-FUE-ACEITO               VALUE 'Y'.
008800         88  RES-FUE-RECHAZADO            VALUE 'N'.
008900     05  FILLER                     PIC X(20)      VALUE SPACES.
009000 FD  SIMAMZ
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  REG-SIMAMZ-SALIDA.
009400     05  SAM-MES                    PIC 9(03).
009500     05  SAM-CUOTA                  PIC S9(09)V99.
009600     05  SAM-JUROS                  PIC S9(09)V99.
009700     05  SAM-AMORTIZACAO            PIC S9(09)V99.
009800     05  SAM-SALDO                  PIC S9(09)V99.
009900     05  FILLER                     PIC X(10)      VALUE SPACES.
010000 FD  PVAUDIT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  REG-PVAUDIT.
010400     05  LAU-ACCION                 PIC X(12).
010500     05  LAU-USUARIO                PIC X(36).
010600     05  LAU-RECURSO                PIC X(36).
010700     05  LAU-DETALLE                PIC X(45).
010750     05  FILLER                     PIC X(03).
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*    VARIABLES DE ESTADO DE ARCHIVOS (WKS-FS-STATUS)             *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300     05  FS-SIMSOL                  PIC 9(02)      VALUE ZEROS.
011400     05  FS-SIMRES                  PIC 9(02)      VALUE ZEROS.
011500     05  FS-SIMAMZ                  PIC 9(02)      VALUE ZEROS.
011600     05  FS-PVAUDIT                 PIC 9(02)      VALUE ZEROS.
011650     05  FILLER                     PIC X(10)      VALUE SPACES.
011700******************************************************************
011800*    SWITCHES DE CONTROL DEL CICLO PRINCIPAL                     *
011900******************************************************************
012000 01  WKS-SWITCHES.
012100     05  WKS-SW-FIN-SIMSOL          PIC X(01)      VALUE 'N'.
012200         88  FIN-SIMSOL                   VALUE 'Y'.
012300     05  WKS-SW-LIMITES-VALIDOS     PIC X(01)      VALUE 'Y'.
012400         88  SW-LIMITES-VALIDOS           VALUE 'Y'.
012450     05  FILLER                     PIC X(10)      VALUE SPACES.
012500******************************************************************
012600*    FECHA DEL PROCESO Y CONTADOR SECUENCIAL DE SIMULACIONES     *
012700*    (SE USA PARA ETIQUETAR LAS LINEAS DE AUDITORIA)             *
012800******************************************************************
012900 01  WKS-FECHA-HOY                  PIC 9(08)      VALUE ZEROS.
013000 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013100     05  WKS-FECHA-HOY-AAAA         PIC 9(04).
013200     05  WKS-FECHA-HOY-MM           PIC 9(02).
013300     05  WKS-FECHA-HOY-DD           PIC 9(02).
013400 77  WKS-CONTADOR-SIM               PIC 9(06) COMP  VALUE ZERO.
013500 01  WKS-CONTADOR-SIM-EDIT          PIC 9(06)      VALUE ZEROS.
013600 01  WKS-CONTADOR-SIM-EDIT-R REDEFINES WKS-CONTADOR-SIM-EDIT
013700                                    PIC X(06).
013800******************************************************************
013900*    COPIA DE TRABAJO DEL VALOR SOLICITADO (SOLO PARA ILUSTRAR   *
014000*    EL ENTERO Y LOS CENTAVOS EN LA LINEA DE AUDITORIA)          *
014100******************************************************************
014200 01  WKS-SOL-VALOR-COPIA            PIC S9(07)V99.
014300 01  WKS-SOL-VALOR-COPIA-R REDEFINES WKS-SOL-VALOR-COPIA.
014400     05  WKS-VALOR-ENTERO           PIC S9(07).
014500     05  WKS-VALOR-CENTAVOS         PIC 99.
014600******************************************************************
014700*    AREAS DE CALCULO DE LA TABLA PRICE (TODAS COMP-3, NO SON    *
014800*    CAMPOS DE DINERO EXPUESTOS AL CLIENTE, SON AREAS INTERNAS   *
014900*    DE CALCULO DE ALTA PRECISION)                               *
015000******************************************************************
015100 77  WKS-FACTOR                     PIC S9(05)V9(08) COMP-3.
015200 77  WKS-TASA                       PIC S9(01)V9(08) COMP-3.
015300 77  WKS-CUOTA-CALC                 PIC S9(09)V99    COMP-3.
015400 77  WKS-TOTAL-PAGO-CALC            PIC S9(11)V99    COMP-3.
015500 77  WKS-SALDO-CALC                 PIC S9(09)V99    COMP-3.
015600 77  WKS-JUROS-CALC                 PIC S9(09)V99    COMP-3.
015700 77  WKS-AMORTIZ-CALC               PIC S9(09)V99    COMP-3.
015800 77  WKS-CONT-MES                   PIC 9(03) COMP   VALUE ZERO.
015900******************************************************************
016000*    AREAS DE BISECCION PARA EL CALCULO DEL CET MENSUAL          *
016100******************************************************************
016200 77  WKS-CET-RATIO                  PIC S9(05)V9(08) COMP-3.
016300 77  WKS-CET-LO                     PIC S9(01)V9(08) COMP-3.
016400 77  WKS-CET-HI                     PIC S9(01)V9(08) COMP-3.
016500 77  WKS-CET-MID                    PIC S9(01)V9(08) COMP-3.
016600 77  WKS-CET-ACUM                   PIC S9(05)V9(08) COMP-3.
016700 77  WKS-CET-MENSUAL                PIC S9(01)V9(08) COMP-3.
016800 77  WKS-CET-ANUAL-CALC             PIC S9(05)V9(08) COMP-3.
016900 77  WKS-CET-PORCENTO               PIC S9(05)V99    COMP-3.
017000 77  WKS-CONT-BISECCION             PIC 9(02) COMP   VALUE ZERO.
017100 77  WKS-CONT-POTENCIA              PIC 9(03) COMP   VALUE ZERO.
017200******************************************************************
017300*    ACUMULADORES DE ESTADISTICAS DEL CICLO (TODOS COMP)         *
017400******************************************************************
017500 77  WKS-REG-LEIDOS                 PIC 9(05) COMP  VALUE ZERO.
017600 77  WKS-REG-ACEPTADOS              PIC 9(05) COMP  VALUE ZERO.
017700 77  WKS-REG-RECHAZADOS             PIC 9(05) COMP  VALUE ZERO.
017800 01  WKS-LINEA-AUDITORIA.
017900     05  LAU-ACCION-WS              PIC X(12).
018000     05  LAU-USUARIO-WS             PIC X(36).
018100     05  LAU-RECURSO-WS             PIC X(36).
018200     05  LAU-DETALLE-WS             PIC X(45).
018250     05  FILLER                     PIC X(03).
018300 PROCEDURE DIVISION.
018400******************************************************************
018500*    SECCION PRINCIPAL - CONTROLA TODO EL CICLO DEL PROGRAMA     *
018600******************************************************************
018700 000-MAIN SECTION.
018800     PERFORM 100-ABRIR-ARCHIVOS  THRU 100-ABRIR-ARCHIVOS-E
018900     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
019000     PERFORM 200-LEE-SOLICITUD   THRU 200-LEE-SOLICITUD-E
019100     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E
019200         UNTIL FIN-SIMSOL
019300     PERFORM 900-ESTADISTICAS    THRU 900-ESTADISTICAS-E
019400     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
019500     STOP RUN.
019600 000-MAIN-E. EXIT.
019700******************************************************************
019800*    ABRE TODOS LOS ARCHIVOS DEL CICLO Y VALIDA APERTURA         *
019900******************************************************************
020000 100-ABRIR-ARCHIVOS SECTION.
020100     OPEN INPUT  SIMSOL
020200     OPEN OUTPUT SIMRES
020300     OPEN OUTPUT SIMAMZ
020400     OPEN OUTPUT PVAUDIT
020500     IF FS-SIMSOL NOT = 0 OR FS-SIMRES NOT = 0 OR
020600        FS-SIMAMZ NOT = 0 OR FS-PVAUDIT NOT = 0
020700        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE PVSIMU01 ***'
020800                UPON CONSOLE
020900        GO TO 999-ERROR-FATAL
021000     END-IF.
021100 100-ABRIR-ARCHIVOS-E. EXIT.
021200******************************************************************
021300*    LEE LA SIGUIENTE SOLICITUD DE SIMULACION                    *
021400******************************************************************
021500 200-LEE-SOLICITUD SECTION.
021600     READ SIMSOL AT END SET FIN-SIMSOL TO TRUE END-READ
021700     IF NOT FIN-SIMSOL
021800        ADD 1 TO WKS-REG-LEIDOS
021900        ADD 1 TO WKS-CONTADOR-SIM
022000     END-IF.
022100 200-LEE-SOLICITUD-E. EXIT.
022200******************************************************************
022300*    PROCESA UNA SOLICITUD - VALIDA LIMITES Y CALCULA LA CUOTA   *
022400******************************************************************
022500 300-PROCESA-SOLICITUD SECTION.
022600     MOVE SIM-VALOR TO WKS-SOL-VALOR-COPIA
022700     PERFORM 400-VALIDA-LIMITES THRU 400-VALIDA-LIMITES-E
022800     IF NOT SW-LIMITES-VALIDOS
022900        MOVE ZERO           TO RES-CUOTA RES-TOTAL-PAGO RES-CET-ANUAL
023000        MOVE 'N'            TO RES-ACEITO
023100        WRITE REG-SIMRES-SALIDA
023200        MOVE 'SIM-RECHAZO ' TO LAU-ACCION-WS
023300        MOVE SPACES         TO LAU-USUARIO-WS
023400        MOVE SPACES         TO LAU-RECURSO-WS
023500        MOVE 'VALOR, PLAZO O TASA FUERA DE LOS LIMITES DEL NEGOCIO'
023600               TO LAU-DETALLE-WS
023700        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
023800        ADD 1 TO WKS-REG-RECHAZADOS
023900     ELSE
024000        PERFORM 500-CALCULA-PRICE  THRU 500-CALCULA-PRICE-E
024100        PERFORM 600-GENERA-AMORTIZ THRU 600-GENERA-AMORTIZ-E
024200        PERFORM 700-CALCULA-CET    THRU 700-CALCULA-CET-E
024300        MOVE WKS-CUOTA-CALC      TO RES-CUOTA
024400        MOVE WKS-TOTAL-PAGO-CALC TO RES-TOTAL-PAGO
024500        MOVE WKS-CET-PORCENTO    TO RES-CET-ANUAL
024600        MOVE 'Y'                 TO RES-ACEITO
024700        WRITE REG-SIMRES-SALIDA
024800        MOVE 'SIM-ACEITO  ' TO LAU-ACCION-WS
024900        MOVE SPACES         TO LAU-USUARIO-WS
025000        MOVE WKS-CONTADOR-SIM-EDIT-R TO LAU-RECURSO-WS
025100        MOVE 'SIMULACION CALCULADA POR TABLA PRICE'
025200               TO LAU-DETALLE-WS
025300        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
026000        ADD 1 TO WKS-REG-ACEPTADOS
026100     END-IF
026200     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.
026300 300-PROCESA-SOLICITUD-E. EXIT.
026400******************************************************************
026500*    VALIDA LOS LIMITES DEL NEGOCIO - VALOR, PLAZO Y TASA        *
026600*    (PLAZO HASTA 360 CUOTAS, TASA HASTA 15% MENSUAL Y VALOR     *
026700*    HASTA R$ 1,000,000.00 POR SOLICITUD - VER PV-3041)          *
026800******************************************************************
026900 400-VALIDA-LIMITES SECTION.
027000     MOVE 'Y' TO WKS-SW-LIMITES-VALIDOS
027100     IF SIM-VALOR NOT > ZERO OR SIM-VALOR > 1000000
027200        MOVE 'N' TO WKS-SW-LIMITES-VALIDOS
027300     END-IF
027400     IF SIM-PLAZO-MESES < 1 OR SIM-PLAZO-MESES > 360
027500        MOVE 'N' TO WKS-SW-LIMITES-VALIDOS
027600     END-IF
027700     IF SIM-TASA-MENSAL NOT > ZERO OR SIM-TASA-MENSAL > 0.15
027800        MOVE 'N' TO WKS-SW-LIMITES-VALIDOS
027900     END-IF.
028000 400-VALIDA-LIMITES-E. EXIT.
028100******************************************************************
028200*    CALCULA LA CUOTA FIJA DE LA TABLA PRICE                     *
028300*    FACTOR = (1 + TASA) ELEVADO AL PLAZO                        *
028400*    CUOTA  = VALOR * (TASA * FACTOR) / (FACTOR - 1)             *
028500******************************************************************
028600 500-CALCULA-PRICE SECTION.
028700     MOVE SIM-TASA-MENSAL TO WKS-TASA
028800     MOVE 1               TO WKS-FACTOR
028900     PERFORM 510-ELEVA-FACTOR THRU 510-ELEVA-FACTOR-E
029000         VARYING WKS-CONT-POTENCIA FROM 1 BY 1
029100         UNTIL WKS-CONT-POTENCIA > SIM-PLAZO-MESES
029200     COMPUTE WKS-CUOTA-CALC ROUNDED =
029300             SIM-VALOR * (WKS-TASA * WKS-FACTOR) / (WKS-FACTOR - 1)
029400     COMPUTE WKS-TOTAL-PAGO-CALC ROUNDED =
029500             WKS-CUOTA-CALC * SIM-PLAZO-MESES.
029600 500-CALCULA-PRICE-E. EXIT.
029700 510-ELEVA-FACTOR SECTION.
029800     COMPUTE WKS-FACTOR ROUNDED = WKS-FACTOR * (1 + WKS-TASA).
029900 510-ELEVA-FACTOR-E. EXIT.
030000******************************************************************
030100*    GENERA EL DETALLE DE AMORTIZACION, UN RENGLON POR MES,      *
030200*    CON FLUJO DE RESIDUO EN EL SALDO DE LA ULTIMA CUOTA         *
030300******************************************************************
030400 600-GENERA-AMORTIZ SECTION.
030500     MOVE SIM-VALOR TO WKS-SALDO-CALC
030600     PERFORM 610-GRABA-RENGLON-AMORTIZ
030700             THRU 610-GRABA-RENGLON-AMORTIZ-E
030800         VARYING WKS-CONT-MES FROM 1 BY 1
030900         UNTIL WKS-CONT-MES > SIM-PLAZO-MESES.
031000 600-GENERA-AMORTIZ-E. EXIT.
031100 610-GRABA-RENGLON-AMORTIZ SECTION.
031200     COMPUTE WKS-JUROS-CALC ROUNDED = WKS-SALDO-CALC * WKS-TASA
031300     COMPUTE WKS-AMORTIZ-CALC ROUNDED =
031400             WKS-CUOTA-CALC - WKS-JUROS-CALC
031500     SUBTRACT WKS-AMORTIZ-CALC FROM WKS-SALDO-CALC
031600     IF WKS-SALDO-CALC < 0.01 AND WKS-SALDO-CALC > -0.01
031700        MOVE ZERO TO WKS-SALDO-CALC
031800     END-IF
031900     MOVE WKS-CONT-MES        TO SAM-MES
032000     MOVE WKS-CUOTA-CALC      TO SAM-CUOTA
032100     MOVE WKS-JUROS-CALC      TO SAM-JUROS
032200     MOVE WKS-AMORTIZ-CALC    TO SAM-AMORTIZACAO
032300     MOVE WKS-SALDO-CALC      TO SAM-SALDO
032400     WRITE REG-SIMAMZ-SALIDA.
032500 610-GRABA-RENGLON-AMORTIZ-E. EXIT.
032600******************************************************************
032700*    CALCULA EL CET MENSUAL POR BISECCION NUMERICA Y LO ANUALIZA *
032800*    CET_MENSUAL TAL QUE (1+CET_MENSUAL) ELEVADO AL PLAZO SEA    *
032900*    IGUAL A TOTAL_PAGO / VALOR                                  *
033000******************************************************************
033100 700-CALCULA-CET SECTION.
033200     COMPUTE WKS-CET-RATIO ROUNDED =
033300             WKS-TOTAL-PAGO-CALC / SIM-VALOR
033400     MOVE ZERO TO WKS-CET-LO
033500     MOVE 0.20 TO WKS-CET-HI
033600     PERFORM 710-ITERA-BISECCION THRU 710-ITERA-BISECCION-E
033700         VARYING WKS-CONT-BISECCION FROM 1 BY 1
033800         UNTIL WKS-CONT-BISECCION > 40
033900     MOVE WKS-CET-MID TO WKS-CET-MENSUAL
034000     MOVE 1           TO WKS-CET-ANUAL-CALC
034100     PERFORM 720-ELEVA-ANUAL THRU 720-ELEVA-ANUAL-E
034200         VARYING WKS-CONT-POTENCIA FROM 1 BY 1
034300         UNTIL WKS-CONT-POTENCIA > 12
034400     COMPUTE WKS-CET-PORCENTO ROUNDED =
034500             (WKS-CET-ANUAL-CALC - 1) * 100.
034600 700-CALCULA-CET-E. EXIT.
034700 710-ITERA-BISECCION SECTION.
034800     COMPUTE WKS-CET-MID ROUNDED = (WKS-CET-LO + WKS-CET-HI) / 2
034900     MOVE 1 TO WKS-CET-ACUM
035000     PERFORM 711-ELEVA-BISECCION THRU 711-ELEVA-BISECCION-E
035100         VARYING WKS-CONT-POTENCIA FROM 1 BY 1
035200         UNTIL WKS-CONT-POTENCIA > SIM-PLAZO-MESES
035300     IF WKS-CET-ACUM < WKS-CET-RATIO
035400        MOVE WKS-CET-MID TO WKS-CET-LO
035500     ELSE
035600        MOVE WKS-CET-MID TO WKS-CET-HI
035700     END-IF.
035800 710-ITERA-BISECCION-E. EXIT.
035900 711-ELEVA-BISECCION SECTION.
036000     COMPUTE WKS-CET-ACUM ROUNDED = WKS-CET-ACUM * (1 + WKS-CET-MID).
036100 711-ELEVA-BISECCION-E. EXIT.
036200 720-ELEVA-ANUAL SECTION.
036300     COMPUTE WKS-CET-ANUAL-CALC ROUNDED =
036400             WKS-CET-ANUAL-CALC * (1 + WKS-CET-MENSUAL).
036500 720-ELEVA-ANUAL-E. EXIT.
036600******************************************************************
036700*    ESCRIBE UN RENGLON DE AUDITORIA                             *
036800******************************************************************
036900 890-ESCRIBE-AUDITORIA SECTION.
037000     MOVE LAU-ACCION-WS  TO LAU-ACCION
037100     MOVE LAU-USUARIO-WS TO LAU-USUARIO
037200     MOVE LAU-RECURSO-WS TO LAU-RECURSO
037300     MOVE LAU-DETALLE-WS TO LAU-DETALLE
037400     WRITE REG-PVAUDIT.
037500 890-ESCRIBE-AUDITORIA-E. EXIT.
037600******************************************************************
037700*    ERROR FATAL DE APERTURA - CIERRA LO QUE ESTE ABIERTO        *
037800******************************************************************
037900 999-ERROR-FATAL SECTION.
038000     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
038100     MOVE 91 TO RETURN-CODE
038200     STOP RUN.
038300 999-ERROR-FATAL-E. EXIT.
038400******************************************************************
038500*    IMPRIME LAS ESTADISTICAS DEL CICLO POR CONSOLA              *
038600******************************************************************
038700 900-ESTADISTICAS SECTION.
038800     DISPLAY '========================================='
038900             UPON CONSOLE
039000     DISPLAY 'PVSIMU01 - ESTADISTICAS DEL CICLO DE SIMULACION'
039100             UPON CONSOLE
039200     DISPLAY 'SOLICITUDES LEIDAS      : ' WKS-REG-LEIDOS
039300             UPON CONSOLE
039400     DISPLAY 'SIMULACIONES ACEPTADAS  : ' WKS-REG-ACEPTADOS
039500             UPON CONSOLE
039600     DISPLAY 'SOLICITUDES RECHAZADAS  : ' WKS-REG-RECHAZADOS
039700             UPON CONSOLE
039800     DISPLAY '========================================='
039900             UPON CONSOLE.
040000 900-ESTADISTICAS-E. EXIT.
040100******************************************************************
040200*    CIERRA TODOS LOS ARCHIVOS DEL CICLO                         *
040300******************************************************************
040400 950-CIERRA-ARCHIVOS SECTION.
040500     CLOSE SIMSOL SIMRES SIMAMZ PVAUDIT.
040600 950-CIERRA-ARCHIVOS-E. EXIT.
