000100******************************************************************
000200* FECHA       : 18/04/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : PAGOS INSTANTANEOS / PAYVORAX                    *
000500* PROGRAMA    : PVPIXP01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE POSTEO DE TRANSACCIONES PIX. LEE LAS    *
000800*             : SOLICITUDES DEL CICLO, VALIDA IDEMPOTENCIA,      *
000900*             : AGENDA O POSTEA CONTRA EL SALDO DEL USUARIO,     *
001000*             : ACREDITA AL DESTINATARIO CUANDO LA LLAVE ES DE   *
001100*             : UN USUARIO INTERNO, Y CONFIRMA DE FORMA          *
001200*             : AUTOMATICA LA LIQUIDACION INSTANTANEA.           *
001300* ARCHIVOS    : USRMAST=E,PIXLEDG=E,BOLLEDG=E,PIXSOL=E,          *
001400*             : USRMSAL=S,PIXLSAL=S,PVAUDIT=S                    *
001500* ACCION (ES) : P=POSTEA, C=CONFIRMA, X=CANCELA                  *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 241190                                           *
001800* NOMBRE      : MOTOR DE POSTEO PIX                              *
001900*----------------------------------------------------------------*
002000*                    B I T A C O R A   D E   C A M B I O S       *
002100*----------------------------------------------------------------*
002200* FECHA       : 18/04/1989  PROGRAMADOR : EEDR   TICKET: PV-2001 *
002300*   VERSION INICIAL DEL MOTOR DE POSTEO PIX.                     *
002400* FECHA       : 02/09/1991  PROGRAMADOR : RM     TICKET: PV-2018 *
002500*   SE AGREGA LA REGLA DE TRANSFERENCIA INTERNA CON ACREDITO     *
002600*   AUTOMATICO DE LIMITE DE CREDITO AL DESTINATARIO.             *
002700* FECHA       : 14/01/1993  PROGRAMADOR : EEDR   TICKET: PV-2033 *
002800*   SE AGREGA EL ESTADO AGENDADO PARA PIX PROGRAMADOS.           *
002900* FECHA       : 11/07/1994  PROGRAMADOR : RM     TICKET: PV-2050 *
003000*   SE AGREGA LA VALIDACION DE SALDO CONTRA BOLETOS PAGADOS.     *
003100* FECHA       : 18/09/1998  PROGRAMADOR : EEDR   TICKET: PV-2071 *
003200*   REVISION Y2K: WKS-FECHA-HOY YA MANEJABA 4 DIGITOS DE ANO,    *
003300*   SE CONFIRMA QUE PIX-FECHA-AGENDA Y PIX-TS-CRIACAO TAMBIEN.   *
003400* FECHA       : 05/06/2001  PROGRAMADOR : LMC    TICKET: PV-2098 *
003500*   SE AGREGA LA REGLA DE UN SOLO COBRO (CONFIRMACION UNICA DE   *
003600*   UN RECEBIDO EN ESTADO CRIADO).                               *
003700* FECHA       : 23/02/2006  PROGRAMADOR : LMC    TICKET: PV-2140 *
003800*   SE AGREGA LA BITACORA DE AUDITORIA PVAUDIT.                  *
003900* FECHA       : 09/10/2013  PROGRAMADOR : RM     TICKET: PV-2201 *
004000*   AMPLIACION DE LA TABLA DE MEMORIA DE TRANSACCIONES A 3000.   *
004050* FECHA       : 30/01/2015  PROGRAMADOR : RM     TICKET: PV-2219 *
004060*   SE RECHAZA LA AGENDA CUANDO LA FECHA SOLICITADA ES ANTERIOR  *
004070*   A LA FECHA DEL PROCESO (500-VALIDA-LLAVE-PIX).               *
004080* FECHA       : 17/08/2015  PROGRAMADOR : LMC    TICKET: PV-2231 *
004085*   LA VALIDACION DE LLAVE EMAIL ACEPTABA CORREOS SIN DOMINIO O  *
004090*   SIN PUNTO EN EL DOMINIO. SE AGREGA 520-BUSCA-PUNTO-DOMINIO   *
004095*   PARA EXIGIR PARTE LOCAL, DOMINIO CON PUNTO Y TLD DE 2 O MAS  *
004098*   LETRAS ANTES DE AUTORIZAR LA LLAVE.                          *
004200* FECHA       : 02/11/2015  PROGRAMADOR : EEDR   TICKET: PV-2235 *
004220*   LA TRANSFERENCIA INTERNA COMPARABA LA LLAVE CPF/CNPJ TAL     *
004240*   CUAL CONTRA EL DOCUMENTO DEL MAESTRO (SIN QUITAR PUNTOS Y    *
004260*   GUION); UNA LLAVE PUNTUADA NUNCA CASABA Y EL CREDITO DE      *
004280*   TRANSFERENCIA INTERNA NO SE APLICABA. SE AGREGA 362-COMPACTA-*
004300*   DIGITO EN 361-BUSCA-USUARIO-POR-LLAVE.                       *
004400* FECHA       : 19/11/2015  PROGRAMADOR : EEDR   TICKET: PV-2237 *
004420*   305-POSTEA-SOLICITUD VALIDABA LLAVE/VALOR/AGENDA ANTES DE    *
004440*   BUSCAR LA IDEMPOTENCIA; UNA SOLICITUD REPETIDA QUE YA NO     *
004460*   PASARA LA VALIDACION SE RECHAZABA EN LUGAR DE REGRESAR EL    *
004480*   POSTEO ORIGINAL SIN CAMBIOS. SE INVIERTE EL ORDEN.           *
004600******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                    PVPIXP01.
005200 AUTHOR.                        ERICK RAMIREZ.
005300 INSTALLATION.                  PAYVORAX.
005400 DATE-WRITTEN.                  18/04/1989.
005500 DATE-COMPILED.                 18/04/1989.
005600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT USRMAST ASSIGN TO USRMAST
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-USRMAST.
006600     SELECT USRMSAL ASSIGN TO USRMSAL
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-USRMSAL.
006900     SELECT PIXLEDG ASSIGN TO PIXLEDG
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-PIXLEDG.
007200     SELECT PIXLSAL ASSIGN TO PIXLSAL
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-PIXLSAL.
007500     SELECT BOLLEDG ASSIGN TO BOLLEDG
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-BOLLEDG.
007800     SELECT PIXSOL  ASSIGN TO PIXSOL
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-PIXSOL.
008100     SELECT PVAUDIT ASSIGN TO PVAUDIT
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS FS-PVAUDIT.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  USRMAST.
008700     COPY PVUSRM.
008800 FD  USRMSAL.
008900 01  REG-USRMSAL.
009000     05  USL-CORPO                  PIC X(149).
009100     05  FILLER                     PIC X(31)      VALUE SPACES.
009200 FD  PIXLEDG.
009300     COPY PVPIXL.
009400 FD  PIXLSAL.
009500 01  REG-PIXLSAL.
009600     05  PLS-CORPO                  PIC X(335).
009700     05  FILLER                     PIC X(15)      VALUE SPACES.
009800 FD  BOLLEDG.
009900     COPY PVBOLL.
010000 FD  PIXSOL.
010100 01  REG-PIXSOL.
010150     05  SOL-ACAO                   PIC X(01)      VALUE 'P'.
010160         88  SOL-ACAO-POSTEA              VALUE 'P'.
010170         88  SOL-ACAO-CONFIRMA             VALUE 'C'.
010180         88  SOL-ACAO-CANCELA              VALUE 'X'.
010200     05  SOL-VALOR                  PIC S9(11)V99.
010300     05  SOL-LLAVE                  PIC X(40).
010400     05  SOL-TIPO-LLAVE             PIC X(10).
010500     05  SOL-TIPO                   PIC X(10).
010600     05  SOL-ID-USUARIO             PIC X(36).
010700     05  SOL-LLAVE-IDEMPOT          PIC X(50).
010800     05  SOL-DESCRICAO              PIC X(50).
010900     05  SOL-FECHA-AGENDA           PIC 9(08).
010950     05  SOL-ID-ALVO                PIC X(36).
011000     05  FILLER                     PIC X(15)      VALUE SPACES.
011100 FD  PVAUDIT
011200     RECORD IS VARYING IN SIZE FROM 20 TO 132 CHARACTERS
011300     DEPENDING ON WKS-LNG-AUDITORIA.
011400 01  REG-PVAUDIT                    PIC X(132).
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*           RECURSOS DE FILE-STATUS DE TODOS LOS ARCHIVOS        *
011800******************************************************************
011900 01  WKS-FS-STATUS.
012000     05  FS-USRMAST                 PIC 9(02)      VALUE ZEROS.
012100     05  FS-USRMSAL                 PIC 9(02)      VALUE ZEROS.
012200     05  FS-PIXLEDG                 PIC 9(02)      VALUE ZEROS.
012300     05  FS-PIXLSAL                 PIC 9(02)      VALUE ZEROS.
012400     05  FS-BOLLEDG                 PIC 9(02)      VALUE ZEROS.
012500     05  FS-PIXSOL                  PIC 9(02)      VALUE ZEROS.
012600     05  FS-PVAUDIT                 PIC 9(02)      VALUE ZEROS.
012650     05  FILLER                     PIC X(10)      VALUE SPACES.
012700******************************************************************
012800*           SWITCHES DE FIN DE ARCHIVO Y DE PROCESO              *
012900******************************************************************
013000 01  WKS-SWITCHES.
013100     05  WKS-SW-FIN-PIXSOL          PIC X(01)      VALUE 'N'.
013200         88  FIN-PIXSOL                    VALUE 'Y'.
013300     05  WKS-SW-FIN-USRMAST         PIC X(01)      VALUE 'N'.
013400         88  FIN-USRMAST                   VALUE 'Y'.
013500     05  WKS-SW-FIN-PIXLEDG         PIC X(01)      VALUE 'N'.
013600         88  FIN-PIXLEDG                   VALUE 'Y'.
013700     05  WKS-SW-FIN-BOLLEDG         PIC X(01)      VALUE 'N'.
013800         88  FIN-BOLLEDG                   VALUE 'Y'.
013900     05  WKS-SW-ENCONTRADO          PIC X(01)      VALUE 'N'.
014000         88  SW-ENCONTRADO                 VALUE 'Y'.
014100     05  WKS-SW-DESTINO-LOCAL       PIC X(01)      VALUE 'N'.
014200         88  SW-DESTINO-LOCAL              VALUE 'Y'.
014300     05  WKS-SW-LLAVE-VALIDA        PIC X(01)      VALUE 'Y'.
014400         88  SW-LLAVE-VALIDA               VALUE 'Y'.
014450     05  FILLER                     PIC X(10)      VALUE SPACES.
014500******************************************************************
014600*           TABLA DE MEMORIA - MAESTRO DE USUARIOS               *
014700******************************************************************
014800 01  WKS-TAB-USUARIOS.
014900     05  WKS-CONT-USUARIOS          PIC 9(04) COMP  VALUE ZERO.
015000     05  WKS-USUARIO OCCURS 500 TIMES
015100                     INDEXED BY IX-USR.
015200         10  TU-ID                  PIC X(36).
015300         10  TU-NOMBRE              PIC X(40).
015400         10  TU-DOC                 PIC X(14).
015500         10  TU-EMAIL               PIC X(40).
015600         10  TU-LIMITE              PIC S9(09)V99.
015700         10  TU-ESTADO              PIC X(01).
015750         10  FILLER                 PIC X(05).
015800******************************************************************
015900*           TABLA DE MEMORIA - BITACORA PIX                      *
016000******************************************************************
016100 01  WKS-TAB-PIX.
016200     05  WKS-CONT-PIX               PIC 9(04) COMP  VALUE ZERO.
016300     05  WKS-PIX OCCURS 3000 TIMES
016400                 INDEXED BY IX-PIX.
016500         10  TP-ID                  PIC X(36).
016600         10  TP-VALOR               PIC S9(11)V99.
016700         10  TP-LLAVE               PIC X(40).
016800         10  TP-TIPO-LLAVE          PIC X(10).
016900         10  TP-TIPO                PIC X(10).
017000         10  TP-ESTADO              PIC X(12).
017100         10  TP-ID-USUARIO          PIC X(36).
017200         10  TP-IDEMPOT             PIC X(50).
017300         10  TP-DESCRICAO           PIC X(50).
017400         10  TP-FECHA-AGENDA        PIC 9(08).
017500         10  TP-TS-CRIACAO          PIC 9(14).
017600         10  TP-ID-CORRELACAO       PIC X(36).
017650         10  FILLER                 PIC X(05).
017700******************************************************************
017800*           TABLA DE MEMORIA - BITACORA DE BOLETOS (SOLO LEC.)   *
017900******************************************************************
018000 01  WKS-TAB-BOL.
018100     05  WKS-CONT-BOL               PIC 9(04) COMP  VALUE ZERO.
018200     05  WKS-BOL OCCURS 2000 TIMES
018300                 INDEXED BY IX-BOL.
018400         10  TB-VALOR               PIC S9(09)V99.
018500         10  TB-ESTADO              PIC X(10).
018600         10  TB-ID-USUARIO          PIC X(36).
018650         10  FILLER                 PIC X(05).
018700******************************************************************
018800*           AREAS DE TRABAJO PARA CALCULOS Y VALIDACIONES        *
018900******************************************************************
019000 01  WKS-FECHA-HOY.
019100     05  WKS-AAAA-HOY               PIC 9(04).
019200     05  WKS-MM-HOY                 PIC 9(02).
019300     05  WKS-DD-HOY                 PIC 9(02).
019400 01  WKS-FECHA-HOY-N REDEFINES WKS-FECHA-HOY
019500                     PIC 9(08).
019600 01  WKS-SALDO-USUARIO              PIC S9(11)V99  VALUE ZERO.
019610 01  WKS-SALDO-USUARIO-R REDEFINES WKS-SALDO-USUARIO.
019620     05  WKS-SALDO-INTEIRO          PIC S9(11).
019630     05  WKS-SALDO-CENTAVOS         PIC 9(02).
019700 77  WKS-CREDITO-EXTRA              PIC S9(09)V99  VALUE ZERO.
019750 77  WKS-SEQ-ED                     PIC 9(06)      VALUE ZERO.
019800 01  WKS-LLAVE-DIGITOS.
019900     05  WKS-LD-CARACTER OCCURS 40 TIMES
020000                     PIC X(01).
020100 01  WKS-LLAVE-DIGITOS-N REDEFINES WKS-LLAVE-DIGITOS
020200                     PIC X(40).
020300 77  WKS-CONT-DIGITOS               PIC 9(02) COMP  VALUE ZERO.
020310 77  WKS-CONT-ARROBA                PIC 9(02) COMP  VALUE ZERO.
020320 77  WKS-POS-ARROBA-PIX             PIC 9(02) COMP  VALUE ZERO.
020330 77  WKS-LON-LLAVE-PIX              PIC 9(02) COMP  VALUE ZERO.
020340 77  WKS-POS-PUNTO-PIX              PIC 9(02) COMP  VALUE ZERO.
020350 77  WKS-JX-PIX                     PIC 9(02) COMP  VALUE ZERO.
020360 77  WKS-LLAVE-STRIP                PIC X(14)      VALUE SPACES.
020370 77  WKS-STRIP-POS                  PIC 9(02) COMP  VALUE ZERO.
020400 77  WKS-IX                         PIC 9(04) COMP  VALUE ZERO.
020500 77  WKS-LNG-AUDITORIA              PIC 9(03) COMP  VALUE 132.
020600 01  WKS-LINEA-AUDITORIA.
020700     05  LAU-ACCION                 PIC X(12).
020800     05  FILLER                     PIC X(01)      VALUE SPACE.
020900     05  LAU-USUARIO                PIC X(36).
021000     05  FILLER                     PIC X(01)      VALUE SPACE.
021100     05  LAU-RECURSO                PIC X(36).
021200     05  FILLER                     PIC X(01)      VALUE SPACE.
021300     05  LAU-DETALLE                PIC X(45).
021600 77  WKS-REG-LEIDOS                 PIC 9(05) COMP  VALUE ZERO.
021700 77  WKS-REG-POSTEADOS             PIC 9(05) COMP  VALUE ZERO.
021800 77  WKS-REG-RECHAZADOS             PIC 9(05) COMP  VALUE ZERO.
021900 PROCEDURE DIVISION.
022000 000-MAIN SECTION.
022100     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
022200     PERFORM 110-CARGA-USUARIOS THRU 110-CARGA-USUARIOS-E
022300     PERFORM 120-CARGA-PIX      THRU 120-CARGA-PIX-E
022400     PERFORM 130-CARGA-BOLETOS  THRU 130-CARGA-BOLETOS-E
022500     ACCEPT WKS-FECHA-HOY-N FROM DATE YYYYMMDD
022600     PERFORM 200-LEE-SOLICITUD  THRU 200-LEE-SOLICITUD-E
022700     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E
022800         UNTIL FIN-PIXSOL
022900     PERFORM 800-GRABA-SALIDAS  THRU 800-GRABA-SALIDAS-E
023000     PERFORM 900-ESTADISTICAS   THRU 900-ESTADISTICAS-E
023100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
023200     STOP RUN.
023300 000-MAIN-E. EXIT.
023400******************************************************************
023500*    APERTURA DE TODOS LOS ARCHIVOS DEL CICLO                    *
023600******************************************************************
023700 100-ABRIR-ARCHIVOS SECTION.
023800     OPEN INPUT  USRMAST
023900     OPEN INPUT  PIXLEDG
024000     OPEN INPUT  BOLLEDG
024100     OPEN INPUT  PIXSOL
024200     OPEN OUTPUT USRMSAL
024300     OPEN OUTPUT PIXLSAL
024400     OPEN OUTPUT PVAUDIT
024500     IF FS-USRMAST NOT = 0 OR FS-PIXLEDG NOT = 0 OR
024600        FS-BOLLEDG NOT = 0 OR FS-PIXSOL  NOT = 0
024700        DISPLAY '=========================================='
024800                UPON CONSOLE
024900        DISPLAY 'PVPIXP01 - ERROR AL ABRIR ARCHIVOS DE ENTRA'
025000                UPON CONSOLE
025100        GO TO 999-ERROR-FATAL
025200     END-IF.
025300 100-ABRIR-ARCHIVOS-E. EXIT.
025400******************************************************************
025500*    CARGA EL MAESTRO DE USUARIOS COMPLETO EN MEMORIA            *
025600******************************************************************
025700 110-CARGA-USUARIOS SECTION.
025800     READ USRMAST
025900         AT END SET FIN-USRMAST TO TRUE
026000     END-READ
026100     PERFORM 111-AGREGA-USUARIO THRU 111-AGREGA-USUARIO-E
026200         UNTIL FIN-USRMAST.
026300 110-CARGA-USUARIOS-E. EXIT.
026400 111-AGREGA-USUARIO SECTION.
026500     SET IX-USR TO WKS-CONT-USUARIOS
026600     SET IX-USR UP BY 1
026700     MOVE USR-ID              TO TU-ID (IX-USR)
026800     MOVE USR-NOMBRE          TO TU-NOMBRE (IX-USR)
026900     MOVE USR-CPF-CNPJ        TO TU-DOC (IX-USR)
027000     MOVE USR-EMAIL           TO TU-EMAIL (IX-USR)
027100     MOVE USR-LIMITE-CREDITO  TO TU-LIMITE (IX-USR)
027200     MOVE USR-IND-ESTADO      TO TU-ESTADO (IX-USR)
027300     ADD 1 TO WKS-CONT-USUARIOS
027400     READ USRMAST
027500         AT END SET FIN-USRMAST TO TRUE
027600     END-READ.
027700 111-AGREGA-USUARIO-E. EXIT.
027800******************************************************************
027900*    CARGA LA BITACORA PIX COMPLETA EN MEMORIA                   *
028000******************************************************************
028100 120-CARGA-PIX SECTION.
028200     READ PIXLEDG
028300         AT END SET FIN-PIXLEDG TO TRUE
028400     END-READ
028500     PERFORM 121-AGREGA-PIX THRU 121-AGREGA-PIX-E
028600         UNTIL FIN-PIXLEDG.
028700 120-CARGA-PIX-E. EXIT.
028800 121-AGREGA-PIX SECTION.
028900     SET IX-PIX TO WKS-CONT-PIX
029000     SET IX-PIX UP BY 1
029100     MOVE PIX-ID              TO TP-ID (IX-PIX)
029200     MOVE PIX-VALOR           TO TP-VALOR (IX-PIX)
029300     MOVE PIX-LLAVE           TO TP-LLAVE (IX-PIX)
029400     MOVE PIX-TIPO-LLAVE      TO TP-TIPO-LLAVE (IX-PIX)
029500     MOVE PIX-TIPO            TO TP-TIPO (IX-PIX)
029600     MOVE PIX-ESTADO          TO TP-ESTADO (IX-PIX)
029700     MOVE PIX-ID-USUARIO      TO TP-ID-USUARIO (IX-PIX)
029800     MOVE PIX-LLAVE-IDEMPOT   TO TP-IDEMPOT (IX-PIX)
029900     MOVE PIX-DESCRICAO       TO TP-DESCRICAO (IX-PIX)
030000     MOVE PIX-FECHA-AGENDA    TO TP-FECHA-AGENDA (IX-PIX)
030100     MOVE PIX-TS-CRIACAO      TO TP-TS-CRIACAO (IX-PIX)
030200     MOVE PIX-ID-CORRELACAO   TO TP-ID-CORRELACAO (IX-PIX)
030300     ADD 1 TO WKS-CONT-PIX
030400     READ PIXLEDG
030500         AT END SET FIN-PIXLEDG TO TRUE
030600     END-READ.
030700 121-AGREGA-PIX-E. EXIT.
030800******************************************************************
030900*    CARGA LA BITACORA DE BOLETOS (SOLO PARA CALCULO DE SALDO)   *
031000******************************************************************
031100 130-CARGA-BOLETOS SECTION.
031200     READ BOLLEDG
031300         AT END SET FIN-BOLLEDG TO TRUE
031400     END-READ
031500     PERFORM 131-AGREGA-BOLETO THRU 131-AGREGA-BOLETO-E
031600         UNTIL FIN-BOLLEDG.
031700 130-CARGA-BOLETOS-E. EXIT.
031800 131-AGREGA-BOLETO SECTION.
031900     SET IX-BOL TO WKS-CONT-BOL
032000     SET IX-BOL UP BY 1
032100     MOVE BOL-VALOR           TO TB-VALOR (IX-BOL)
032200     MOVE BOL-ESTADO          TO TB-ESTADO (IX-BOL)
032300     MOVE BOL-ID-USUARIO      TO TB-ID-USUARIO (IX-BOL)
032400     ADD 1 TO WKS-CONT-BOL
032500     READ BOLLEDG
032600         AT END SET FIN-BOLLEDG TO TRUE
032700     END-READ.
032800 131-AGREGA-BOLETO-E. EXIT.
032900******************************************************************
033000*    LECTURA SECUENCIAL DE SOLICITUDES PIX DEL CICLO             *
033100******************************************************************
033200 200-LEE-SOLICITUD SECTION.
033300     READ PIXSOL
033400         AT END SET FIN-PIXSOL TO TRUE
033500     END-READ
033600     IF NOT FIN-PIXSOL
033700        ADD 1 TO WKS-REG-LEIDOS
033800     END-IF.
033900 200-LEE-SOLICITUD-E. EXIT.
034000******************************************************************
034100*    PROCESA UNA SOLICITUD - REGLA 1 A 6 DEL FLUJO PIX           *
034200******************************************************************
034300 300-PROCESA-SOLICITUD SECTION.
034305     IF SOL-ACAO-CONFIRMA
034310        PERFORM 400-CONFIRMA-PIX THRU 400-CONFIRMA-PIX-E
034315     ELSE
034320        IF SOL-ACAO-CANCELA
034325           PERFORM 410-CANCELA-PIX THRU 410-CANCELA-PIX-E
034330        ELSE
034335           PERFORM 305-POSTEA-SOLICITUD THRU 305-POSTEA-SOLICITUD-E
034340        END-IF
034345     END-IF
034350     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.
034355 300-PROCESA-SOLICITUD-E. EXIT.
034360******************************************************************
034370*    RUTA DE POSTEO (ACCION 'P') - VALIDACION, IDEMPOTENCIA,     *
034380*    AGENDA, SALDO Y CONFIRMACION AUTOMATICA                     *
034390******************************************************************
034395 305-POSTEA-SOLICITUD SECTION.
034400     MOVE 'N' TO WKS-SW-ENCONTRADO
034410     PERFORM 310-BUSCA-IDEMPOTENCIA THRU 310-BUSCA-IDEMPOTENCIA-E
034420     IF SW-ENCONTRADO
034430        MOVE 'PIX-IDEMPOT ' TO LAU-ACCION
034440        MOVE SOL-ID-USUARIO TO LAU-USUARIO
034445        MOVE TP-ID (IX-PIX) TO LAU-RECURSO
034446        MOVE 'LLAVE DE IDEMPOTENCIA REPETIDA, SIN NUEVO POSTEO'
034448               TO LAU-DETALLE
034449        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
034460     ELSE
034470        PERFORM 500-VALIDA-LLAVE-PIX THRU 500-VALIDA-LLAVE-PIX-E
034500        IF NOT SW-LLAVE-VALIDA
034600           MOVE 'PIX-RECHAZO ' TO LAU-ACCION
034700           MOVE SOL-ID-USUARIO TO LAU-USUARIO
034800           MOVE SPACES         TO LAU-RECURSO
034900           MOVE 'LLAVE, VALOR O FECHA DE AGENDA NO SON VALIDOS'
035000                  TO LAU-DETALLE
035100           PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
035200           ADD 1 TO WKS-REG-RECHAZADOS
035300        ELSE
035400           IF SOL-FECHA-AGENDA NOT = ZEROS
035500              PERFORM 320-POSTEA-AGENDADO THRU 320-POSTEA-AGENDADO-E
035600           ELSE
035700              IF SOL-TIPO = 'RECEBIDO'
035800                 PERFORM 330-POSTEA-RECEBIDO
035900                         THRU 330-POSTEA-RECEBIDO-E
036000              ELSE
036050                 PERFORM 340-POSTEA-ENVIADO
036100                         THRU 340-POSTEA-ENVIADO-E
036200              END-IF
036300           END-IF
036350        END-IF
036351     END-IF.
036355 305-POSTEA-SOLICITUD-E. EXIT.
036356******************************************************************
036357*    RUTA DE CONFIRMACION (ACCION 'C') - MAQUINA DE ESTADOS      *
036358*    UN COBRO (RECEBIDO EN CRIADO) SOLO SE CONFIRMA UNA VEZ      *
036359******************************************************************
036360 400-CONFIRMA-PIX SECTION.
036361     MOVE 'N' TO WKS-SW-ENCONTRADO
036362     PERFORM 401-BUSCA-PIX-POR-ID THRU 401-BUSCA-PIX-POR-ID-E
036363         VARYING IX-PIX FROM 1 BY 1
036364         UNTIL IX-PIX > WKS-CONT-PIX OR SW-ENCONTRADO
036365     IF NOT SW-ENCONTRADO
036366        MOVE 'PIX-RECHAZO ' TO LAU-ACCION
036367        MOVE SOL-ID-USUARIO TO LAU-USUARIO
036368        MOVE SOL-ID-ALVO    TO LAU-RECURSO
036369        MOVE 'TRANSACCION A CONFIRMAR NO FUE ENCONTRADA'
036370               TO LAU-DETALLE
036371        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
036372     ELSE
036373        EVALUATE TRUE
036374           WHEN TP-ESTADO (IX-PIX) = 'CONFIRMADO'
036375              MOVE 'PIX-CONFIRMA' TO LAU-ACCION
036376              MOVE TP-ID (IX-PIX) TO LAU-RECURSO
036377              MOVE 'YA ESTABA CONFIRMADA, OPERACION SIN EFECTO'
036378                     TO LAU-DETALLE
036379              PERFORM 890-ESCRIBE-AUDITORIA
036380                      THRU 890-ESCRIBE-AUDITORIA-E
036381           WHEN TP-TIPO (IX-PIX) = 'RECEBIDO' AND
036382                TP-ESTADO (IX-PIX) NOT = 'CRIADO'
036383              MOVE 'PIX-RECHAZO ' TO LAU-ACCION
036384              MOVE TP-ID (IX-PIX) TO LAU-RECURSO
036385              MOVE 'EL COBRO YA HABIA SIDO PAGADO (ALREADY PAID)'
036386                     TO LAU-DETALLE
036387              PERFORM 890-ESCRIBE-AUDITORIA
036388                      THRU 890-ESCRIBE-AUDITORIA-E
036389           WHEN TP-TIPO (IX-PIX) = 'RECEBIDO'
036390              MOVE 'CONFIRMADO' TO TP-ESTADO (IX-PIX)
036391              PERFORM 402-BUSCA-USUARIO-POR-ID
036392                      THRU 402-BUSCA-USUARIO-POR-ID-E
036393              IF SW-ENCONTRADO
036394                 COMPUTE WKS-CREDITO-EXTRA ROUNDED =
036395                         TP-VALOR (IX-PIX) * 0.50
036396                 ADD WKS-CREDITO-EXTRA TO TU-LIMITE (IX-USR)
036397              END-IF
036398              MOVE 'PIX-CONFIRMA' TO LAU-ACCION
036399              MOVE TP-ID (IX-PIX) TO LAU-RECURSO
036400              MOVE 'COBRO CONFIRMADO, LIMITE INCREMENTADO 50%'
036401                     TO LAU-DETALLE
036402              PERFORM 890-ESCRIBE-AUDITORIA
036403                      THRU 890-ESCRIBE-AUDITORIA-E
036404           WHEN OTHER
036405              MOVE 'CONFIRMADO' TO TP-ESTADO (IX-PIX)
036406              MOVE 'PIX-CONFIRMA' TO LAU-ACCION
036407              MOVE TP-ID (IX-PIX) TO LAU-RECURSO
036408              MOVE 'TRANSACCION CONFIRMADA' TO LAU-DETALLE
036409              PERFORM 890-ESCRIBE-AUDITORIA
036410                      THRU 890-ESCRIBE-AUDITORIA-E
036411        END-EVALUATE
036412        MOVE SOL-ID-USUARIO TO LAU-USUARIO
036413     END-IF.
036414 400-CONFIRMA-PIX-E. EXIT.
036415 401-BUSCA-PIX-POR-ID SECTION.
036416     IF TP-ID (IX-PIX) = SOL-ID-ALVO
036417        MOVE 'Y' TO WKS-SW-ENCONTRADO
036418     END-IF.
036419 401-BUSCA-PIX-POR-ID-E. EXIT.
036420 402-BUSCA-USUARIO-POR-ID SECTION.
036421     MOVE 'N' TO WKS-SW-ENCONTRADO
036422     PERFORM 403-COMPARA-USUARIO-ID THRU 403-COMPARA-USUARIO-ID-E
036423         VARYING IX-USR FROM 1 BY 1
036424         UNTIL IX-USR > WKS-CONT-USUARIOS OR SW-ENCONTRADO.
036425 402-BUSCA-USUARIO-POR-ID-E. EXIT.
036426 403-COMPARA-USUARIO-ID SECTION.
036427     IF TU-ID (IX-USR) = TP-ID-USUARIO (IX-PIX)
036428        MOVE 'Y' TO WKS-SW-ENCONTRADO
036429     END-IF.
036430 403-COMPARA-USUARIO-ID-E. EXIT.
036431******************************************************************
036432*    RUTA DE CANCELACION (ACCION 'X') - SOLO DESDE AGENDADO Y    *
036433*    SOLO POR EL USUARIO PROPIETARIO DE LA TRANSACCION           *
036434******************************************************************
036435 410-CANCELA-PIX SECTION.
036436     MOVE 'N' TO WKS-SW-ENCONTRADO
036437     PERFORM 401-BUSCA-PIX-POR-ID THRU 401-BUSCA-PIX-POR-ID-E
036438         VARYING IX-PIX FROM 1 BY 1
036439         UNTIL IX-PIX > WKS-CONT-PIX OR SW-ENCONTRADO
036440     IF NOT SW-ENCONTRADO
036441        MOVE 'PIX-RECHAZO ' TO LAU-ACCION
036442        MOVE 'TRANSACCION A CANCELAR NO FUE ENCONTRADA'
036443               TO LAU-DETALLE
036444        MOVE SOL-ID-ALVO    TO LAU-RECURSO
036445     ELSE
036446        IF TP-ESTADO (IX-PIX) NOT = 'AGENDADO' OR
036447           TP-ID-USUARIO (IX-PIX) NOT = SOL-ID-USUARIO
036448           MOVE 'PIX-RECHAZO ' TO LAU-ACCION
036449           MOVE TP-ID (IX-PIX) TO LAU-RECURSO
036450           MOVE 'SOLO AGENDADAS DEL PROPIO USUARIO SE CANCELAN'
036451                  TO LAU-DETALLE
036452        ELSE
036453           MOVE 'CANCELADO' TO TP-ESTADO (IX-PIX)
036454           MOVE 'PIX-CANCELA ' TO LAU-ACCION
036455           MOVE TP-ID (IX-PIX) TO LAU-RECURSO
036456           MOVE 'TRANSACCION AGENDADA CANCELADA POR EL USUARIO'
036457                  TO LAU-DETALLE
036458        END-IF
036459     END-IF
036460     MOVE SOL-ID-USUARIO TO LAU-USUARIO
036461     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
036462 410-CANCELA-PIX-E. EXIT.
036510******************************************************************
036520*    VALIDA FORMATO DE LLAVE PIX Y VALOR SEGUN EL TIPO DE LLAVE  *
036530******************************************************************
036540 500-VALIDA-LLAVE-PIX SECTION.
036550     MOVE SOL-LLAVE      TO WKS-LLAVE-DIGITOS-N
036560     MOVE ZERO           TO WKS-CONT-DIGITOS WKS-CONT-ARROBA
036570     MOVE 'Y'            TO WKS-SW-LLAVE-VALIDA
036580     PERFORM 510-CUENTA-DIGITO THRU 510-CUENTA-DIGITO-E
036590         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 40
036600     INSPECT SOL-LLAVE TALLYING WKS-CONT-ARROBA FOR ALL '@'
036610     EVALUATE TRUE
036620        WHEN SOL-TIPO-LLAVE = 'CPF'
036630           IF WKS-CONT-DIGITOS NOT = 11
036640              MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036650           END-IF
036660        WHEN SOL-TIPO-LLAVE = 'CNPJ'
036670           IF WKS-CONT-DIGITOS NOT = 14
036680              MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036690           END-IF
036700        WHEN SOL-TIPO-LLAVE = 'TELEFONE'
036710           IF WKS-CONT-DIGITOS NOT = 10 AND
036720              WKS-CONT-DIGITOS NOT = 11
036730              MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036740           END-IF
036750        WHEN SOL-TIPO-LLAVE = 'EMAIL'
036752           MOVE ZERO TO WKS-POS-ARROBA-PIX WKS-LON-LLAVE-PIX
036754                         WKS-POS-PUNTO-PIX
036756           INSPECT SOL-LLAVE TALLYING WKS-POS-ARROBA-PIX
036758                   FOR CHARACTERS BEFORE INITIAL '@'
036760           INSPECT SOL-LLAVE TALLYING WKS-LON-LLAVE-PIX
036762                   FOR CHARACTERS BEFORE INITIAL ' '
036764           PERFORM 520-BUSCA-PUNTO-DOMINIO
036766                   THRU 520-BUSCA-PUNTO-DOMINIO-E
036768               VARYING WKS-JX-PIX FROM 1 BY 1
036770               UNTIL WKS-JX-PIX > WKS-LON-LLAVE-PIX
036772           IF SOL-LLAVE = SPACES OR WKS-CONT-ARROBA NOT = 1
036774              OR WKS-POS-ARROBA-PIX = ZERO
036776              OR WKS-POS-PUNTO-PIX = ZERO
036778              OR WKS-LON-LLAVE-PIX - WKS-POS-PUNTO-PIX < 2
036780              MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036782           END-IF
036790        WHEN SOL-TIPO-LLAVE = 'ALEATORIA'
036800           IF SOL-LLAVE = SPACES
036810              MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036820           END-IF
036830        WHEN OTHER
036840           MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036850     END-EVALUATE
036860     IF SOL-VALOR NOT > ZERO
036870        MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036880     END-IF
036882     IF SOL-FECHA-AGENDA NOT = ZEROS AND
036884        SOL-FECHA-AGENDA < WKS-FECHA-HOY-N
036886        MOVE 'N' TO WKS-SW-LLAVE-VALIDA
036888     END-IF.
036890 500-VALIDA-LLAVE-PIX-E. EXIT.
036900 510-CUENTA-DIGITO SECTION.
036910     IF WKS-LD-CARACTER (WKS-IX) >= '0' AND
036920        WKS-LD-CARACTER (WKS-IX) <= '9'
036930        ADD 1 TO WKS-CONT-DIGITOS
036940     END-IF.
036950 510-CUENTA-DIGITO-E. EXIT.
036952******************************************************************
036954*    LOCALIZA EL ULTIMO PUNTO DEL DOMINIO (DESPUES DEL ARROBA)   *
036956*    PARA VALIDAR EL TLD DEL CORREO (PV-2231)                    *
036958******************************************************************
036960 520-BUSCA-PUNTO-DOMINIO SECTION.
036962     IF WKS-LD-CARACTER (WKS-JX-PIX) = '.' AND
036964        WKS-JX-PIX > WKS-POS-ARROBA-PIX + 1
036966        MOVE WKS-JX-PIX TO WKS-POS-PUNTO-PIX
036968     END-IF.
036970 520-BUSCA-PUNTO-DOMINIO-E. EXIT.
037060******************************************************************
037070*    BUSCA LA LLAVE DE IDEMPOTENCIA EN LA TABLA DE MEMORIA       *
037080******************************************************************
037090 310-BUSCA-IDEMPOTENCIA SECTION.
037100     SET IX-PIX TO 1
037200     PERFORM 311-COMPARA-IDEMPOTENCIA THRU 311-COMPARA-IDEMPOTENCIA-E
037300         VARYING IX-PIX FROM 1 BY 1
037400         UNTIL IX-PIX > WKS-CONT-PIX OR SW-ENCONTRADO.
037500 310-BUSCA-IDEMPOTENCIA-E. EXIT.
037600 311-COMPARA-IDEMPOTENCIA SECTION.
037700     IF TP-IDEMPOT (IX-PIX) = SOL-LLAVE-IDEMPOT
037800        MOVE 'Y' TO WKS-SW-ENCONTRADO
037900     END-IF.
038000 311-COMPARA-IDEMPOTENCIA-E. EXIT.
038100******************************************************************
038200*    POSTEA UNA TRANSACCION AGENDADA (SIN VALIDAR SALDO)         *
038300******************************************************************
038400 320-POSTEA-AGENDADO SECTION.
038500     PERFORM 350-AGREGA-RENGLON-PIX THRU 350-AGREGA-RENGLON-PIX-E
038600     MOVE 'AGENDADO' TO TP-ESTADO (IX-PIX)
038700     MOVE 'PIX-AGENDA  ' TO LAU-ACCION
038800     MOVE SOL-ID-USUARIO TO LAU-USUARIO
038900     MOVE TP-ID (IX-PIX) TO LAU-RECURSO
039000     MOVE 'TRANSACCION AGENDADA, SIN VALIDACION DE SALDO'
039100            TO LAU-DETALLE
039200     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
039300 320-POSTEA-AGENDADO-E. EXIT.
039400******************************************************************
039500*    POSTEA UNA TRANSACCION RECEBIDA (SIN VALIDAR SALDO)         *
039600******************************************************************
039700 330-POSTEA-RECEBIDO SECTION.
039800     PERFORM 350-AGREGA-RENGLON-PIX THRU 350-AGREGA-RENGLON-PIX-E
039900     MOVE 'CRIADO' TO TP-ESTADO (IX-PIX)
040000     MOVE 'PIX-RECEBIDO' TO LAU-ACCION
040100     MOVE SOL-ID-USUARIO TO LAU-USUARIO
040200     MOVE TP-ID (IX-PIX) TO LAU-RECURSO
040300     MOVE 'COBRO RECIBIDO REGISTRADO EN ESTADO CRIADO'
040400            TO LAU-DETALLE
040500     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
040600 330-POSTEA-RECEBIDO-E. EXIT.
040700******************************************************************
040800*    POSTEA UNA TRANSACCION ENVIADA INMEDIATA (VALIDA SALDO)     *
040900******************************************************************
041000 340-POSTEA-ENVIADO SECTION.
041100     PERFORM 700-CALCULA-SALDO THRU 700-CALCULA-SALDO-E
041200     IF SOL-VALOR > WKS-SALDO-USUARIO
041300        ADD 1 TO WKS-REG-RECHAZADOS
041400        MOVE 'PIX-RECHAZO ' TO LAU-ACCION
041500        MOVE SOL-ID-USUARIO TO LAU-USUARIO
041600        MOVE SPACES         TO LAU-RECURSO
041700        MOVE 'SALDO INSUFICIENTE, TRANSACCION RECHAZADA'
041800               TO LAU-DETALLE
041900        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
042000     ELSE
042100        PERFORM 350-AGREGA-RENGLON-PIX THRU 350-AGREGA-RENGLON-PIX-E
042200        MOVE 'CRIADO' TO TP-ESTADO (IX-PIX)
042300        PERFORM 360-TRANSFERENCIA-INTERNA
042400                THRU 360-TRANSFERENCIA-INTERNA-E
042500        MOVE 'CONFIRMADO' TO TP-ESTADO (IX-PIX)
042600        ADD 1 TO WKS-REG-POSTEADOS
042700        MOVE 'PIX-CONFIRMA' TO LAU-ACCION
042800        MOVE SOL-ID-USUARIO TO LAU-USUARIO
042900        MOVE TP-ID (IX-PIX) TO LAU-RECURSO
043000        MOVE 'PIX ENVIADO Y AUTOCONFIRMADO (LIQUIDACION INSTANT)'
043100               TO LAU-DETALLE
043200        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
043300     END-IF.
043400 340-POSTEA-ENVIADO-E. EXIT.
043500******************************************************************
043600*    AGREGA UN NUEVO RENGLON A LA TABLA DE MEMORIA DE PIX        *
043700******************************************************************
043800 350-AGREGA-RENGLON-PIX SECTION.
043900     SET IX-PIX TO WKS-CONT-PIX
044000     SET IX-PIX UP BY 1
044050     MOVE WKS-CONT-PIX        TO WKS-SEQ-ED
044060     MOVE SPACES              TO TP-ID (IX-PIX)
044100     STRING 'PVPIX-' WKS-FECHA-HOY-N '-' WKS-SEQ-ED
044200            DELIMITED BY SIZE INTO TP-ID (IX-PIX)
044500     MOVE SOL-VALOR           TO TP-VALOR (IX-PIX)
044600     MOVE SOL-LLAVE           TO TP-LLAVE (IX-PIX)
044700     MOVE SOL-TIPO-LLAVE      TO TP-TIPO-LLAVE (IX-PIX)
044800     MOVE SOL-TIPO            TO TP-TIPO (IX-PIX)
044900     MOVE SOL-ID-USUARIO      TO TP-ID-USUARIO (IX-PIX)
045000     MOVE SOL-LLAVE-IDEMPOT   TO TP-IDEMPOT (IX-PIX)
045100     MOVE SOL-DESCRICAO       TO TP-DESCRICAO (IX-PIX)
045200     MOVE SOL-FECHA-AGENDA    TO TP-FECHA-AGENDA (IX-PIX)
045300     MOVE WKS-FECHA-HOY-N     TO TP-TS-CRIACAO (IX-PIX)
045400     MOVE SPACES              TO TP-ID-CORRELACAO (IX-PIX)
045500     ADD 1 TO WKS-CONT-PIX.
045600 350-AGREGA-RENGLON-PIX-E. EXIT.
045700******************************************************************
045800*    CALCULA EL SALDO DEL USUARIO (REGLAS DEL MOTOR PIX)         *
045900******************************************************************
046000 700-CALCULA-SALDO SECTION.
046100     MOVE ZERO TO WKS-SALDO-USUARIO
046200     PERFORM 710-SUMA-RENGLON-PIX THRU 710-SUMA-RENGLON-PIX-E
046300         VARYING IX-PIX FROM 1 BY 1
046400         UNTIL IX-PIX > WKS-CONT-PIX
046500     PERFORM 720-RESTA-RENGLON-BOL THRU 720-RESTA-RENGLON-BOL-E
046600         VARYING IX-BOL FROM 1 BY 1
046700         UNTIL IX-BOL > WKS-CONT-BOL.
046800 700-CALCULA-SALDO-E. EXIT.
046900 710-SUMA-RENGLON-PIX SECTION.
047000     IF TP-ID-USUARIO (IX-PIX) = SOL-ID-USUARIO AND
047100        TP-ESTADO (IX-PIX)     = 'CONFIRMADO'
047200        IF TP-TIPO (IX-PIX) = 'RECEBIDO'
047300           ADD TP-VALOR (IX-PIX) TO WKS-SALDO-USUARIO
047400        ELSE
047500           SUBTRACT TP-VALOR (IX-PIX) FROM WKS-SALDO-USUARIO
047600        END-IF
047700     END-IF.
047800 710-SUMA-RENGLON-PIX-E. EXIT.
047900 720-RESTA-RENGLON-BOL SECTION.
048000     IF TB-ID-USUARIO (IX-BOL) = SOL-ID-USUARIO AND
048100        TB-ESTADO (IX-BOL)     = 'PAGO'
048200        SUBTRACT TB-VALOR (IX-BOL) FROM WKS-SALDO-USUARIO
048300     END-IF.
048400 720-RESTA-RENGLON-BOL-E. EXIT.
048500******************************************************************
048600*    TRANSFERENCIA INTERNA - REGISTRA EL COBRO ESPEJO Y ACREDITA *
048700*    EL 50% DEL VALOR AL LIMITE DE CREDITO DEL DESTINATARIO      *
048800******************************************************************
048900 360-TRANSFERENCIA-INTERNA SECTION.
049000     MOVE 'N' TO WKS-SW-DESTINO-LOCAL
049100     PERFORM 361-BUSCA-USUARIO-POR-LLAVE
049200             THRU 361-BUSCA-USUARIO-POR-LLAVE-E
049300         VARYING IX-USR FROM 1 BY 1
049400         UNTIL IX-USR > WKS-CONT-USUARIOS OR SW-DESTINO-LOCAL
049500     IF SW-DESTINO-LOCAL
049600        SET IX-PIX TO WKS-CONT-PIX
049700        SET IX-PIX UP BY 1
049750        MOVE WKS-CONT-PIX        TO WKS-SEQ-ED
049760        MOVE SPACES              TO TP-ID (IX-PIX)
049800        STRING 'PVESP-' WKS-FECHA-HOY-N '-' WKS-SEQ-ED
049900               DELIMITED BY SIZE INTO TP-ID (IX-PIX)
050000        MOVE SOL-VALOR           TO TP-VALOR (IX-PIX)
050100        MOVE SOL-LLAVE           TO TP-LLAVE (IX-PIX)
050200        MOVE SOL-TIPO-LLAVE      TO TP-TIPO-LLAVE (IX-PIX)
050300        MOVE 'RECEBIDO'          TO TP-TIPO (IX-PIX)
050400        MOVE 'CONFIRMADO'        TO TP-ESTADO (IX-PIX)
050500        MOVE TU-ID (IX-USR)      TO TP-ID-USUARIO (IX-PIX)
050600        STRING 'internal-' SOL-LLAVE-IDEMPOT DELIMITED BY SIZE
050700               INTO TP-IDEMPOT (IX-PIX)
050800        MOVE 'Transferencia Recebida' TO TP-DESCRICAO (IX-PIX)
050900        MOVE ZEROS               TO TP-FECHA-AGENDA (IX-PIX)
051000        MOVE WKS-FECHA-HOY-N     TO TP-TS-CRIACAO (IX-PIX)
051100        MOVE TP-ID (IX-PIX)      TO TP-ID-CORRELACAO (IX-PIX)
051200        ADD 1 TO WKS-CONT-PIX
051300        COMPUTE WKS-CREDITO-EXTRA ROUNDED = SOL-VALOR * 0.50
051400        ADD WKS-CREDITO-EXTRA TO TU-LIMITE (IX-USR)
051500        MOVE 'PIX-CREDITO ' TO LAU-ACCION
051600        MOVE TU-ID (IX-USR) TO LAU-USUARIO
051700        MOVE TP-ID (IX-PIX) TO LAU-RECURSO
051800        MOVE 'LIMITE DE CREDITO INCREMENTADO 50% POR TRANSF.'
051900               TO LAU-DETALLE
052000        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
052100     END-IF.
052200 360-TRANSFERENCIA-INTERNA-E. EXIT.
052300******************************************************************
052400*    COMPARA LA LLAVE DE DESTINO CONTRA EL MAESTRO DE USUARIOS   *
052500******************************************************************
052600 361-BUSCA-USUARIO-POR-LLAVE SECTION.
052620     EVALUATE TRUE
052640        WHEN SOL-TIPO-LLAVE = 'EMAIL'
052660           IF TU-EMAIL (IX-USR) = SOL-LLAVE
052680              MOVE 'Y' TO WKS-SW-DESTINO-LOCAL
052700           END-IF
052720        WHEN SOL-TIPO-LLAVE = 'CPF' OR SOL-TIPO-LLAVE = 'CNPJ'
052740           MOVE SOL-LLAVE      TO WKS-LLAVE-DIGITOS-N
052760           MOVE SPACES         TO WKS-LLAVE-STRIP
052780           MOVE ZERO           TO WKS-STRIP-POS
052800           PERFORM 362-COMPACTA-DIGITO THRU 362-COMPACTA-DIGITO-E
052820               VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 40
052840           IF TU-DOC (IX-USR) = WKS-LLAVE-STRIP
052860              MOVE 'Y' TO WKS-SW-DESTINO-LOCAL
052880           END-IF
053200        WHEN OTHER
053700           CONTINUE
053800     END-EVALUATE.
053900 361-BUSCA-USUARIO-POR-LLAVE-E. EXIT.
053910******************************************************************
053920*    COMPACTA LOS DIGITOS DE LA LLAVE PARA COMPARARLA CONTRA EL  *
053930*    DOCUMENTO DEL MAESTRO, QUE SE GUARDA SIN PUNTUACION         *
053940*    (PV-2235 - LA LLAVE PUEDE LLEGAR PUNTUADA)                  *
053950******************************************************************
053960 362-COMPACTA-DIGITO SECTION.
053970     IF WKS-LD-CARACTER (WKS-IX) >= '0' AND
053980        WKS-LD-CARACTER (WKS-IX) <= '9'
053985        ADD 1 TO WKS-STRIP-POS
053990        MOVE WKS-LD-CARACTER (WKS-IX)
053995              TO WKS-LLAVE-STRIP (WKS-STRIP-POS:1)
053998     END-IF.
054000 362-COMPACTA-DIGITO-E. EXIT.
054100******************************************************************
054200*    ESCRIBE UN RENGLON DE AUDITORIA                             *
054300******************************************************************
054400 890-ESCRIBE-AUDITORIA SECTION.
054500     MOVE WKS-LINEA-AUDITORIA TO REG-PVAUDIT
054600     WRITE REG-PVAUDIT.
054700 890-ESCRIBE-AUDITORIA-E. EXIT.
054800******************************************************************
054900*    ERROR FATAL DE APERTURA - CIERRA LO QUE ESTE ABIERTO        *
055000******************************************************************
055100 999-ERROR-FATAL SECTION.
055200     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
055300     MOVE 91 TO RETURN-CODE
055400     STOP RUN.
055500 999-ERROR-FATAL-E. EXIT.
055600******************************************************************
055700*    GRABA EL MAESTRO DE USUARIOS Y LA BITACORA PIX ACTUALIZADOS *
055800******************************************************************
055900 800-GRABA-SALIDAS SECTION.
056000     PERFORM 801-GRABA-UN-USUARIO THRU 801-GRABA-UN-USUARIO-E
056100         VARYING IX-USR FROM 1 BY 1
056200         UNTIL IX-USR > WKS-CONT-USUARIOS
056300     PERFORM 802-GRABA-UN-PIX THRU 802-GRABA-UN-PIX-E
056400         VARYING IX-PIX FROM 1 BY 1
056500         UNTIL IX-PIX > WKS-CONT-PIX.
056600 800-GRABA-SALIDAS-E. EXIT.
056700 801-GRABA-UN-USUARIO SECTION.
056800     MOVE TU-ID (IX-USR)     TO USR-ID
056900     MOVE TU-NOMBRE (IX-USR) TO USR-NOMBRE
057000     MOVE TU-DOC (IX-USR)    TO USR-CPF-CNPJ
057100     MOVE TU-EMAIL (IX-USR)  TO USR-EMAIL
057200     MOVE TU-LIMITE (IX-USR) TO USR-LIMITE-CREDITO
057300     MOVE TU-ESTADO (IX-USR) TO USR-IND-ESTADO
057400     MOVE WKS-FECHA-HOY-N    TO USR-FECHA-ULT-ACTUALIZ
057500     MOVE REG-PVUSRM         TO USL-CORPO
057600     WRITE REG-USRMSAL.
057700 801-GRABA-UN-USUARIO-E. EXIT.
057800 802-GRABA-UN-PIX SECTION.
057900     MOVE TP-ID (IX-PIX)             TO PIX-ID
058000     MOVE TP-VALOR (IX-PIX)          TO PIX-VALOR
058100     MOVE TP-LLAVE (IX-PIX)          TO PIX-LLAVE
058200     MOVE TP-TIPO-LLAVE (IX-PIX)     TO PIX-TIPO-LLAVE
058300     MOVE TP-TIPO (IX-PIX)           TO PIX-TIPO
058400     MOVE TP-ESTADO (IX-PIX)         TO PIX-ESTADO
058500     MOVE TP-ID-USUARIO (IX-PIX)     TO PIX-ID-USUARIO
058600     MOVE TP-IDEMPOT (IX-PIX)        TO PIX-LLAVE-IDEMPOT
058700     MOVE TP-DESCRICAO (IX-PIX)      TO PIX-DESCRICAO
058800     MOVE TP-FECHA-AGENDA (IX-PIX)   TO PIX-FECHA-AGENDA
058900     MOVE TP-TS-CRIACAO (IX-PIX)     TO PIX-TS-CRIACAO
059000     MOVE TP-ID-CORRELACAO (IX-PIX)  TO PIX-ID-CORRELACAO
059100     MOVE REG-PVPIXL                 TO PLS-CORPO
059200     WRITE REG-PIXLSAL.
059300 802-GRABA-UN-PIX-E. EXIT.
059400******************************************************************
059500*    ESTADISTICAS DEL CICLO                                      *
059600******************************************************************
059700 900-ESTADISTICAS SECTION.
059800     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS PVPIXP01 <<<<<<<<<<<<'
059900     DISPLAY '|| SOLICITUDES LEIDAS      : (' WKS-REG-LEIDOS ')'
060000     DISPLAY '|| TRANSACCIONES POSTEADAS : (' WKS-REG-POSTEADOS ')'
060100     DISPLAY '|| TRANSACCIONES RECHAZADAS: (' WKS-REG-RECHAZADOS ')'
060200     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>'.
060300 900-ESTADISTICAS-E. EXIT.
060400******************************************************************
060500*    CIERRE DE TODOS LOS ARCHIVOS                                *
060600******************************************************************
060700 950-CIERRA-ARCHIVOS SECTION.
060800     CLOSE USRMAST PIXLEDG BOLLEDG PIXSOL USRMSAL PIXLSAL PVAUDIT.
060900 950-CIERRA-ARCHIVOS-E. EXIT.
