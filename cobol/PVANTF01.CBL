000100******************************************************************
000200*                                                                *
000300*               P V A N T F 0 1   -   P A Y V O R A X            *
000400*                                                                *
000500*----------------------------------------------------------------*
000600* FECHA         : 03/04/1989                                     *
000700* PROGRAMADOR   : ERICK RAMIREZ (EEDR)                           *
000800* INSTALACION   : PAYVORAX - PAGOS INSTANTANEOS                  *
000900* APLICACION    : MOTOR DE REGLAS ANTIFRAUDE                     *
001000* PROGRAMA      : PVANTF01                                       *
001100* TIPO          : BATCH                                          *
001200* BPM-RATIONAL  : 241218                                         *
001300*----------------------------------------------------------------*
001400* DESCRIPCION   : TOMA UN ARCHIVO DE CONTEXTOS DE TRANSACCION Y  *
001500*               : LES APLICA CUATRO REGLAS ADITIVAS DE RIESGO    *
001600*               : (HORARIO NOCTURNO, VALOR ALTO, TENTATIVAS      *
001700*               : EXCESIVAS EN 24 HORAS Y VALOR EXTREMO). LA     *
001800*               : SUMA DE LAS REGLAS DA EL PUNTAJE DE RIESGO,    *
001900*               : ACOTADO A 100, DEL CUAL SE DERIVA LA APROBA-   *
002000*               : CION Y EL NIVEL DE RIESGO DE LA TRANSACCION.   *
002100*----------------------------------------------------------------*
002200* ARCHIVOS      : ANTSOL   - CONTEXTOS DE TRANSACCION A EVALUAR  *
002300*               : ANTRES   - VEREDICTO DE CADA CONTEXTO EVALUADO *
002400*               : PVAUDIT  - BITACORA DE AUDITORIA               *
002500*----------------------------------------------------------------*
002600*                     R E G I S T R O   D E   C A M B I O S      *
002700*----------------------------------------------------------------*
002800* 03/04/1989 EEDR PV-4001 ALTA DEL PROGRAMA                      *
002900* 12/12/1989 EEDR PV-4005 SE AGREGA LA REGLA DE TENTATIVAS       *
003000*                         EXCESIVAS EN 24 HORAS                  *
003100* 08/06/1992 MPCH PV-4013 SE AGREGA LA REGLA DE VALOR EXTREMO,   *
003200*                         ACUMULATIVA CON LA DE VALOR ALTO       *
003300* 27/02/1995 EEDR PV-4021 SE ACOTA EL PUNTAJE MAXIMO A 100       *
003400* 18/09/1998 EEDR PV-Y2K  REVISION Y2K - SIN CAMPOS DE FECHA DE  *
003500*                         DOS DIGITOS EN ESTE PROGRAMA           *
003600* 19/07/2003 JVCH PV-4029 SE AGREGA VALIDACION DE RANGOS DE HORA *
003700*                         Y MINUTO ANTES DE APLICAR LAS REGLAS   *
003800* 11/11/2008 JVCH PV-4034 LIMPIEZA DE COMENTARIOS Y REVISION DE  *
003900*                         ESTANDARES DE LA CELULA PAYVORAX       *
004000* 26/03/2013 EEDR PV-4038 ULTIMA REVISION DE MANTENIMIENTO       *
004100*                         NORMAL, SIN CAMBIOS FUNCIONALES        *
004120* 04/11/2014 JVCH PV-4042 SE AGREGA VALIDACION DE INTENTOS EN 24 *
004140*                         HORAS MAYORES A 100 EN 400-VALIDA-     *
004160*                         RANGOS                                 *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.      PVANTF01.
004500 AUTHOR.          ERICK RAMIREZ.
004600 INSTALLATION.    PAYVORAX.
004700 DATE-WRITTEN.    03/04/1989.
004800 DATE-COMPILED.   03/04/1989.
004900 SECURITY.        CONFIDENCIAL.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ANTSOL ASSIGN TO ANTSOL
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS FS-ANTSOL.
006000     SELECT ANTRES ASSIGN TO ANTRES
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS FS-ANTRES.
006300     SELECT PVAUDIT ASSIGN TO PVAUDIT
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-PVAUDIT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ANTSOL
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY PVANTR.
007200 FD  ANTRES
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  REG-ANTRES-SALIDA.
007600     05  VER-PUNTAJE                PIC 9(03).
007700     05  VER-APROBADO               PIC X(01).
007800     05  VER-NIVEL-RIESGO           PIC X(06).
007900     05  VER-BANDERAS.
008000         10  VER-BANDERA-HORARIO    PIC X(01).
008100         10  VER-BANDERA-VALOR-ALTO PIC X(01).
008200         10  VER-BANDERA-INTENTOS   PIC X(01).
008300         10  VER-BANDERA-VALOR-EXTR PIC X(01).
008400     05  FILLER                     PIC X(20)      VALUE SPACES.
008500 FD  PVAUDIT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  REG-PVAUDIT.
008900     05  LAU-ACCION                 PIC X(12).
009000     05  LAU-USUARIO                PIC X(36).
009100     05  LAU-RECURSO                PIC X(36).
009200     05  LAU-DETALLE                PIC X(45).
009250     05  FILLER                     PIC X(03).
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*    VARIABLES DE ESTADO DE ARCHIVOS (WKS-FS-STATUS)             *
009600******************************************************************
009700 01  WKS-FS-STATUS.
009800     05  FS-ANTSOL                  PIC 9(02)      VALUE ZEROS.
009900     05  FS-ANTRES                  PIC 9(02)      VALUE ZEROS.
010000     05  FS-PVAUDIT                 PIC 9(02)      VALUE ZEROS.
010050     05  FILLER                     PIC X(10)      VALUE SPACES.
010100******************************************************************
010200*    SWITCHES DE CONTROL DEL CICLO PRINCIPAL                     *
010300******************************************************************
010400 01  WKS-SWITCHES.
010500     05  WKS-SW-FIN-ANTSOL          PIC X(01)      VALUE 'N'.
010600         88  FIN-ANTSOL                   VALUE 'Y'.
010700     05  WKS-SW-RANGO-VALIDO        PIC X(01)      VALUE 'Y'.
010800         88  SW-RANGO-VALIDO              VALUE 'Y'.
010850     05  FILLER                     PIC X(10)      VALUE SPACES.
010900******************************************************************
011000*    AREA DE TRABAJO DEL PUNTAJE Y SUS BANDERAS (REDEFINIDA      *
011100*    PARA PODER SUMAR EL PUNTAJE COMO BINARIO Y EDITARLO LUEGO)  *
011200******************************************************************
011300 77  WKS-PUNTAJE-BIN                PIC 9(03) COMP  VALUE ZERO.
011400 01  WKS-PUNTAJE-EDIT                PIC 9(03)      VALUE ZEROS.
011500 01  WKS-PUNTAJE-EDIT-R REDEFINES WKS-PUNTAJE-EDIT
011600                                    PIC X(03).
011700 01  WKS-BANDERAS-TRABAJO.
011800     05  WKS-BAND-HORARIO           PIC X(01)      VALUE 'N'.
011900     05  WKS-BAND-VALOR-ALTO        PIC X(01)      VALUE 'N'.
012000     05  WKS-BAND-INTENTOS          PIC X(01)      VALUE 'N'.
012100     05  WKS-BAND-VALOR-EXTR        PIC X(01)      VALUE 'N'.
012200 01  WKS-BANDERAS-TRABAJO-R REDEFINES WKS-BANDERAS-TRABAJO
012300                                    PIC X(04).
012310 01  WKS-VALOR-COPIA                PIC S9(09)V99  VALUE ZERO.
012320 01  WKS-VALOR-COPIA-R REDEFINES WKS-VALOR-COPIA.
012330     05  WKS-VALOR-ENTERO           PIC S9(09).
012340     05  WKS-VALOR-CENTAVOS         PIC 9(02).
012400******************************************************************
012500*    ACUMULADORES DE ESTADISTICAS DEL CICLO (TODOS COMP)         *
012600******************************************************************
012700 77  WKS-REG-LEIDOS                 PIC 9(05) COMP  VALUE ZERO.
012800 77  WKS-REG-APROBADOS              PIC 9(05) COMP  VALUE ZERO.
012900 77  WKS-REG-RECHAZADOS             PIC 9(05) COMP  VALUE ZERO.
013000 77  WKS-REG-INVALIDOS              PIC 9(05) COMP  VALUE ZERO.
013100 01  WKS-LINEA-AUDITORIA.
013200     05  LAU-ACCION-WS              PIC X(12).
013300     05  LAU-USUARIO-WS             PIC X(36).
013400     05  LAU-RECURSO-WS             PIC X(36).
013500     05  LAU-DETALLE-WS             PIC X(45).
013550     05  FILLER                     PIC X(03).
013600 PROCEDURE DIVISION.
013700******************************************************************
013800*    SECCION PRINCIPAL - CONTROLA TODO EL CICLO DEL PROGRAMA     *
013900******************************************************************
014000 000-MAIN SECTION.
014100     PERFORM 100-ABRIR-ARCHIVOS  THRU 100-ABRIR-ARCHIVOS-E
014200     PERFORM 200-LEE-SOLICITUD   THRU 200-LEE-SOLICITUD-E
014300     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E
014400         UNTIL FIN-ANTSOL
014500     PERFORM 900-ESTADISTICAS    THRU 900-ESTADISTICAS-E
014600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
014700     STOP RUN.
014800 000-MAIN-E. EXIT.
014900******************************************************************
015000*    ABRE TODOS LOS ARCHIVOS DEL CICLO Y VALIDA APERTURA         *
015100******************************************************************
015200 100-ABRIR-ARCHIVOS SECTION.
015300     OPEN INPUT  ANTSOL
015400     OPEN OUTPUT ANTRES
015500     OPEN OUTPUT PVAUDIT
015600     IF FS-ANTSOL NOT = 0 OR FS-ANTRES NOT = 0 OR FS-PVAUDIT NOT = 0
015700        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE PVANTF01 ***'
015800                UPON CONSOLE
015900        GO TO 999-ERROR-FATAL
016000     END-IF.
016100 100-ABRIR-ARCHIVOS-E. EXIT.
016200******************************************************************
016300*    LEE EL SIGUIENTE CONTEXTO DE TRANSACCION                    *
016400******************************************************************
016500 200-LEE-SOLICITUD SECTION.
016600     READ ANTSOL AT END SET FIN-ANTSOL TO TRUE END-READ
016700     IF NOT FIN-ANTSOL
016800        ADD 1 TO WKS-REG-LEIDOS
016900     END-IF.
017000 200-LEE-SOLICITUD-E. EXIT.
017100******************************************************************
017200*    PROCESA UN CONTEXTO - VALIDA RANGOS Y APLICA LAS REGLAS     *
017300******************************************************************
017400 300-PROCESA-SOLICITUD SECTION.
017500     PERFORM 400-VALIDA-RANGOS THRU 400-VALIDA-RANGOS-E
017600     IF NOT SW-RANGO-VALIDO
017700        MOVE 'ANT-INVALIDO' TO LAU-ACCION-WS
017800        MOVE SPACES         TO LAU-USUARIO-WS LAU-RECURSO-WS
017900        MOVE 'HORA, MINUTO O VALOR DEL CONTEXTO FUERA DE RANGO'
018000               TO LAU-DETALLE-WS
018100        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
018200        ADD 1 TO WKS-REG-INVALIDOS
018300     ELSE
018400        PERFORM 500-APLICA-REGLAS  THRU 500-APLICA-REGLAS-E
018500        PERFORM 600-CLASIFICA      THRU 600-CLASIFICA-E
018600        PERFORM 700-GRABA-VEREDICTO THRU 700-GRABA-VEREDICTO-E
018700     END-IF
018800     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.
018900 300-PROCESA-SOLICITUD-E. EXIT.
019000******************************************************************
019100*    VALIDA QUE LA HORA, EL MINUTO Y EL VALOR ESTEN EN RANGO     *
019200******************************************************************
019300 400-VALIDA-RANGOS SECTION.
019400     MOVE 'Y' TO WKS-SW-RANGO-VALIDO
019500     IF AF-HORA > 23
019600        MOVE 'N' TO WKS-SW-RANGO-VALIDO
019700     END-IF
019800     IF AF-MINUTO > 59
019900        MOVE 'N' TO WKS-SW-RANGO-VALIDO
020000     END-IF
020100     IF AF-VALOR NOT > ZERO
020200        MOVE 'N' TO WKS-SW-RANGO-VALIDO
020300     END-IF
020310     IF AF-INTENTOS-24H > 100
020320        MOVE 'N' TO WKS-SW-RANGO-VALIDO
020330     END-IF.
020400 400-VALIDA-RANGOS-E. EXIT.
020500******************************************************************
020600*    APLICA LAS CUATRO REGLAS ADITIVAS DE RIESGO                 *
020700******************************************************************
020800 500-APLICA-REGLAS SECTION.
020850     MOVE AF-VALOR TO WKS-VALOR-COPIA
020900     MOVE ZERO  TO WKS-PUNTAJE-BIN
021000     MOVE 'N'   TO WKS-BAND-HORARIO WKS-BAND-VALOR-ALTO
021100                   WKS-BAND-INTENTOS WKS-BAND-VALOR-EXTR
021200*    REGLA 1 - HORARIO NOCTURNO (22:00 A 05:59)
021300     IF AF-HORA >= 22 OR AF-HORA < 6
021400        ADD 40 TO WKS-PUNTAJE-BIN
021500        MOVE 'Y' TO WKS-BAND-HORARIO
021600     END-IF
021700*    REGLA 2 - VALOR ALTO (MAYOR A 300.00)
021800     IF AF-VALOR > 300.00
021900        ADD 30 TO WKS-PUNTAJE-BIN
022000        MOVE 'Y' TO WKS-BAND-VALOR-ALTO
022100     END-IF
022200*    REGLA 3 - TENTATIVAS EXCESIVAS EN 24 HORAS (MAS DE 3)
022300     IF AF-INTENTOS-24H > 3
022400        ADD 50 TO WKS-PUNTAJE-BIN
022500        MOVE 'Y' TO WKS-BAND-INTENTOS
022600     END-IF
022700*    REGLA 4 - VALOR EXTREMO (MAYOR A 1000.00), ACUMULATIVA
022800*    CON LA REGLA DE VALOR ALTO
022900     IF AF-VALOR > 1000.00
023000        ADD 60 TO WKS-PUNTAJE-BIN
023100        MOVE 'Y' TO WKS-BAND-VALOR-EXTR
023200     END-IF
023300*    EL PUNTAJE SE ACOTA A 100 COMO MAXIMO
023400     IF WKS-PUNTAJE-BIN > 100
023500        MOVE 100 TO WKS-PUNTAJE-BIN
023600     END-IF.
023700 500-APLICA-REGLAS-E. EXIT.
023800******************************************************************
023900*    CLASIFICA LA TRANSACCION SEGUN EL PUNTAJE OBTENIDO          *
024000*    APROBADA SI EL PUNTAJE ES MENOR A 60                        *
024100*    RIESGO BAJO < 30, MEDIO < 60, ALTO >= 60                    *
024200******************************************************************
024300 600-CLASIFICA SECTION.
024400     MOVE WKS-PUNTAJE-BIN TO WKS-PUNTAJE-EDIT
024500     EVALUATE TRUE
024600        WHEN WKS-PUNTAJE-BIN < 30
024700           MOVE 'LOW   ' TO VER-NIVEL-RIESGO
024800        WHEN WKS-PUNTAJE-BIN < 60
024900           MOVE 'MEDIUM' TO VER-NIVEL-RIESGO
025000        WHEN OTHER
025100           MOVE 'HIGH  ' TO VER-NIVEL-RIESGO
025200     END-EVALUATE
025300     IF WKS-PUNTAJE-BIN < 60
025400        MOVE 'Y' TO VER-APROBADO
025500        ADD 1 TO WKS-REG-APROBADOS
025600     ELSE
025700        MOVE 'N' TO VER-APROBADO
025800        ADD 1 TO WKS-REG-RECHAZADOS
025900     END-IF.
026000 600-CLASIFICA-E. EXIT.
026100******************************************************************
026200*    GRABA EL VEREDICTO Y LA LINEA DE AUDITORIA CORRESPONDIENTE  *
026300******************************************************************
026400 700-GRABA-VEREDICTO SECTION.
026500     MOVE WKS-PUNTAJE-EDIT      TO VER-PUNTAJE
026600     MOVE WKS-BAND-HORARIO      TO VER-BANDERA-HORARIO
026700     MOVE WKS-BAND-VALOR-ALTO   TO VER-BANDERA-VALOR-ALTO
026800     MOVE WKS-BAND-INTENTOS     TO VER-BANDERA-INTENTOS
026900     MOVE WKS-BAND-VALOR-EXTR   TO VER-BANDERA-VALOR-EXTR
027000     WRITE REG-ANTRES-SALIDA
027100     IF VER-APROBADO = 'Y'
027200        MOVE 'ANT-APRUEBA ' TO LAU-ACCION-WS
027300     ELSE
027400        MOVE 'ANT-RECHAZA ' TO LAU-ACCION-WS
027500     END-IF
027600     MOVE SPACES                 TO LAU-USUARIO-WS
027700     MOVE WKS-PUNTAJE-EDIT-R     TO LAU-RECURSO-WS
027800     MOVE 'VEREDICTO CALCULADO POR EL MOTOR DE REGLAS ADITIVAS'
027900            TO LAU-DETALLE-WS
028000     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
028100 700-GRABA-VEREDICTO-E. EXIT.
028200******************************************************************
028300*    ESCRIBE UN RENGLON DE AUDITORIA                             *
028400******************************************************************
028500 890-ESCRIBE-AUDITORIA SECTION.
028600     MOVE LAU-ACCION-WS  TO LAU-ACCION
028700     MOVE LAU-USUARIO-WS TO LAU-USUARIO
028800     MOVE LAU-RECURSO-WS TO LAU-RECURSO
028900     MOVE LAU-DETALLE-WS TO LAU-DETALLE
029000     WRITE REG-PVAUDIT.
029100 890-ESCRIBE-AUDITORIA-E. EXIT.
029200******************************************************************
029250*    ERROR FATAL DE APERTURA - CIERRA LO QUE ESTE ABIERTO        *
029300 999-ERROR-FATAL SECTION.
029400     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
029500     MOVE 91 TO RETURN-CODE
029600     STOP RUN.
029700 999-ERROR-FATAL-E. EXIT.
029800******************************************************************
029900*    IMPRIME LAS ESTADISTICAS DEL CICLO POR CONSOLA              *
030000******************************************************************
030100 900-ESTADISTICAS SECTION.
030200     DISPLAY '========================================='
030300             UPON CONSOLE
030400     DISPLAY 'PVANTF01 - ESTADISTICAS DEL CICLO ANTIFRAUDE'
030500             UPON CONSOLE
030600     DISPLAY 'CONTEXTOS LEIDOS        : ' WKS-REG-LEIDOS
030700             UPON CONSOLE
030800     DISPLAY 'TRANSACCIONES APROBADAS : ' WKS-REG-APROBADOS
030900             UPON CONSOLE
031000     DISPLAY 'TRANSACCIONES RECHAZADAS: ' WKS-REG-RECHAZADOS
031100             UPON CONSOLE
031200     DISPLAY 'CONTEXTOS INVALIDOS     : ' WKS-REG-INVALIDOS
031300             UPON CONSOLE
031400     DISPLAY '========================================='
031500             UPON CONSOLE.
031600 900-ESTADISTICAS-E. EXIT.
031700******************************************************************
031800*    CIERRA TODOS LOS ARCHIVOS DEL CICLO                         *
031900******************************************************************
032000 950-CIERRA-ARCHIVOS SECTION.
032100     CLOSE ANTSOL ANTRES PVAUDIT.
032200 950-CIERRA-ARCHIVOS-E. EXIT.
