000100******************************************************************
000200*                                                                *
000300*               P V C A R D 0 1   -   P A Y V O R A X            *
000400*                                                                *
000500*----------------------------------------------------------------*
000600* FECHA         : 17/04/1989                                     *
000700* PROGRAMADOR   : ERICK RAMIREZ (EEDR)                           *
000800* INSTALACION   : PAYVORAX - PAGOS INSTANTANEOS                  *
000900* APLICACION    : EMISION Y MANTENIMIENTO DE TARJETAS            *
001000* PROGRAMA      : PVCARD01                                       *
001100* TIPO          : BATCH                                          *
001200* BPM-RATIONAL  : 241226                                         *
001300*----------------------------------------------------------------*
001400* DESCRIPCION   : CARGA EL MAESTRO DE TARJETAS EN MEMORIA Y LE   *
001500*               : APLICA UN ARCHIVO DE SOLICITUDES DE EMISION,   *
001600*               : BLOQUEO/DESBLOQUEO, ACTUALIZACION DE LIMITE,   *
001700*               : BAJA Y LISTADO. AL FINAL REGRABA EL MAESTRO.   *
001800*----------------------------------------------------------------*
001900* ARCHIVOS      : CARMAST  - MAESTRO DE TARJETAS (ENTRA Y SALE)  *
002000*               : CARSOL   - SOLICITUDES DE MANTENIMIENTO        *
002100*               : CARRES   - RESULTADO DE CADA SOLICITUD         *
002200*               : PVAUDIT  - BITACORA DE AUDITORIA               *
002300*----------------------------------------------------------------*
002400*                     R E G I S T R O   D E   C A M B I O S      *
002500*----------------------------------------------------------------*
002600* 17/04/1989 EEDR PV-5001 ALTA DEL PROGRAMA                      *
002700* 03/01/1990 EEDR PV-5004 SE AGREGA LA BAJA DE TARJETAS          *
002800* 22/09/1993 MPCH PV-5011 SE AGREGA EL VENCIMIENTO DURO DE LAS   *
002900*                         TARJETAS VIRTUAL_TEMP A 24 HORAS       *
003000* 14/05/1996 EEDR PV-5017 EL LISTADO OMITE LAS TARJETAS CON      *
003100*                         VENCIMIENTO DURO YA CUMPLIDO           *
003200* 18/09/1998 EEDR PV-Y2K  REVISION Y2K - LAS FECHAS DE VENCI-    *
003300*                         MIENTO DURO YA VIENEN EN 9(14) A4      *
003400* 09/03/2001 JVCH PV-5022 SE CORRIGE EL CALCULO DE FIN DE MES    *
003500*                         EN LA RUTINA DE SUMA DE 24 HORAS       *
003600* 15/10/2005 JVCH PV-5028 LIMPIEZA DE COMENTARIOS Y REVISION DE  *
003700*                         ESTANDARES DE LA CELULA PAYVORAX       *
003800* 30/04/2014 EEDR PV-5033 ULTIMA REVISION DE MANTENIMIENTO       *
003900*                         NORMAL, SIN CAMBIOS FUNCIONALES        *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.      PVCARD01.
004300 AUTHOR.          ERICK RAMIREZ.
004400 INSTALLATION.    PAYVORAX.
004500 DATE-WRITTEN.    17/04/1989.
004600 DATE-COMPILED.   17/04/1989.
004700 SECURITY.        CONFIDENCIAL.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CARMAST ASSIGN TO CARMAST
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-CARMAST.
005800     SELECT CARSOL  ASSIGN TO CARSOL
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-CARSOL.
006100     SELECT CARRES  ASSIGN TO CARRES
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-CARRES.
006400     SELECT PVAUDIT ASSIGN TO PVAUDIT
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-PVAUDIT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CARMAST
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200     COPY PVCARR.
007300 FD  CARSOL
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  REG-CARSOL.
007700     05  SOL-ACCION                 PIC X(10).
007800         88  SOL-ACCION-EMITIR             VALUE 'EMITIR'.
007900         88  SOL-ACCION-BLOQUEAR           VALUE 'BLOQUEAR'.
008000         88  SOL-ACCION-LIMITE             VALUE 'LIMITE'.
008100         88  SOL-ACCION-ELIMINAR           VALUE 'ELIMINAR'.
008200         88  SOL-ACCION-LISTAR             VALUE 'LISTAR'.
008300     05  SOL-ID-TARJETA             PIC X(36).
008400     05  SOL-ID-USUARIO             PIC X(36).
008500     05  SOL-NOMBRE-TITULAR         PIC X(40).
008600     05  SOL-TIPO-TARJETA           PIC X(16).
008700     05  SOL-NUEVO-LIMITE           PIC S9(09)V99.
008800     05  SOL-FECHA-HOY              PIC 9(08).
008900     05  SOL-FECHA-HOY-R REDEFINES SOL-FECHA-HOY.
009000         10  SOL-FH-ANIO            PIC 9(04).
009100         10  SOL-FH-MES             PIC 9(02).
009200         10  SOL-FH-DIA             PIC 9(02).
009300     05  SOL-HORA-HOY               PIC 9(06).
009350     05  FILLER                     PIC X(10).
009400 FD  CARRES
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  REG-CARRES.
009800     05  RES-ACCION                 PIC X(10).
009900     05  RES-ID-TARJETA             PIC X(36).
010000     05  RES-NUMERO                 PIC 9(16).
010100     05  RES-CVV                    PIC 9(03).
010200     05  RES-VENCIMIENTO            PIC X(05).
010300     05  RES-TIPO                   PIC X(16).
010400     05  RES-BLOQUEADA              PIC X(01).
010500     05  RES-LIMITE                 PIC S9(09)V99.
010600     05  RES-ACEPTADA               PIC X(01).
010700     05  FILLER                     PIC X(20)      VALUE SPACES.
010800 FD  PVAUDIT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD.
011100 01  REG-PVAUDIT.
011200     05  LAU-ACCION                 PIC X(12).
011300     05  LAU-USUARIO                PIC X(36).
011400     05  LAU-RECURSO                PIC X(36).
011500     05  LAU-DETALLE                PIC X(45).
011550     05  FILLER                     PIC X(03).
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*    VARIABLES DE ESTADO DE ARCHIVOS (WKS-FS-STATUS)             *
011900******************************************************************
012000 01  WKS-FS-STATUS.
012100     05  FS-CARMAST                 PIC 9(02)      VALUE ZEROS.
012200     05  FS-CARSOL                  PIC 9(02)      VALUE ZEROS.
012300     05  FS-CARRES                  PIC 9(02)      VALUE ZEROS.
012400     05  FS-PVAUDIT                 PIC 9(02)      VALUE ZEROS.
012450     05  FILLER                     PIC X(10)      VALUE SPACES.
012500******************************************************************
012600*    SWITCHES DE CONTROL DEL CICLO PRINCIPAL                     *
012700******************************************************************
012800 01  WKS-SWITCHES.
012900     05  WKS-SW-FIN-CARMAST         PIC X(01)      VALUE 'N'.
013000         88  FIN-CARMAST                  VALUE 'Y'.
013100     05  WKS-SW-FIN-CARSOL          PIC X(01)      VALUE 'N'.
013200         88  FIN-CARSOL                   VALUE 'Y'.
013300     05  WKS-SW-ENCONTRADO          PIC X(01)      VALUE 'N'.
013400         88  SW-ENCONTRADO                VALUE 'Y'.
013500     05  WKS-SW-ACEPTADA            PIC X(01)      VALUE 'N'.
013600         88  SW-ACEPTADA                  VALUE 'Y'.
013650     05  FILLER                     PIC X(10)      VALUE SPACES.
013700******************************************************************
013800*    TABLA EN MEMORIA DEL MAESTRO DE TARJETAS                    *
013900******************************************************************
014000 77  WKS-CONT-TARJETAS              PIC 9(05) COMP  VALUE ZERO.
014100 77  IX-CAR                         PIC 9(05) COMP  VALUE ZERO.
014200 01  WKS-TABLA-TARJETAS.
014300     05  WKS-TARJETA OCCURS 1000 TIMES
014400                     INDEXED BY IDX-CAR.
014500         10  TC-ID                  PIC X(36).
014600         10  TC-ID-USUARIO          PIC X(36).
014700         10  TC-NUMERO              PIC 9(16).
014800         10  TC-CVV                 PIC 9(03).
014900         10  TC-VENCIMIENTO         PIC X(05).
015000         10  TC-NOMBRE-TITULAR      PIC X(40).
015100         10  TC-TIPO                PIC X(16).
015200         10  TC-BLOQUEADA           PIC X(01).
015300         10  TC-LIMITE              PIC S9(09)V99.
015400         10  TC-TS-VENCE-DURO       PIC 9(14).
015500         10  TC-BORRADA             PIC X(01).
015550         10  FILLER                 PIC X(05).
015600******************************************************************
015700*    TABLA PARA LA RUTINA DE SUMA DE 24 HORAS (FIN DE MES)       *
015800*    ESTA TABLA SE INICIALIZA EN 200-LEE-SOLICITUD LA PRIMERA    *
015900*    VEZ QUE SE PROCESA UNA EMISION                              *
016000******************************************************************
016100 01  WKS-TABLA-DIAS-MES.
016200     05  FILLER                     PIC 9(02)      VALUE 31.
016300     05  FILLER                     PIC 9(02)      VALUE 28.
016400     05  FILLER                     PIC 9(02)      VALUE 31.
016500     05  FILLER                     PIC 9(02)      VALUE 30.
016600     05  FILLER                     PIC 9(02)      VALUE 31.
016700     05  FILLER                     PIC 9(02)      VALUE 30.
016800     05  FILLER                     PIC 9(02)      VALUE 31.
016900     05  FILLER                     PIC 9(02)      VALUE 31.
017000     05  FILLER                     PIC 9(02)      VALUE 30.
017100     05  FILLER                     PIC 9(02)      VALUE 31.
017200     05  FILLER                     PIC 9(02)      VALUE 30.
017300     05  FILLER                     PIC 9(02)      VALUE 31.
017400 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
017500     05  WKS-DIAS-DEL-MES OCCURS 12 TIMES
017600                     PIC 9(02).
017700******************************************************************
017800*    AREA DE TRABAJO PARA GENERAR NUMERO, VENCIMIENTO Y CVV      *
017900******************************************************************
018000 77  WKS-CONT-EMISION               PIC 9(09) COMP  VALUE ZERO.
018100 01  WKS-NUM-GENERADO               PIC 9(16)      VALUE ZERO.
018200 01  WKS-NUM-GENERADO-R REDEFINES WKS-NUM-GENERADO.
018300     05  WKS-NUM-PREFIJO            PIC 9(01).
018400     05  WKS-NUM-RESTO              PIC 9(15).
018500 77  WKS-RESIDUO-CVV                PIC 9(05) COMP  VALUE ZERO.
018600 77  WKS-CVV-EDIT                   PIC 9(03)      VALUE ZERO.
018700 77  WKS-VENCE-ANIO                 PIC 9(04) COMP  VALUE ZERO.
018800 01  WKS-VENCE-ANIO-EDIT            PIC 9(04)      VALUE ZERO.
018900 01  WKS-VENCE-ANIO-EDIT-R REDEFINES WKS-VENCE-ANIO-EDIT.
019000     05  FILLER                     PIC 9(02).
019100     05  WKS-VENCE-ANIO-CORTO       PIC 9(02).
019200 77  WKS-VENCIMIENTO-MMYY           PIC X(05)      VALUE SPACES.
019300 01  WKS-TS-EMISION                 PIC 9(14)      VALUE ZERO.
019400 01  WKS-TS-EMISION-R REDEFINES WKS-TS-EMISION.
019500     05  WKS-TSE-ANIO               PIC 9(04).
019600     05  WKS-TSE-MES                PIC 9(02).
019700     05  WKS-TSE-DIA                PIC 9(02).
019800     05  WKS-TSE-HORA               PIC 9(02).
019900     05  WKS-TSE-MINUTO             PIC 9(02).
020000     05  WKS-TSE-SEGUNDO            PIC 9(02).
020100 01  WKS-TS-VENCE-24H               PIC 9(14)      VALUE ZERO.
020200 01  WKS-TS-VENCE-24H-R REDEFINES WKS-TS-VENCE-24H.
020300     05  WKS-TSV-ANIO               PIC 9(04).
020400     05  WKS-TSV-MES                PIC 9(02).
020500     05  WKS-TSV-DIA                PIC 9(02).
020600     05  WKS-TSV-HORA               PIC 9(02).
020700     05  WKS-TSV-MINUTO             PIC 9(02).
020800     05  WKS-TSV-SEGUNDO            PIC 9(02).
020900 77  WKS-TS-HOY                     PIC 9(14)      VALUE ZERO.
021000******************************************************************
021100*    ACUMULADORES DE ESTADISTICAS DEL CICLO (TODOS COMP)         *
021200******************************************************************
021300 77  WKS-REG-LEIDOS                 PIC 9(05) COMP  VALUE ZERO.
021400 77  WKS-REG-ACEPTADOS              PIC 9(05) COMP  VALUE ZERO.
021500 77  WKS-REG-RECHAZADOS             PIC 9(05) COMP  VALUE ZERO.
021600 77  WKS-REG-LISTADOS               PIC 9(05) COMP  VALUE ZERO.
021700 01  WKS-LINEA-AUDITORIA.
021800     05  LAU-ACCION-WS              PIC X(12).
021900     05  LAU-USUARIO-WS             PIC X(36).
022000     05  LAU-RECURSO-WS             PIC X(36).
022100     05  LAU-DETALLE-WS             PIC X(45).
022150     05  FILLER                     PIC X(03).
022200 PROCEDURE DIVISION.
022300******************************************************************
022400*    SECCION PRINCIPAL - CONTROLA TODO EL CICLO DEL PROGRAMA     *
022500******************************************************************
022600 000-MAIN SECTION.
022700     PERFORM 100-ABRIR-ARCHIVOS  THRU 100-ABRIR-ARCHIVOS-E
022800     PERFORM 110-CARGA-TARJETAS  THRU 110-CARGA-TARJETAS-E
022900     PERFORM 200-LEE-SOLICITUD   THRU 200-LEE-SOLICITUD-E
023000     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E
023100         UNTIL FIN-CARSOL
023200     PERFORM 850-GRABA-TARJETAS  THRU 850-GRABA-TARJETAS-E
023300     PERFORM 900-ESTADISTICAS    THRU 900-ESTADISTICAS-E
023400     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
023500     STOP RUN.
023600 000-MAIN-E. EXIT.
023700******************************************************************
023800*    ABRE TODOS LOS ARCHIVOS DEL CICLO Y VALIDA APERTURA         *
023900******************************************************************
024000 100-ABRIR-ARCHIVOS SECTION.
024100     OPEN INPUT  CARMAST
024200     OPEN INPUT  CARSOL
024300     OPEN OUTPUT CARRES
024400     OPEN OUTPUT PVAUDIT
024500     IF FS-CARMAST NOT = 0 OR FS-CARSOL NOT = 0 OR
024600        FS-CARRES  NOT = 0 OR FS-PVAUDIT NOT = 0
024700        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE PVCARD01 ***'
024800                UPON CONSOLE
024900        GO TO 999-ERROR-FATAL
025000     END-IF.
025100 100-ABRIR-ARCHIVOS-E. EXIT.
025200******************************************************************
025300*    CARGA EL MAESTRO DE TARJETAS EN LA TABLA DE MEMORIA         *
025400******************************************************************
025500 110-CARGA-TARJETAS SECTION.
025600     READ CARMAST AT END SET FIN-CARMAST TO TRUE END-READ
025700     PERFORM 111-AGREGA-TARJETA THRU 111-AGREGA-TARJETA-E
025800         UNTIL FIN-CARMAST.
025900 110-CARGA-TARJETAS-E. EXIT.
026000 111-AGREGA-TARJETA SECTION.
026100     ADD 1 TO WKS-CONT-TARJETAS
026200     SET IDX-CAR TO WKS-CONT-TARJETAS
026300     MOVE CAR-ID              TO TC-ID              (IDX-CAR)
026400     MOVE CAR-ID-USUARIO      TO TC-ID-USUARIO       (IDX-CAR)
026500     MOVE CAR-NUMERO          TO TC-NUMERO           (IDX-CAR)
026600     MOVE CAR-CVV             TO TC-CVV              (IDX-CAR)
026700     MOVE CAR-VENCIMIENTO     TO TC-VENCIMIENTO      (IDX-CAR)
026800     MOVE CAR-NOMBRE-TITULAR  TO TC-NOMBRE-TITULAR   (IDX-CAR)
026900     MOVE CAR-TIPO            TO TC-TIPO             (IDX-CAR)
027000     MOVE CAR-BLOQUEADA       TO TC-BLOQUEADA        (IDX-CAR)
027100     MOVE CAR-LIMITE          TO TC-LIMITE           (IDX-CAR)
027200     MOVE CAR-TS-VENCE-DURO   TO TC-TS-VENCE-DURO    (IDX-CAR)
027300     MOVE 'N'                 TO TC-BORRADA          (IDX-CAR)
027400     READ CARMAST AT END SET FIN-CARMAST TO TRUE END-READ.
027500 111-AGREGA-TARJETA-E. EXIT.
027600******************************************************************
027700*    LEE LA SIGUIENTE SOLICITUD DE MANTENIMIENTO                 *
027800******************************************************************
027900 200-LEE-SOLICITUD SECTION.
028000     READ CARSOL AT END SET FIN-CARSOL TO TRUE END-READ
028100     IF NOT FIN-CARSOL
028200        ADD 1 TO WKS-REG-LEIDOS
028300        COMPUTE WKS-TS-HOY = SOL-FECHA-HOY * 1000000 + SOL-HORA-HOY
028400     END-IF.
028500 200-LEE-SOLICITUD-E. EXIT.
028600******************************************************************
028700*    DESPACHA LA SOLICITUD SEGUN LA ACCION SOLICITADA            *
028800******************************************************************
028900 300-PROCESA-SOLICITUD SECTION.
029000     MOVE 'N' TO WKS-SW-ACEPTADA
029100     EVALUATE TRUE
029200        WHEN SOL-ACCION-EMITIR
029300           PERFORM 400-EMITE-TARJETA THRU 400-EMITE-TARJETA-E
029400        WHEN SOL-ACCION-BLOQUEAR
029500           PERFORM 500-BLOQUEA-TARJETA THRU 500-BLOQUEA-TARJETA-E
029600        WHEN SOL-ACCION-LIMITE
029700           PERFORM 600-ACTUALIZA-LIMITE THRU 600-ACTUALIZA-LIMITE-E
029800        WHEN SOL-ACCION-ELIMINAR
029900           PERFORM 700-ELIMINA-TARJETA THRU 700-ELIMINA-TARJETA-E
030000        WHEN SOL-ACCION-LISTAR
030100           PERFORM 800-LISTA-TARJETAS THRU 800-LISTA-TARJETAS-E
030200        WHEN OTHER
030300           MOVE 'CAR-RECHAZO ' TO LAU-ACCION-WS
030400           MOVE SPACES         TO LAU-USUARIO-WS LAU-RECURSO-WS
030500           MOVE 'ACCION DE SOLICITUD NO RECONOCIDA POR EL MOTOR'
030600                  TO LAU-DETALLE-WS
030700           PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
030800     END-EVALUATE
030900     IF SW-ACEPTADA
031000        ADD 1 TO WKS-REG-ACEPTADOS
031100     ELSE
031200        IF NOT SOL-ACCION-LISTAR
031300           ADD 1 TO WKS-REG-RECHAZADOS
031400        END-IF
031500     END-IF
031600     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.
031700 300-PROCESA-SOLICITUD-E. EXIT.
031800******************************************************************
031900*    EMITE UNA NUEVA TARJETA A FAVOR DEL USUARIO SOLICITANTE     *
032000******************************************************************
032100 400-EMITE-TARJETA SECTION.
032200     ADD 1 TO WKS-CONT-TARJETAS
032300     SET IDX-CAR TO WKS-CONT-TARJETAS
032400     ADD 1 TO WKS-CONT-EMISION
032500     PERFORM 410-GENERA-NUMERO   THRU 410-GENERA-NUMERO-E
032600     PERFORM 420-GENERA-CVV      THRU 420-GENERA-CVV-E
032700     PERFORM 430-CALCULA-VENCE-MMYY THRU 430-CALCULA-VENCE-MMYY-E
032800     STRING 'CAR-' SOL-ID-USUARIO WKS-CONT-EMISION
032900            DELIMITED BY SIZE INTO TC-ID (IDX-CAR)
033000     MOVE SOL-ID-USUARIO     TO TC-ID-USUARIO     (IDX-CAR)
033100     MOVE WKS-NUM-GENERADO   TO TC-NUMERO         (IDX-CAR)
033200     MOVE WKS-CVV-EDIT       TO TC-CVV            (IDX-CAR)
033300     MOVE WKS-VENCIMIENTO-MMYY TO TC-VENCIMIENTO  (IDX-CAR)
033400     MOVE SOL-NOMBRE-TITULAR TO TC-NOMBRE-TITULAR (IDX-CAR)
033450     INSPECT TC-NOMBRE-TITULAR (IDX-CAR) CONVERTING
033460            'abcdefghijklmnopqrstuvwxyz' TO
033470            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033500     MOVE SOL-TIPO-TARJETA   TO TC-TIPO           (IDX-CAR)
033600     MOVE 'N'                TO TC-BLOQUEADA      (IDX-CAR)
033700     MOVE 1000.00            TO TC-LIMITE         (IDX-CAR)
033800     MOVE 'N'                TO TC-BORRADA        (IDX-CAR)
033900     IF SOL-TIPO-TARJETA = 'VIRTUAL_TEMP'
034000        MOVE WKS-TS-HOY TO WKS-TS-EMISION
034100        PERFORM 440-SUMA-24-HORAS THRU 440-SUMA-24-HORAS-E
034200        MOVE WKS-TS-VENCE-24H TO TC-TS-VENCE-DURO (IDX-CAR)
034300     ELSE
034400        MOVE ZERO TO TC-TS-VENCE-DURO (IDX-CAR)
034500     END-IF
034600     MOVE 'Y' TO WKS-SW-ACEPTADA
034700     MOVE 'CAR-EMITE   ' TO LAU-ACCION-WS
034800     MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
034900     MOVE TC-ID (IDX-CAR) TO LAU-RECURSO-WS
035000     MOVE 'TARJETA EMITIDA CON LIMITE POR OMISION 1000.00'
035100            TO LAU-DETALLE-WS
035200     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
035300     PERFORM 810-GRABA-RESULTADO THRU 810-GRABA-RESULTADO-E.
035400 400-EMITE-TARJETA-E. EXIT.
035500******************************************************************
035600*    GENERA EL NUMERO DE TARJETA - INICIA CON 4 Y 15 DIGITOS     *
035700*    DERIVADOS DEL CONTADOR DE EMISIONES DEL CICLO               *
035800******************************************************************
035900 410-GENERA-NUMERO SECTION.
036000     MOVE 4               TO WKS-NUM-PREFIJO
036100     MOVE WKS-CONT-EMISION TO WKS-NUM-RESTO.
036200 410-GENERA-NUMERO-E. EXIT.
036300******************************************************************
036400*    GENERA EL CVV - RESIDUO DE DIVIDIR EL CONTADOR ENTRE 997    *
036500******************************************************************
036600 420-GENERA-CVV SECTION.
036700     DIVIDE WKS-CONT-EMISION BY 997 GIVING WKS-RESIDUO-CVV
036800            REMAINDER WKS-CVV-EDIT
036900     IF WKS-CVV-EDIT = ZERO
037000        MOVE 101 TO WKS-CVV-EDIT
037100     END-IF.
037200 420-GENERA-CVV-E. EXIT.
037300******************************************************************
037400*    CALCULA EL VENCIMIENTO MM/YY - MISMO MES, ANIO + 4          *
037500******************************************************************
037600 430-CALCULA-VENCE-MMYY SECTION.
037700     COMPUTE WKS-VENCE-ANIO = SOL-FH-ANIO + 4
037800     MOVE WKS-VENCE-ANIO TO WKS-VENCE-ANIO-EDIT
037900     STRING SOL-FH-MES '/' WKS-VENCE-ANIO-CORTO
038000            DELIMITED BY SIZE INTO WKS-VENCIMIENTO-MMYY.
038100 430-CALCULA-VENCE-MMYY-E. EXIT.
038200******************************************************************
038300*    SUMA 24 HORAS AL TIMESTAMP DE EMISION PARA LAS TARJETAS     *
038400*    VIRTUAL_TEMP, RESPETANDO FIN DE MES Y FIN DE ANIO           *
038500******************************************************************
038600 440-SUMA-24-HORAS SECTION.
038700     MOVE WKS-TSE-ANIO   TO WKS-TSV-ANIO
038800     MOVE WKS-TSE-MES    TO WKS-TSV-MES
038900     MOVE WKS-TSE-DIA    TO WKS-TSV-DIA
039000     MOVE WKS-TSE-HORA   TO WKS-TSV-HORA
039100     MOVE WKS-TSE-MINUTO TO WKS-TSV-MINUTO
039200     MOVE WKS-TSE-SEGUNDO TO WKS-TSV-SEGUNDO
039300     ADD 1 TO WKS-TSV-DIA
039400     IF WKS-TSV-DIA > WKS-DIAS-DEL-MES (WKS-TSV-MES)
039500        MOVE 1 TO WKS-TSV-DIA
039600        ADD 1 TO WKS-TSV-MES
039700        IF WKS-TSV-MES > 12
039800           MOVE 1 TO WKS-TSV-MES
039900           ADD 1 TO WKS-TSV-ANIO
040000        END-IF
040100     END-IF.
040200 440-SUMA-24-HORAS-E. EXIT.
040300******************************************************************
040400*    BLOQUEA O DESBLOQUEA UNA TARJETA (ALTERNA LA BANDERA)       *
040500******************************************************************
040600 500-BLOQUEA-TARJETA SECTION.
040700     PERFORM 900-BUSCA-VIGENTE THRU 900-BUSCA-VIGENTE-E
040800     IF NOT SW-ENCONTRADO
040900        MOVE 'CAR-RECHAZO ' TO LAU-ACCION-WS
041000        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
041100        MOVE SOL-ID-TARJETA TO LAU-RECURSO-WS
041200        MOVE 'TARJETA NO ENCONTRADA O YA VENCIDA'
041300               TO LAU-DETALLE-WS
041400     ELSE
041500        IF TC-BLOQUEADA (IDX-CAR) = 'Y'
041600           MOVE 'N' TO TC-BLOQUEADA (IDX-CAR)
041700        ELSE
041800           MOVE 'Y' TO TC-BLOQUEADA (IDX-CAR)
041900        END-IF
042000        MOVE 'Y' TO WKS-SW-ACEPTADA
042100        MOVE 'CAR-BLOQUEA ' TO LAU-ACCION-WS
042200        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
042300        MOVE SOL-ID-TARJETA TO LAU-RECURSO-WS
042400        MOVE 'BANDERA DE BLOQUEO ALTERNADA'
042500               TO LAU-DETALLE-WS
042600        PERFORM 810-GRABA-RESULTADO THRU 810-GRABA-RESULTADO-E
042700     END-IF
042800     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
042900 500-BLOQUEA-TARJETA-E. EXIT.
043000******************************************************************
043100*    ACTUALIZA EL LIMITE DE UNA TARJETA (DEBE SER MAYOR A CERO)  *
043200******************************************************************
043300 600-ACTUALIZA-LIMITE SECTION.
043400     PERFORM 900-BUSCA-VIGENTE THRU 900-BUSCA-VIGENTE-E
043500     IF NOT SW-ENCONTRADO OR SOL-NUEVO-LIMITE NOT > ZERO
043600        MOVE 'CAR-RECHAZO ' TO LAU-ACCION-WS
043700        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
043800        MOVE SOL-ID-TARJETA TO LAU-RECURSO-WS
043900        MOVE 'TARJETA NO ENCONTRADA O NUEVO LIMITE NO POSITIVO'
044000               TO LAU-DETALLE-WS
044100     ELSE
044200        MOVE SOL-NUEVO-LIMITE TO TC-LIMITE (IDX-CAR)
044300        MOVE 'Y' TO WKS-SW-ACEPTADA
044400        MOVE 'CAR-LIMITE  ' TO LAU-ACCION-WS
044500        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
044600        MOVE SOL-ID-TARJETA TO LAU-RECURSO-WS
044700        MOVE 'LIMITE DE TARJETA ACTUALIZADO'
044800               TO LAU-DETALLE-WS
044900        PERFORM 810-GRABA-RESULTADO THRU 810-GRABA-RESULTADO-E
045000     END-IF
045100     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
045200 600-ACTUALIZA-LIMITE-E. EXIT.
045300******************************************************************
045400*    ELIMINA UNA TARJETA - SE MARCA BORRADA Y NO SE REGRABA      *
045500******************************************************************
045600 700-ELIMINA-TARJETA SECTION.
045700     PERFORM 900-BUSCA-VIGENTE THRU 900-BUSCA-VIGENTE-E
045800     IF NOT SW-ENCONTRADO
045900        MOVE 'CAR-RECHAZO ' TO LAU-ACCION-WS
046000        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
046100        MOVE SOL-ID-TARJETA TO LAU-RECURSO-WS
046200        MOVE 'TARJETA NO ENCONTRADA O YA VENCIDA'
046300               TO LAU-DETALLE-WS
046400     ELSE
046500        MOVE 'Y' TO TC-BORRADA (IDX-CAR)
046600        MOVE 'Y' TO WKS-SW-ACEPTADA
046700        MOVE 'CAR-ELIMINA ' TO LAU-ACCION-WS
046800        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
046900        MOVE SOL-ID-TARJETA TO LAU-RECURSO-WS
047000        MOVE 'TARJETA DADA DE BAJA DEL MAESTRO'
047100               TO LAU-DETALLE-WS
047200     END-IF
047300     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
047400 700-ELIMINA-TARJETA-E. EXIT.
047500******************************************************************
047600*    LISTA LAS TARJETAS VIGENTES DEL USUARIO SOLICITANTE,        *
047700*    OMITIENDO LAS BORRADAS Y LAS VIRTUAL_TEMP YA VENCIDAS       *
047800******************************************************************
047900 800-LISTA-TARJETAS SECTION.
048000     PERFORM 801-LISTA-UNA-TARJETA THRU 801-LISTA-UNA-TARJETA-E
048100         VARYING IX-CAR FROM 1 BY 1
048200         UNTIL IX-CAR > WKS-CONT-TARJETAS
048300     MOVE 'CAR-LISTA   ' TO LAU-ACCION-WS
048400     MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
048500     MOVE SPACES         TO LAU-RECURSO-WS
048600     MOVE 'LISTADO DE TARJETAS DEL USUARIO GENERADO'
048700            TO LAU-DETALLE-WS
048800     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
048900 800-LISTA-TARJETAS-E. EXIT.
049000 801-LISTA-UNA-TARJETA SECTION.
049100     SET IDX-CAR TO IX-CAR
049200     IF TC-ID-USUARIO (IDX-CAR) = SOL-ID-USUARIO AND
049300        TC-BORRADA (IDX-CAR) = 'N'
049400        IF TC-TS-VENCE-DURO (IDX-CAR) = ZERO OR
049450           TC-TS-VENCE-DURO (IDX-CAR) > WKS-TS-HOY
049470           PERFORM 810-GRABA-RESULTADO THRU 810-GRABA-RESULTADO-E
049600           ADD 1 TO WKS-REG-LISTADOS
049700        END-IF
049800     END-IF.
049900 801-LISTA-UNA-TARJETA-E. EXIT.
050000******************************************************************
050100*    ESCRIBE UN RENGLON DE RESULTADO PARA LA TARJETA ACTUAL      *
050200******************************************************************
050300 810-GRABA-RESULTADO SECTION.
050400     MOVE SOL-ACCION            TO RES-ACCION
050500     MOVE TC-ID          (IDX-CAR) TO RES-ID-TARJETA
050600     MOVE TC-NUMERO      (IDX-CAR) TO RES-NUMERO
050700     MOVE TC-CVV         (IDX-CAR) TO RES-CVV
050800     MOVE TC-VENCIMIENTO (IDX-CAR) TO RES-VENCIMIENTO
050900     MOVE TC-TIPO        (IDX-CAR) TO RES-TIPO
051000     MOVE TC-BLOQUEADA   (IDX-CAR) TO RES-BLOQUEADA
051100     MOVE TC-LIMITE      (IDX-CAR) TO RES-LIMITE
051200     MOVE 'Y'                      TO RES-ACEPTADA
051300     WRITE REG-CARRES.
051400 810-GRABA-RESULTADO-E. EXIT.
051500******************************************************************
051600*    BUSCA UNA TARJETA VIGENTE (NO BORRADA, NO VENCIDA) POR ID   *
051700******************************************************************
051800 900-BUSCA-VIGENTE SECTION.
051900     MOVE 'N' TO WKS-SW-ENCONTRADO
052000     PERFORM 910-COMPARA-VIGENTE THRU 910-COMPARA-VIGENTE-E
052100         VARYING IX-CAR FROM 1 BY 1
052200         UNTIL IX-CAR > WKS-CONT-TARJETAS OR SW-ENCONTRADO.
052300 900-BUSCA-VIGENTE-E. EXIT.
052400 910-COMPARA-VIGENTE SECTION.
052500     SET IDX-CAR TO IX-CAR
052600     IF TC-ID (IDX-CAR) = SOL-ID-TARJETA AND
052700        TC-BORRADA (IDX-CAR) = 'N' AND
052800        (TC-TS-VENCE-DURO (IDX-CAR) = ZERO OR
052900         TC-TS-VENCE-DURO (IDX-CAR) > WKS-TS-HOY)
053000        MOVE 'Y' TO WKS-SW-ENCONTRADO
053100     END-IF.
053200 910-COMPARA-VIGENTE-E. EXIT.
053300******************************************************************
053400*    ESCRIBE UN RENGLON DE AUDITORIA                             *
053500******************************************************************
053600 890-ESCRIBE-AUDITORIA SECTION.
053700     MOVE LAU-ACCION-WS  TO LAU-ACCION
053800     MOVE LAU-USUARIO-WS TO LAU-USUARIO
053900     MOVE LAU-RECURSO-WS TO LAU-RECURSO
054000     MOVE LAU-DETALLE-WS TO LAU-DETALLE
054100     WRITE REG-PVAUDIT.
054200 890-ESCRIBE-AUDITORIA-E. EXIT.
054300******************************************************************
054400*    ERROR FATAL DE APERTURA - CIERRA LO QUE ESTE ABIERTO        *
054500******************************************************************
054600 999-ERROR-FATAL SECTION.
054700     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
054800     MOVE 91 TO RETURN-CODE
054900     STOP RUN.
055000 999-ERROR-FATAL-E. EXIT.
055100******************************************************************
055200*    REGRABA EL MAESTRO DE TARJETAS DESDE LA TABLA EN MEMORIA,   *
055300*    OMITIENDO LAS QUE SE MARCARON COMO BORRADAS EN EL CICLO     *
055400******************************************************************
055500 850-GRABA-TARJETAS SECTION.
055600     CLOSE CARMAST
055700     OPEN OUTPUT CARMAST
055800     PERFORM 851-GRABA-UNA-TARJETA THRU 851-GRABA-UNA-TARJETA-E
055900         VARYING IX-CAR FROM 1 BY 1
056000         UNTIL IX-CAR > WKS-CONT-TARJETAS.
056100 850-GRABA-TARJETAS-E. EXIT.
056200 851-GRABA-UNA-TARJETA SECTION.
056300     SET IDX-CAR TO IX-CAR
056400     IF TC-BORRADA (IDX-CAR) = 'N'
056500        MOVE TC-ID              (IDX-CAR) TO CAR-ID
056600        MOVE TC-ID-USUARIO      (IDX-CAR) TO CAR-ID-USUARIO
056700        MOVE TC-NUMERO          (IDX-CAR) TO CAR-NUMERO
056800        MOVE TC-CVV             (IDX-CAR) TO CAR-CVV
056900        MOVE TC-VENCIMIENTO     (IDX-CAR) TO CAR-VENCIMIENTO
057000        MOVE TC-NOMBRE-TITULAR  (IDX-CAR) TO CAR-NOMBRE-TITULAR
057100        MOVE TC-TIPO            (IDX-CAR) TO CAR-TIPO
057200        MOVE TC-BLOQUEADA       (IDX-CAR) TO CAR-BLOQUEADA
057300        MOVE TC-LIMITE          (IDX-CAR) TO CAR-LIMITE
057400        MOVE TC-TS-VENCE-DURO   (IDX-CAR) TO CAR-TS-VENCE-DURO
057600        WRITE REG-PVCARR
057700     END-IF.
057800 851-GRABA-UNA-TARJETA-E. EXIT.
057900******************************************************************
058000*    IMPRIME LAS ESTADISTICAS DEL CICLO POR CONSOLA              *
058100******************************************************************
058200 900-ESTADISTICAS SECTION.
058300     DISPLAY '========================================='
058400             UPON CONSOLE
058500     DISPLAY 'PVCARD01 - ESTADISTICAS DEL CICLO DE TARJETAS'
058600             UPON CONSOLE
058700     DISPLAY 'SOLICITUDES LEIDAS      : ' WKS-REG-LEIDOS
058800             UPON CONSOLE
058900     DISPLAY 'SOLICITUDES ACEPTADAS   : ' WKS-REG-ACEPTADOS
059000             UPON CONSOLE
059100     DISPLAY 'SOLICITUDES RECHAZADAS  : ' WKS-REG-RECHAZADOS
059200             UPON CONSOLE
059300     DISPLAY 'TARJETAS LISTADAS       : ' WKS-REG-LISTADOS
059400             UPON CONSOLE
059500     DISPLAY '========================================='
059600             UPON CONSOLE.
059700 900-ESTADISTICAS-E. EXIT.
059800******************************************************************
059900*    CIERRA TODOS LOS ARCHIVOS DEL CICLO                         *
060000******************************************************************
060100 950-CIERRA-ARCHIVOS SECTION.
060200     CLOSE CARMAST CARSOL CARRES PVAUDIT.
060300 950-CIERRA-ARCHIVOS-E. EXIT.
