000100******************************************************************
000200*                                                                *
000300*               P V E X T R 0 1   -   P A Y V O R A X            *
000400*                                                                *
000500*----------------------------------------------------------------*
000600* FECHA         : 24/04/1989                                     *
000700* PROGRAMADOR   : ERICK RAMIREZ (EEDR)                           *
000800* INSTALACION   : PAYVORAX - PAGOS INSTANTANEOS                  *
000900* APLICACION    : EXTRACTO DE CUENTA DEL USUARIO                 *
001000* PROGRAMA      : PVEXTR01                                       *
001100* TIPO          : BATCH                                          *
001200* BPM-RATIONAL  : 241302                                         *
001300*----------------------------------------------------------------*
001400* DESCRIPCION   : CARGA EL MAESTRO DE USUARIOS Y EL MAYOR DE PIX *
001500*               : EN MEMORIA Y EMITE, POR RUPTURA DE CONTROL DE  *
001600*               : USUARIO, UN EXTRACTO CON LOS MOVIMIENTOS EN    *
001700*               : ORDEN DESCENDENTE DE FECHA-HORA (MAXIMO 50 POR *
001800*               : USUARIO), DOCUMENTOS ENMASCARADOS, HORA LOCAL  *
001900*               : DE BRASILIA Y TOTALES DE CONTROL POR USUARIO Y *
002000*               : TOTALES GENERALES AL FINAL DEL REPORTE.        *
002100*----------------------------------------------------------------*
002200* ARCHIVOS      : USRMAST  - MAESTRO DE USUARIOS (SOLO LECTURA)  *
002300*               : PIXLEDG  - MAYOR DE TRANSACCIONES PIX (LECTURA)*
002400*               : EXTREPT  - REPORTE IMPRESO DEL EXTRACTO        *
002500*               : PVAUDIT  - BITACORA DE AUDITORIA               *
002600*----------------------------------------------------------------*
002700*                     R E G I S T R O   D E   C A M B I O S      *
002800*----------------------------------------------------------------*
002900* 24/04/1989 EEDR PV-6001 ALTA DEL PROGRAMA                      *
003000* 19/11/1990 EEDR PV-6006 SE AGREGA EL ENMASCARADO DE CPF Y CNPJ *
003100* 07/02/1994 MPCH PV-6014 SE AGREGA EL ENMASCARADO DE CORREO Y   *
003200*                         EL GENERICO PARA CONTRAPARTES EXTERNAS *
003300* 25/08/1996 EEDR PV-6019 SE LIMITA EL EXTRACTO A 50 RENGLONES   *
003400*                         POR USUARIO, LOS MAS RECIENTES PRIMERO *
003500* 18/09/1998 EEDR PV-Y2K  REVISION Y2K - LAS FECHAS DE LOS       *
003600*                         RENGLONES YA VIENEN EN 9(14) A4        *
003700* 12/06/2002 JVCH PV-6025 SE CORRIGE EL AJUSTE DE FIN DE MES EN  *
003800*                         LA CONVERSION A HORA DE BRASILIA       *
003900* 20/03/2007 JVCH PV-6031 LIMPIEZA DE COMENTARIOS Y REVISION DE  *
004000*                         ESTANDARES DE LA CELULA PAYVORAX       *
004100* 08/07/2013 EEDR PV-6036 ULTIMA REVISION DE MANTENIMIENTO       *
004200*                         NORMAL, SIN CAMBIOS FUNCIONALES        *
004220* 11/12/2015 MPCH PV-6041 AUDITORIA DETECTO QUE EL RENGLON DE     *
004240*                         DETALLE NO MOSTRABA EL VALOR DEL        *
004260*                         MOVIMIENTO. SE AGREGA A 350-ESCRIBE-    *
004280*                         DETALLE, LOS ENVIADOS EN NEGATIVO       *
004282* 04/02/2016 MPCH PV-6044 EL ENCABEZADO DEL EXTRACTO NO TRAIA LA  *
004284*                         FECHA DEL REPORTE, SOLO NOMBRE Y        *
004286*                         DOCUMENTO. SE AGREGA WKS-FECHA-REPORTE  *
004288*                         (ACCEPT FROM DATE EN 100-ABRIR-         *
004290*                         ARCHIVOS) Y SE IMPRIME EN 340-ESCRIBE-  *
004292*                         ENCABEZADO-USR                          *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.      PVEXTR01.
004600 AUTHOR.          ERICK RAMIREZ.
004700 INSTALLATION.    PAYVORAX.
004800 DATE-WRITTEN.    24/04/1989.
004900 DATE-COMPILED.   24/04/1989.
005000 SECURITY.        CONFIDENCIAL.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT USRMAST ASSIGN TO USRMAST
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-USRMAST.
006100     SELECT PIXLEDG ASSIGN TO PIXLEDG
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-PIXLEDG.
006400     SELECT EXTREPT ASSIGN TO EXTREPT
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-EXTREPT.
006700     SELECT PVAUDIT ASSIGN TO PVAUDIT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-PVAUDIT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  USRMAST
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500     COPY PVUSRM.
007600 FD  PIXLEDG
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY PVPIXL.
008000 FD  EXTREPT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  EXT-LINEA                      PIC X(132).
008400 FD  PVAUDIT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  REG-PVAUDIT.
008800     05  LAU-ACCION                 PIC X(12).
008900     05  LAU-USUARIO                PIC X(36).
009000     05  LAU-RECURSO                PIC X(36).
009100     05  LAU-DETALLE                PIC X(45).
009150     05  FILLER                     PIC X(03).
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*    VARIABLES DE ESTADO DE ARCHIVOS (WKS-FS-STATUS)             *
009500******************************************************************
009600 01  WKS-FS-STATUS.
009700     05  FS-USRMAST                 PIC 9(02)      VALUE ZEROS.
009800     05  FS-PIXLEDG                 PIC 9(02)      VALUE ZEROS.
009900     05  FS-EXTREPT                 PIC 9(02)      VALUE ZEROS.
010000     05  FS-PVAUDIT                 PIC 9(02)      VALUE ZEROS.
010050     05  FILLER                     PIC X(10)      VALUE SPACES.
010100******************************************************************
010200*    SWITCHES DE CONTROL DEL CICLO PRINCIPAL                     *
010300******************************************************************
010400 01  WKS-SWITCHES.
010500     05  WKS-SW-FIN-USRMAST         PIC X(01)      VALUE 'N'.
010600         88  FIN-USRMAST                  VALUE 'Y'.
010700     05  WKS-SW-FIN-PIXLEDG         PIC X(01)      VALUE 'N'.
010800         88  FIN-PIXLEDG                  VALUE 'Y'.
010900     05  WKS-SW-ENCONTRADO          PIC X(01)      VALUE 'N'.
011000         88  SW-ENCONTRADO                VALUE 'Y'.
011050     05  FILLER                     PIC X(10)      VALUE SPACES.
011100******************************************************************
011200*    TABLAS EN MEMORIA DEL MAESTRO DE USUARIOS Y DEL MAYOR PIX   *
011300******************************************************************
011400 77  WKS-CONT-USUARIOS              PIC 9(05) COMP  VALUE ZERO.
011500 77  IX-USR                         PIC 9(05) COMP  VALUE ZERO.
011600 01  WKS-TABLA-USUARIOS.
011700     05  WKS-USUARIO OCCURS 500 TIMES
011800                     INDEXED BY IDX-USR.
011900         10  TU-ID                  PIC X(36).
012000         10  TU-NOMBRE              PIC X(40).
012100         10  TU-CPF-CNPJ            PIC X(14).
012200         10  TU-EMAIL               PIC X(40).
012250         10  FILLER                 PIC X(05).
012300 77  WKS-CONT-PIX                   PIC 9(05) COMP  VALUE ZERO.
012400 77  IX-PIX                         PIC 9(05) COMP  VALUE ZERO.
012500 01  WKS-TABLA-PIX.
012600     05  WKS-PIX OCCURS 3000 TIMES
012700                     INDEXED BY IDX-PIX.
012800         10  TP-ID                  PIC X(36).
012900         10  TP-VALOR               PIC S9(11)V99.
013000         10  TP-LLAVE               PIC X(40).
013100         10  TP-TIPO                PIC X(10).
013200         10  TP-ESTADO              PIC X(12).
013300         10  TP-ID-USUARIO          PIC X(36).
013400         10  TP-DESCRICAO           PIC X(50).
013500         10  TP-TS-CRIACAO          PIC 9(14).
013600         10  TP-ID-CORRELACAO       PIC X(36).
013650         10  FILLER                 PIC X(05).
013700******************************************************************
013800*    SUBCONJUNTO DE UN USUARIO, ORDENADO DESCENDENTE POR FECHA   *
013900******************************************************************
014000 77  WKS-SUB-CONT                   PIC 9(05) COMP  VALUE ZERO.
014100 77  IX-SUB                         PIC 9(05) COMP  VALUE ZERO.
014200 77  JX-SUB                         PIC 9(05) COMP  VALUE ZERO.
014300 77  WKS-SUB-TOPE                   PIC 9(05) COMP  VALUE ZERO.
014400 77  WKS-SUB-TEMP                   PIC 9(05) COMP  VALUE ZERO.
014500 01  WKS-TABLA-SUBCONJUNTO.
014600     05  WKS-SUB-IX OCCURS 3000 TIMES
014700                     PIC 9(05) COMP.
014750     05  FILLER                     PIC X(05).
014800******************************************************************
014900*    AREA DE TRABAJO PARA EL RENGLON DE DETALLE Y CONTRAPARTE    *
015000******************************************************************
015100 77  WKS-CTP-NOMBRE                 PIC X(40)      VALUE SPACES.
015200 77  WKS-CTP-DOC-MASK               PIC X(20)      VALUE SPACES.
015300 77  WKS-CTP-ENCONTRADA             PIC X(01)      VALUE 'N'.
015400     88  CTP-ENCONTRADA                   VALUE 'Y'.
015500 77  WKS-DOC-ENTRADA                PIC X(14)      VALUE SPACES.
015600 77  WKS-DOC-SALIDA                 PIC X(20)      VALUE SPACES.
015700 77  WKS-CORREO-ENTRADA             PIC X(40)      VALUE SPACES.
015800 77  WKS-GENERICO-ENTRADA           PIC X(40)      VALUE SPACES.
015900 77  WKS-POS-ARROBA                 PIC 9(02) COMP  VALUE ZERO.
016000 77  WKS-CONT-CARACTER              PIC 9(02) COMP  VALUE ZERO.
016100******************************************************************
016200*    TABLA DE DIAS POR MES, USADA AL RESTAR 3 HORAS (UTC-3)      *
016300*    LA POSICION 2 (FEBRERO) SE DEJA EN 28, EL EXTRACTO NO       *
016400*    SE CORRE EN ANIOS BISIESTOS DENTRO DE ESTE CICLO            *
016500******************************************************************
016600 01  WKS-TABLA-DIAS-MES.
016700     05  FILLER                     PIC 9(02)      VALUE 31.
016800     05  FILLER                     PIC 9(02)      VALUE 28.
016900     05  FILLER                     PIC 9(02)      VALUE 31.
017000     05  FILLER                     PIC 9(02)      VALUE 30.
017100     05  FILLER                     PIC 9(02)      VALUE 31.
017200     05  FILLER                     PIC 9(02)      VALUE 30.
017300     05  FILLER                     PIC 9(02)      VALUE 31.
017400     05  FILLER                     PIC 9(02)      VALUE 31.
017500     05  FILLER                     PIC 9(02)      VALUE 30.
017600     05  FILLER                     PIC 9(02)      VALUE 31.
017700     05  FILLER                     PIC 9(02)      VALUE 30.
017800     05  FILLER                     PIC 9(02)      VALUE 31.
017900 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
018000     05  WKS-DIAS-DEL-MES OCCURS 12 TIMES
018100                     PIC 9(02).
018200******************************************************************
018300*    AREA DE TRABAJO PARA LA CONVERSION A HORA DE BRASILIA       *
018400******************************************************************
018500 01  WKS-TS-UTC                     PIC 9(14)      VALUE ZERO.
018600 01  WKS-TS-UTC-R REDEFINES WKS-TS-UTC.
018700     05  WKS-TSU-ANIO               PIC 9(04).
018800     05  WKS-TSU-MES                PIC 9(02).
018900     05  WKS-TSU-DIA                PIC 9(02).
019000     05  WKS-TSU-HORA               PIC 9(02).
019100     05  WKS-TSU-MINUTO             PIC 9(02).
019200     05  WKS-TSU-SEGUNDO            PIC 9(02).
019300 01  WKS-TS-BRASILIA                PIC 9(14)      VALUE ZERO.
019400 01  WKS-TS-BRASILIA-R REDEFINES WKS-TS-BRASILIA.
019500     05  WKS-TSB-ANIO               PIC 9(04).
019600     05  WKS-TSB-MES                PIC 9(02).
019700     05  WKS-TSB-DIA                PIC 9(02).
019800     05  WKS-TSB-HORA               PIC 9(02).
019900     05  WKS-TSB-MINUTO             PIC 9(02).
020000     05  WKS-TSB-SEGUNDO            PIC 9(02).
020100 77  WKS-FECHA-HORA-EDIT            PIC X(23)      VALUE SPACES.
020150 77  WKS-VALOR-RENGLON              PIC S9(11)V99  VALUE ZERO.
020160 01  WKS-FECHA-REPORTE.
020162     05  WKS-FR-ANIO                PIC 9(04).
020164     05  WKS-FR-MES                 PIC 9(02).
020166     05  WKS-FR-DIA                 PIC 9(02).
020168 77  WKS-FECHA-REPORTE-EDIT         PIC X(10)      VALUE SPACES.
020200******************************************************************
020300*    TOTALES POR USUARIO Y TOTALES GENERALES DEL REPORTE         *
020400*    (LOS ACUMULADORES DE DINERO SE MANEJAN EN ZONA DECIMAL,     *
020500*    LOS CONTADORES DE RENGLONES SE MANEJAN EN COMP)             *
020600******************************************************************
020700 77  WKS-TOT-ENVIADO-USR            PIC S9(11)V99  VALUE ZERO.
020800 77  WKS-TOT-RECIBIDO-USR           PIC S9(11)V99  VALUE ZERO.
020900 77  WKS-TOT-SALDO-USR              PIC S9(11)V99  VALUE ZERO.
021000 77  WKS-CONT-RENGLONES-USR         PIC 9(05) COMP  VALUE ZERO.
021100 77  WKS-TOT-ENVIADO-GRAL           PIC S9(13)V99  VALUE ZERO.
021200 77  WKS-TOT-RECIBIDO-GRAL          PIC S9(13)V99  VALUE ZERO.
021300 77  WKS-TOT-SALDO-GRAL             PIC S9(13)V99  VALUE ZERO.
021400 77  WKS-CONT-USUARIOS-REPORTADOS   PIC 9(05) COMP  VALUE ZERO.
021500******************************************************************
021600*    ACUMULADORES DE ESTADISTICAS DEL CICLO (TODOS COMP)         *
021700******************************************************************
021800 77  WKS-REG-USR-LEIDOS             PIC 9(05) COMP  VALUE ZERO.
021900 77  WKS-REG-PIX-LEIDOS             PIC 9(05) COMP  VALUE ZERO.
022000 77  WKS-REG-RENGLONES-IMPRESOS     PIC 9(05) COMP  VALUE ZERO.
022100 01  WKS-LINEA-AUDITORIA.
022200     05  LAU-ACCION-WS              PIC X(12).
022300     05  LAU-USUARIO-WS             PIC X(36).
022400     05  LAU-RECURSO-WS             PIC X(36).
022500     05  LAU-DETALLE-WS             PIC X(45).
022550     05  FILLER                     PIC X(03).
022600 PROCEDURE DIVISION.
022700******************************************************************
022800*    SECCION PRINCIPAL - CONTROLA TODO EL CICLO DEL PROGRAMA     *
022900******************************************************************
023000 000-MAIN SECTION.
023100     PERFORM 100-ABRIR-ARCHIVOS   THRU 100-ABRIR-ARCHIVOS-E
023200     PERFORM 110-CARGA-USUARIOS   THRU 110-CARGA-USUARIOS-E
023300     PERFORM 120-CARGA-PIX        THRU 120-CARGA-PIX-E
023400     PERFORM 200-ENCABEZADO-REPORTE THRU 200-ENCABEZADO-REPORTE-E
023500     PERFORM 300-PROCESA-USUARIOS THRU 300-PROCESA-USUARIOS-E
023600         VARYING IX-USR FROM 1 BY 1
023700         UNTIL IX-USR > WKS-CONT-USUARIOS
023800     PERFORM 850-ESCRIBE-GRAN-TOTAL THRU 850-ESCRIBE-GRAN-TOTAL-E
023900     PERFORM 900-ESTADISTICAS     THRU 900-ESTADISTICAS-E
024000     PERFORM 950-CIERRA-ARCHIVOS  THRU 950-CIERRA-ARCHIVOS-E
024100     STOP RUN.
024200 000-MAIN-E. EXIT.
024300******************************************************************
024400*    ABRE TODOS LOS ARCHIVOS DEL CICLO Y VALIDA APERTURA         *
024500******************************************************************
024600 100-ABRIR-ARCHIVOS SECTION.
024700     OPEN INPUT  USRMAST
024800     OPEN INPUT  PIXLEDG
024900     OPEN OUTPUT EXTREPT
025000     OPEN OUTPUT PVAUDIT
025100     IF FS-USRMAST NOT = 0 OR FS-PIXLEDG NOT = 0 OR
025200        FS-EXTREPT NOT = 0 OR FS-PVAUDIT NOT = 0
025300        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE PVEXTR01 ***'
025400                UPON CONSOLE
025500        GO TO 999-ERROR-FATAL
025600     END-IF
025620     ACCEPT WKS-FECHA-REPORTE FROM DATE YYYYMMDD
025640     STRING WKS-FR-DIA '/' WKS-FR-MES '/' WKS-FR-ANIO
025660            DELIMITED BY SIZE INTO WKS-FECHA-REPORTE-EDIT.
025700 100-ABRIR-ARCHIVOS-E. EXIT.
025800******************************************************************
025900*    CARGA EL MAESTRO DE USUARIOS EN LA TABLA DE MEMORIA         *
026000******************************************************************
026100 110-CARGA-USUARIOS SECTION.
026200     READ USRMAST AT END SET FIN-USRMAST TO TRUE END-READ
026300     PERFORM 111-AGREGA-USUARIO THRU 111-AGREGA-USUARIO-E
026400         UNTIL FIN-USRMAST.
026500 110-CARGA-USUARIOS-E. EXIT.
026600 111-AGREGA-USUARIO SECTION.
026700     ADD 1 TO WKS-CONT-USUARIOS
026800     SET IDX-USR TO WKS-CONT-USUARIOS
026900     MOVE USR-ID              TO TU-ID          (IDX-USR)
027000     MOVE USR-NOMBRE          TO TU-NOMBRE      (IDX-USR)
027100     MOVE USR-CPF-CNPJ        TO TU-CPF-CNPJ    (IDX-USR)
027200     MOVE USR-EMAIL           TO TU-EMAIL       (IDX-USR)
027300     ADD 1 TO WKS-REG-USR-LEIDOS
027400     READ USRMAST AT END SET FIN-USRMAST TO TRUE END-READ.
027500 111-AGREGA-USUARIO-E. EXIT.
027600******************************************************************
027700*    CARGA EL MAYOR DE TRANSACCIONES PIX EN LA TABLA DE MEMORIA  *
027800******************************************************************
027900 120-CARGA-PIX SECTION.
028000     READ PIXLEDG AT END SET FIN-PIXLEDG TO TRUE END-READ
028100     PERFORM 121-AGREGA-PIX THRU 121-AGREGA-PIX-E
028200         UNTIL FIN-PIXLEDG.
028300 120-CARGA-PIX-E. EXIT.
028400 121-AGREGA-PIX SECTION.
028500     ADD 1 TO WKS-CONT-PIX
028600     SET IDX-PIX TO WKS-CONT-PIX
028700     MOVE PIX-ID              TO TP-ID              (IDX-PIX)
028800     MOVE PIX-VALOR           TO TP-VALOR           (IDX-PIX)
028900     MOVE PIX-LLAVE           TO TP-LLAVE           (IDX-PIX)
029000     MOVE PIX-TIPO            TO TP-TIPO            (IDX-PIX)
029100     MOVE PIX-ESTADO          TO TP-ESTADO          (IDX-PIX)
029200     MOVE PIX-ID-USUARIO      TO TP-ID-USUARIO      (IDX-PIX)
029300     MOVE PIX-DESCRICAO       TO TP-DESCRICAO       (IDX-PIX)
029400     MOVE PIX-TS-CRIACAO      TO TP-TS-CRIACAO      (IDX-PIX)
029500     MOVE PIX-ID-CORRELACAO   TO TP-ID-CORRELACAO   (IDX-PIX)
029600     ADD 1 TO WKS-REG-PIX-LEIDOS
029700     READ PIXLEDG AT END SET FIN-PIXLEDG TO TRUE END-READ.
029800 121-AGREGA-PIX-E. EXIT.
029900******************************************************************
030000*    ESCRIBE EL ENCABEZADO GENERAL DEL REPORTE (UNA VEZ)         *
030100******************************************************************
030200 200-ENCABEZADO-REPORTE SECTION.
030300     MOVE SPACES TO EXT-LINEA
030400     STRING 'PAYVORAX - EXTRACTO DE CUENTA POR USUARIO'
030500            DELIMITED BY SIZE INTO EXT-LINEA
030600     WRITE EXT-LINEA
030700     MOVE ALL '-' TO EXT-LINEA
030800     WRITE EXT-LINEA.
030900 200-ENCABEZADO-REPORTE-E. EXIT.
031000******************************************************************
031100*    PROCESA UN USUARIO - RUPTURA DE CONTROL COMPLETA            *
031200******************************************************************
031300 300-PROCESA-USUARIOS SECTION.
031400     PERFORM 310-PROCESA-UN-USUARIO THRU 310-PROCESA-UN-USUARIO-E.
031500 300-PROCESA-USUARIOS-E. EXIT.
031600 310-PROCESA-UN-USUARIO SECTION.
031700     MOVE ZERO TO WKS-SUB-CONT WKS-TOT-ENVIADO-USR
031800                   WKS-TOT-RECIBIDO-USR WKS-TOT-SALDO-USR
031900                   WKS-CONT-RENGLONES-USR
032000     PERFORM 320-CONSTRUYE-SUBCONJUNTO THRU 320-CONSTRUYE-SUBCONJUNTO-E
032100         VARYING IX-PIX FROM 1 BY 1
032200         UNTIL IX-PIX > WKS-CONT-PIX
032300     IF WKS-SUB-CONT > ZERO
032400        PERFORM 330-ORDENA-SUBCONJUNTO THRU 330-ORDENA-SUBCONJUNTO-E
032500        PERFORM 340-ESCRIBE-ENCABEZADO-USR THRU 340-ESCRIBE-ENCABEZADO-USR-E
032600        IF WKS-SUB-CONT > 50
032650           MOVE 50 TO WKS-SUB-TOPE
032680        ELSE
032800           MOVE WKS-SUB-CONT TO WKS-SUB-TOPE
032900        END-IF
033000        PERFORM 350-ESCRIBE-DETALLE THRU 350-ESCRIBE-DETALLE-E
033100            VARYING IX-SUB FROM 1 BY 1
033200            UNTIL IX-SUB > WKS-SUB-TOPE
033300        PERFORM 370-ESCRIBE-PIE-USR THRU 370-ESCRIBE-PIE-USR-E
033400        ADD 1 TO WKS-CONT-USUARIOS-REPORTADOS
033500     END-IF.
033600 310-PROCESA-UN-USUARIO-E. EXIT.
033700******************************************************************
033800*    CONSTRUYE EL SUBCONJUNTO DE RENGLONES DEL USUARIO ACTUAL    *
033900******************************************************************
034000 320-CONSTRUYE-SUBCONJUNTO SECTION.
034100     SET IDX-PIX TO IX-PIX
034200     IF TP-ID-USUARIO (IDX-PIX) = TU-ID (IDX-USR)
034300        ADD 1 TO WKS-SUB-CONT
034400        MOVE IX-PIX TO WKS-SUB-IX (WKS-SUB-CONT)
034500     END-IF.
034600 320-CONSTRUYE-SUBCONJUNTO-E. EXIT.
034700******************************************************************
034800*    ORDENA EL SUBCONJUNTO EN FORMA DESCENDENTE POR FECHA-HORA   *
034900*    (BURBUJA SIMPLE, EL SUBCONJUNTO DE UN USUARIO ES PEQUENO)   *
035000******************************************************************
035100 330-ORDENA-SUBCONJUNTO SECTION.
035200     IF WKS-SUB-CONT > 1
035300        PERFORM 331-PASADA-BURBUJA THRU 331-PASADA-BURBUJA-E
035400            VARYING IX-SUB FROM 1 BY 1
035500            UNTIL IX-SUB > WKS-SUB-CONT - 1
035600     END-IF.
035700 330-ORDENA-SUBCONJUNTO-E. EXIT.
035800 331-PASADA-BURBUJA SECTION.
035900     PERFORM 332-COMPARA-BURBUJA THRU 332-COMPARA-BURBUJA-E
036000         VARYING JX-SUB FROM 1 BY 1
036100         UNTIL JX-SUB > WKS-SUB-CONT - IX-SUB.
036200 331-PASADA-BURBUJA-E. EXIT.
036300 332-COMPARA-BURBUJA SECTION.
036400     SET IDX-PIX TO WKS-SUB-IX (JX-SUB)
036500     IF TP-TS-CRIACAO (IDX-PIX) <
036600        TP-TS-CRIACAO (WKS-SUB-IX (JX-SUB + 1))
036700        MOVE WKS-SUB-IX (JX-SUB)     TO WKS-SUB-TEMP
036800        MOVE WKS-SUB-IX (JX-SUB + 1) TO WKS-SUB-IX (JX-SUB)
036900        MOVE WKS-SUB-TEMP            TO WKS-SUB-IX (JX-SUB + 1)
037000     END-IF.
037100 332-COMPARA-BURBUJA-E. EXIT.
037200******************************************************************
037300*    ESCRIBE EL ENCABEZADO DE UN USUARIO (NOMBRE, DOCUMENTO)     *
037400******************************************************************
037500 340-ESCRIBE-ENCABEZADO-USR SECTION.
037600     MOVE TU-CPF-CNPJ (IDX-USR) TO WKS-DOC-ENTRADA
037700     PERFORM 700-ENMASCARA-DOCUMENTO THRU 700-ENMASCARA-DOCUMENTO-E
037800     MOVE SPACES TO EXT-LINEA
037900     STRING 'USUARIO: ' TU-NOMBRE (IDX-USR) '  DOC: ' WKS-DOC-SALIDA
037950            '  FECHA: ' WKS-FECHA-REPORTE-EDIT
038000            DELIMITED BY SIZE INTO EXT-LINEA
038100     WRITE EXT-LINEA.
038200 340-ESCRIBE-ENCABEZADO-USR-E. EXIT.
038300******************************************************************
038400*    ESCRIBE UN RENGLON DE DETALLE DE LA TRANSACCION             *
038500******************************************************************
038600 350-ESCRIBE-DETALLE SECTION.
038650     SET IDX-PIX TO WKS-SUB-IX (IX-SUB)
038660     MOVE TP-VALOR (IDX-PIX) TO WKS-VALOR-RENGLON
038670     IF TP-TIPO (IDX-PIX) = 'ENVIADO'
038680        COMPUTE WKS-VALOR-RENGLON = TP-VALOR (IDX-PIX) * -1
038690     END-IF
038700     MOVE TP-TS-CRIACAO (IDX-PIX) TO WKS-TS-UTC
038900     PERFORM 800-CONVIERTE-BRASILIA THRU 800-CONVIERTE-BRASILIA-E
039000     PERFORM 360-BUSCA-CORRELACION THRU 360-BUSCA-CORRELACION-E
039100     MOVE SPACES TO EXT-LINEA
039200     STRING '  ' WKS-FECHA-HORA-EDIT '  ' TP-TIPO (IDX-PIX)
039300            '  ' TP-ESTADO (IDX-PIX) '  ' WKS-CTP-NOMBRE
039400            '  ' WKS-CTP-DOC-MASK '  ' WKS-VALOR-RENGLON
039500            DELIMITED BY SIZE INTO EXT-LINEA
039600     WRITE EXT-LINEA
039700     ADD 1 TO WKS-CONT-RENGLONES-USR WKS-REG-RENGLONES-IMPRESOS
039800     IF TP-ESTADO (IDX-PIX) = 'CONFIRMADO'
039900        IF TP-TIPO (IDX-PIX) = 'ENVIADO'
040000           ADD TP-VALOR (IDX-PIX) TO WKS-TOT-ENVIADO-USR
040100        ELSE
040200           ADD TP-VALOR (IDX-PIX) TO WKS-TOT-RECIBIDO-USR
040300        END-IF
040400     END-IF.
040500 350-ESCRIBE-DETALLE-E. EXIT.
040600******************************************************************
040700*    BUSCA LA CONTRAPARTE DE LA TRANSACCION ACTUAL POR ID DE     *
040800*    CORRELACION; SI NO SE ENCUENTRA SE USA LA LLAVE PIX Y SE    *
040900*    ENMASCARA COMO DATO GENERICO                                *
041000******************************************************************
041100 360-BUSCA-CORRELACION SECTION.
041200     MOVE 'N' TO WKS-CTP-ENCONTRADA
041300     MOVE SPACES TO WKS-CTP-NOMBRE WKS-CTP-DOC-MASK
041400     PERFORM 361-COMPARA-CORRELACION THRU 361-COMPARA-CORRELACION-E
041500         VARYING JX-SUB FROM 1 BY 1
041600         UNTIL JX-SUB > WKS-CONT-PIX OR CTP-ENCONTRADA
041700     IF NOT CTP-ENCONTRADA
041800        MOVE TP-LLAVE (IDX-PIX) TO WKS-GENERICO-ENTRADA
041900        PERFORM 740-MASCARA-GENERICO THRU 740-MASCARA-GENERICO-E
042000        MOVE 'CONTRAPARTE EXTERNA'  TO WKS-CTP-NOMBRE
042100        MOVE WKS-DOC-SALIDA         TO WKS-CTP-DOC-MASK
042200     END-IF.
042300 360-BUSCA-CORRELACION-E. EXIT.
042400 361-COMPARA-CORRELACION SECTION.
042500     IF TP-ID-CORRELACAO (JX-SUB) = TP-ID-CORRELACAO (IDX-PIX) AND
042600        TP-ID-CORRELACAO (IDX-PIX) NOT = SPACES AND
042700        JX-SUB NOT = IDX-PIX AND
042800        TP-TIPO (JX-SUB) NOT = TP-TIPO (IDX-PIX)
042900        MOVE 'Y' TO WKS-CTP-ENCONTRADA
043000        PERFORM 362-BUSCA-NOMBRE-CONTRAPARTE
043100                THRU 362-BUSCA-NOMBRE-CONTRAPARTE-E
043200     END-IF.
043300 361-COMPARA-CORRELACION-E. EXIT.
043400 362-BUSCA-NOMBRE-CONTRAPARTE SECTION.
043500     MOVE 'N' TO WKS-SW-ENCONTRADO
043600     PERFORM 363-COMPARA-USUARIO THRU 363-COMPARA-USUARIO-E
043700         VARYING IDX-USR FROM 1 BY 1
043800         UNTIL IDX-USR > WKS-CONT-USUARIOS OR SW-ENCONTRADO
043900     SET IDX-USR TO IX-USR.
044000 362-BUSCA-NOMBRE-CONTRAPARTE-E. EXIT.
044100 363-COMPARA-USUARIO SECTION.
044200     IF TU-ID (IDX-USR) = TP-ID-USUARIO (JX-SUB)
044300        MOVE 'Y' TO WKS-SW-ENCONTRADO
044400        MOVE TU-NOMBRE   (IDX-USR) TO WKS-CTP-NOMBRE
044500        MOVE TU-CPF-CNPJ (IDX-USR) TO WKS-DOC-ENTRADA
044600        PERFORM 700-ENMASCARA-DOCUMENTO THRU 700-ENMASCARA-DOCUMENTO-E
044700        MOVE WKS-DOC-SALIDA        TO WKS-CTP-DOC-MASK
044800     END-IF.
044900 363-COMPARA-USUARIO-E. EXIT.
045000******************************************************************
045100*    ESCRIBE EL PIE DE RUPTURA DE CONTROL DE UN USUARIO          *
045200******************************************************************
045300 370-ESCRIBE-PIE-USR SECTION.
045400     COMPUTE WKS-TOT-SALDO-USR =
045500             WKS-TOT-RECIBIDO-USR - WKS-TOT-ENVIADO-USR
045600     MOVE SPACES TO EXT-LINEA
045700     STRING '  RENGLONES: ' WKS-CONT-RENGLONES-USR
045800            '  ENVIADO: ' WKS-TOT-ENVIADO-USR
045900            '  RECIBIDO: ' WKS-TOT-RECIBIDO-USR
046000            '  SALDO: ' WKS-TOT-SALDO-USR
046100            DELIMITED BY SIZE INTO EXT-LINEA
046200     WRITE EXT-LINEA
046300     MOVE ALL '-' TO EXT-LINEA
046400     WRITE EXT-LINEA
046500     ADD WKS-TOT-ENVIADO-USR  TO WKS-TOT-ENVIADO-GRAL
046600     ADD WKS-TOT-RECIBIDO-USR TO WKS-TOT-RECIBIDO-GRAL
046700     MOVE 'EXT-USUARIO ' TO LAU-ACCION-WS
046800     MOVE TU-ID (IDX-USR) TO LAU-USUARIO-WS
046900     MOVE SPACES          TO LAU-RECURSO-WS
047000     MOVE 'EXTRACTO DEL USUARIO ESCRITO EN EL REPORTE'
047100            TO LAU-DETALLE-WS
047200     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
047300 370-ESCRIBE-PIE-USR-E. EXIT.
047400******************************************************************
047500*    ENMASCARA UN DOCUMENTO SEGUN SEA CPF (11) O CNPJ (14)       *
047600******************************************************************
047700 700-ENMASCARA-DOCUMENTO SECTION.
047800     IF WKS-DOC-ENTRADA (12:3) = SPACES
047900        PERFORM 710-MASCARA-CPF  THRU 710-MASCARA-CPF-E
048000     ELSE
048100        PERFORM 720-MASCARA-CNPJ THRU 720-MASCARA-CNPJ-E
048200     END-IF.
048300 700-ENMASCARA-DOCUMENTO-E. EXIT.
048400******************************************************************
048500*    CPF (11 DIGITOS) - ***.DDD.DDD-** EXPONIENDO DIGITOS 4-9    *
048600******************************************************************
048700 710-MASCARA-CPF SECTION.
048800     MOVE SPACES TO WKS-DOC-SALIDA
048900     STRING '***.' WKS-DOC-ENTRADA (4:3) '.'
049000            WKS-DOC-ENTRADA (7:3) '-**'
049100            DELIMITED BY SIZE INTO WKS-DOC-SALIDA.
049200 710-MASCARA-CPF-E. EXIT.
049300******************************************************************
049400*    CNPJ (14 DIGITOS) - **.***.DDD/DDDD-** EXPONIENDO 6-12      *
049500******************************************************************
049600 720-MASCARA-CNPJ SECTION.
049700     MOVE SPACES TO WKS-DOC-SALIDA
049800     STRING '**.***.' WKS-DOC-ENTRADA (6:3) '/'
049900            WKS-DOC-ENTRADA (9:4) '-**'
050000            DELIMITED BY SIZE INTO WKS-DOC-SALIDA.
050100 720-MASCARA-CNPJ-E. EXIT.
050200******************************************************************
050300*    CORREO - 2 PRIMEROS DEL LOCAL + *** + ARROBA + DOMINIO      *
050400*    (NO SE USA EN ESTA VERSION DEL EXTRACTO PERO SE DEJA COMO   *
050500*    UTILERIA COMUN DE ENMASCARADO PARA LOS DEMAS MOTORES)       *
050600******************************************************************
050700 730-MASCARA-EMAIL SECTION.
050800     MOVE ZERO TO WKS-POS-ARROBA
050900     INSPECT WKS-CORREO-ENTRADA TALLYING WKS-CONT-CARACTER
051000             FOR CHARACTERS BEFORE INITIAL '@'
051100     COMPUTE WKS-POS-ARROBA = WKS-CONT-CARACTER + 1
051200     MOVE SPACES TO WKS-DOC-SALIDA
051300     IF WKS-POS-ARROBA > 2 AND WKS-POS-ARROBA < 39
051400        STRING WKS-CORREO-ENTRADA (1:2) '***@'
051500               WKS-CORREO-ENTRADA (WKS-POS-ARROBA + 1:38)
051600               DELIMITED BY SIZE INTO WKS-DOC-SALIDA
051700     ELSE
051800        MOVE WKS-CORREO-ENTRADA TO WKS-DOC-SALIDA
051900     END-IF.
052000 730-MASCARA-EMAIL-E. EXIT.
052100******************************************************************
052200*    GENERICO - PRIMEROS 3 + *** + ULTIMOS 2 (LLAVES EXTERNAS)   *
052300******************************************************************
052400 740-MASCARA-GENERICO SECTION.
052500     MOVE SPACES TO WKS-DOC-SALIDA
052600     STRING WKS-GENERICO-ENTRADA (1:3) '***'
052700            WKS-GENERICO-ENTRADA (39:2)
052800            DELIMITED BY SIZE INTO WKS-DOC-SALIDA.
052900 740-MASCARA-GENERICO-E. EXIT.
053000******************************************************************
053100*    CONVIERTE UN TIMESTAMP UTC A HORA DE BRASILIA (UTC-3)       *
053200******************************************************************
053300 800-CONVIERTE-BRASILIA SECTION.
053400     MOVE WKS-TSU-ANIO   TO WKS-TSB-ANIO
053500     MOVE WKS-TSU-MES    TO WKS-TSB-MES
053600     MOVE WKS-TSU-DIA    TO WKS-TSB-DIA
053700     MOVE WKS-TSU-SEGUNDO TO WKS-TSB-SEGUNDO
053800     MOVE WKS-TSU-MINUTO TO WKS-TSB-MINUTO
053900     IF WKS-TSU-HORA < 3
054000        COMPUTE WKS-TSB-HORA = WKS-TSU-HORA + 21
054100        PERFORM 810-RESTA-UN-DIA THRU 810-RESTA-UN-DIA-E
054200     ELSE
054300        COMPUTE WKS-TSB-HORA = WKS-TSU-HORA - 3
054400     END-IF
054500     MOVE SPACES TO WKS-FECHA-HORA-EDIT
054600     STRING WKS-TSB-DIA '/' WKS-TSB-MES '/' WKS-TSB-ANIO ' AT '
054700            WKS-TSB-HORA ':' WKS-TSB-MINUTO ':' WKS-TSB-SEGUNDO
054800            DELIMITED BY SIZE INTO WKS-FECHA-HORA-EDIT.
054900 800-CONVIERTE-BRASILIA-E. EXIT.
055000******************************************************************
055100*    RESTA UN DIA A LA FECHA DE BRASILIA (FIN DE MES/ANIO)       *
055200******************************************************************
055300 810-RESTA-UN-DIA SECTION.
055400     IF WKS-TSB-DIA > 1
055500        SUBTRACT 1 FROM WKS-TSB-DIA
055600     ELSE
055700        IF WKS-TSB-MES > 1
055800           SUBTRACT 1 FROM WKS-TSB-MES
055900        ELSE
056000           MOVE 12 TO WKS-TSB-MES
056100           SUBTRACT 1 FROM WKS-TSB-ANIO
056200        END-IF
056300        MOVE WKS-DIAS-DEL-MES (WKS-TSB-MES) TO WKS-TSB-DIA
056400     END-IF.
056500 810-RESTA-UN-DIA-E. EXIT.
056600******************************************************************
056700*    ESCRIBE UN RENGLON DE AUDITORIA                             *
056800******************************************************************
056900 890-ESCRIBE-AUDITORIA SECTION.
057000     MOVE LAU-ACCION-WS  TO LAU-ACCION
057100     MOVE LAU-USUARIO-WS TO LAU-USUARIO
057200     MOVE LAU-RECURSO-WS TO LAU-RECURSO
057300     MOVE LAU-DETALLE-WS TO LAU-DETALLE
057400     WRITE REG-PVAUDIT.
057500 890-ESCRIBE-AUDITORIA-E. EXIT.
057600******************************************************************
057700*    ESCRIBE LOS TOTALES GENERALES AL FINAL DEL REPORTE          *
057800******************************************************************
057900 850-ESCRIBE-GRAN-TOTAL SECTION.
058000     COMPUTE WKS-TOT-SALDO-GRAL =
058100             WKS-TOT-RECIBIDO-GRAL - WKS-TOT-ENVIADO-GRAL
058200     MOVE SPACES TO EXT-LINEA
058300     STRING 'TOTALES GENERALES DEL REPORTE'
058400            DELIMITED BY SIZE INTO EXT-LINEA
058500     WRITE EXT-LINEA
058600     MOVE SPACES TO EXT-LINEA
058700     STRING '  USUARIOS: ' WKS-CONT-USUARIOS-REPORTADOS
058800            '  ENVIADO: ' WKS-TOT-ENVIADO-GRAL
058900            '  RECIBIDO: ' WKS-TOT-RECIBIDO-GRAL
059000            '  SALDO: ' WKS-TOT-SALDO-GRAL
059100            DELIMITED BY SIZE INTO EXT-LINEA
059200     WRITE EXT-LINEA.
059300 850-ESCRIBE-GRAN-TOTAL-E. EXIT.
059400******************************************************************
059500*    ERROR FATAL DE APERTURA - CIERRA LO QUE ESTE ABIERTO        *
059600******************************************************************
059700 999-ERROR-FATAL SECTION.
059800     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
059900     MOVE 91 TO RETURN-CODE
060000     STOP RUN.
060100 999-ERROR-FATAL-E. EXIT.
060200******************************************************************
060300*    IMPRIME LAS ESTADISTICAS DEL CICLO POR CONSOLA              *
060400******************************************************************
060500 900-ESTADISTICAS SECTION.
060600     DISPLAY '========================================='
060700             UPON CONSOLE
060800     DISPLAY 'PVEXTR01 - ESTADISTICAS DEL CICLO DE EXTRACTOS'
060900             UPON CONSOLE
061000     DISPLAY 'USUARIOS LEIDOS         : ' WKS-REG-USR-LEIDOS
061100             UPON CONSOLE
061200     DISPLAY 'RENGLONES PIX LEIDOS    : ' WKS-REG-PIX-LEIDOS
061300             UPON CONSOLE
061400     DISPLAY 'RENGLONES IMPRESOS      : ' WKS-REG-RENGLONES-IMPRESOS
061500             UPON CONSOLE
061600     DISPLAY '========================================='
061700             UPON CONSOLE.
061800 900-ESTADISTICAS-E. EXIT.
061900******************************************************************
062000*    CIERRA TODOS LOS ARCHIVOS DEL CICLO                         *
062100******************************************************************
062200 950-CIERRA-ARCHIVOS SECTION.
062300     CLOSE USRMAST PIXLEDG EXTREPT PVAUDIT.
062400 950-CIERRA-ARCHIVOS-E. EXIT.
