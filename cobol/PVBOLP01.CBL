000100******************************************************************
000200*                                                                *
000300*               P V B O L P 0 1   -   P A Y V O R A X            *
000400*                                                                *
000500*----------------------------------------------------------------*
000600* FECHA         : 20/03/1989                                     *
000700* PROGRAMADOR   : ERICK RAMIREZ (EEDR)                           *
000800* INSTALACION   : PAYVORAX - PAGOS INSTANTANEOS                  *
000900* APLICACION    : PAGO DE BOLETOS (LINEA DIGITABLE)               *
001000* PROGRAMA      : PVBOLP01                                       *
001100* TIPO          : BATCH                                          *
001200* BPM-RATIONAL  : 241205                                         *
001300*----------------------------------------------------------------*
001400* DESCRIPCION   : TOMA UN ARCHIVO DE SOLICITUDES DE PAGO DE      *
001500*               : BOLETO, VALIDA LA LINEA DIGITABLE (CODIGO DE   *
001600*               : BARRAS), VERIFICA EL SALDO DISPONIBLE DEL      *
001700*               : USUARIO (INGRESOS PIX CONFIRMADOS MENOS        *
001800*               : EGRESOS PIX CONFIRMADOS MENOS BOLETOS YA       *
001900*               : PAGADOS) Y, DE SER SUFICIENTE, REGISTRA EL     *
002000*               : BOLETO COMO PAGADO EN LA BITACORA PVBOLL.       *
002100*               : LOS BOLETOS RECHAZADOS POR FORMATO, VENCIMIENTO*
002200*               : O SALDO INSUFICIENTE QUEDAN CON ESTADO FALHOU. *
002300*----------------------------------------------------------------*
002400* ARCHIVOS      : USRMAST  - MAESTRO DE USUARIOS      (COPY PVUSRM)
002500*               : PIXLEDG  - BITACORA PIX (SOLO LECTURA, SALDO)  *
002600*               : BOLENTR  - BITACORA DE BOLETOS DE ENTRADA      *
002700*               : BOLLSAL  - BITACORA DE BOLETOS ACTUALIZADA     *
002800*               : BOLSOL   - SOLICITUDES DE PAGO DE BOLETO       *
002900*               : PVAUDIT  - BITACORA DE AUDITORIA               *
003000*----------------------------------------------------------------*
003100*                     R E G I S T R O   D E   C A M B I O S      *
003200*----------------------------------------------------------------*
003300* 20/03/1989 EEDR PV-2001 ALTA DEL PROGRAMA                      *
003400* 11/07/1989 EEDR PV-2004 SE AGREGA VALIDACION DE VENCIMIENTO    *
003500*                         POR SUFIJO '0000' EN LA LINEA          *
003600*                         DIGITABLE                              *
003700* 30/01/1990 EEDR PV-2011 SE AGREGA CALCULO DE SALDO CONTRA LA   *
003800*                         BITACORA PIX PARA VALIDAR EL PAGO      *
003900* 14/05/1991 MPCH PV-2019 CORRECCION EN RECHAZO DE BOLETO CON    *
004000*                         LONGITUD DE LINEA MENOR A 44           *
004100* 22/11/1992 EEDR PV-2027 SE AGREGA BITACORA DE AUDITORIA        *
004200* 09/08/1994 MPCH PV-2033 AJUSTE EN EL TOTAL DE ESTADISTICAS     *
004300* 18/09/1998 EEDR PV-Y2K  REVISION Y2K - FECHAS A 4 DIGITOS EN   *
004400*                         TODOS LOS CAMPOS DE TIMESTAMP          *
004500* 25/02/2001 JVCH PV-2041 SE AGREGA REVALIDACION DE VALOR MAYOR  *
004600*                         A CERO ANTES DE POSTEAR                *
004700* 07/06/2005 JVCH PV-2048 LIMPIEZA DE COMENTARIOS Y REVISION DE  *
004800*                         ESTANDARES DE LA CELULA PAYVORAX       *
004900* 13/03/2013 EEDR PV-2055 ULTIMA REVISION DE MANTENIMIENTO       *
005000*                         NORMAL, SIN CAMBIOS FUNCIONALES        *
005020* 18/02/2016 LMC  PV-2059 LA SOLICITUD DE PAGO (REG-BOLSOL) NO    *
005040*                         TRAIA CAMPO DE DESCRIPCION, POR LO CUAL *
005060*                         600-AGREGA-RENGLON-BOL SIEMPRE GRABABA  *
005080*                         'BOLETO PAYMENT' AUNQUE EL SOLICITANTE  *
005090*                         MANDARA UNA DESCRIPCION PROPIA. SE      *
005095*                         AGREGA SOL-DESCRIPCION A BOLSOL Y SOLO  *
005098*                         SE USA EL DEFAULT CUANDO VIENE EN BLANCO*
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.      PVBOLP01.
005400 AUTHOR.          ERICK RAMIREZ.
005500 INSTALLATION.    PAYVORAX.
005600 DATE-WRITTEN.    20/03/1989.
005700 DATE-COMPILED.   20/03/1989.
005800 SECURITY.        CONFIDENCIAL.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT USRMAST ASSIGN TO USRMAST
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-USRMAST.
006900     SELECT PIXLEDG ASSIGN TO PIXLEDG
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-PIXLEDG.
007200     SELECT BOLENTR ASSIGN TO BOLENTR
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-BOLENTR.
007500     SELECT BOLLSAL ASSIGN TO BOLLSAL
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-BOLLSAL.
007800     SELECT BOLSOL ASSIGN TO BOLSOL
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-BOLSOL.
008100     SELECT PVAUDIT ASSIGN TO PVAUDIT
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS FS-PVAUDIT.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  USRMAST
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900     COPY PVUSRM.
009000 FD  PIXLEDG
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300     COPY PVPIXL.
009400 FD  BOLENTR
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700     COPY PVBOLL.
009800 FD  BOLLSAL
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  REG-BOLLSAL.
010200     05  BLS-CORPO                  PIC X(133).
010300     05  FILLER                     PIC X(17).
010400 FD  BOLSOL
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 01  REG-BOLSOL.
010800     05  SOL-VALOR                  PIC S9(09)V99.
010900     05  SOL-CODIGO-BARRAS          PIC X(48).
011000     05  SOL-ID-USUARIO             PIC X(36).
011050     05  SOL-DESCRIPCION            PIC X(50).
011100     05  FILLER                     PIC X(05).
011200 FD  PVAUDIT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD.
011500 01  REG-PVAUDIT.
011600     05  LAU-ACCION                 PIC X(12).
011700     05  LAU-USUARIO                PIC X(36).
011800     05  LAU-RECURSO                PIC X(36).
011900     05  LAU-DETALLE                PIC X(45).
011950     05  FILLER                     PIC X(03).
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*    VARIABLES DE ESTADO DE ARCHIVOS (WKS-FS-STATUS)             *
012300******************************************************************
012400 01  WKS-FS-STATUS.
012500     05  FS-USRMAST                 PIC 9(02)      VALUE ZEROS.
012600     05  FS-PIXLEDG                 PIC 9(02)      VALUE ZEROS.
012700     05  FS-BOLENTR                 PIC 9(02)      VALUE ZEROS.
012800     05  FS-BOLLSAL                 PIC 9(02)      VALUE ZEROS.
012900     05  FS-BOLSOL                  PIC 9(02)      VALUE ZEROS.
013000     05  FS-PVAUDIT                 PIC 9(02)      VALUE ZEROS.
013050     05  FILLER                     PIC X(10)      VALUE SPACES.
013100******************************************************************
013200*    SWITCHES DE CONTROL DEL CICLO PRINCIPAL                     *
013300******************************************************************
013400 01  WKS-SWITCHES.
013500     05  WKS-SW-FIN-SOLICITUDES     PIC X(01)      VALUE 'N'.
013600         88  FIN-SOLICITUDES              VALUE 'Y'.
013700     05  WKS-SW-FIN-USUARIOS        PIC X(01)      VALUE 'N'.
013800         88  FIN-USUARIOS                 VALUE 'Y'.
013900     05  WKS-SW-FIN-PIX             PIC X(01)      VALUE 'N'.
014000         88  FIN-PIX                      VALUE 'Y'.
014100     05  WKS-SW-FIN-BOLETOS         PIC X(01)      VALUE 'N'.
014200         88  FIN-BOLETOS                  VALUE 'Y'.
014300     05  WKS-SW-BARRAS-VALIDA       PIC X(01)      VALUE 'Y'.
014400         88  SW-BARRAS-VALIDA             VALUE 'Y'.
014450     05  FILLER                     PIC X(10)      VALUE SPACES.
014500******************************************************************
014600*    TABLA DE USUARIOS EN MEMORIA (SOLO SE LEE PARA EL SALDO)    *
014700******************************************************************
014800 01  WKS-TAB-USUARIOS.
014900     05  WKS-CONT-USUARIOS          PIC 9(05) COMP  VALUE ZERO.
015000     05  WKS-REN-USUARIOS OCCURS 500 TIMES
015100                          INDEXED BY IX-USR.
015200         10  TU-ID                  PIC X(36).
015250         10  FILLER                 PIC X(05).
015300******************************************************************
015400*    TABLA DE TRANSACCIONES PIX EN MEMORIA (SOLO PARA EL SALDO)  *
015500******************************************************************
015600 01  WKS-TAB-PIX.
015700     05  WKS-CONT-PIX               PIC 9(05) COMP  VALUE ZERO.
015800     05  WKS-REN-PIX OCCURS 3000 TIMES
015900                     INDEXED BY IX-PIX.
016000         10  TP-ID-USUARIO          PIC X(36).
016100         10  TP-VALOR               PIC S9(11)V99.
016200         10  TP-TIPO                PIC X(10).
016300         10  TP-ESTADO              PIC X(12).
016350         10  FILLER                 PIC X(05).
016400******************************************************************
016500*    TABLA DE BOLETOS EN MEMORIA - SE ACTUALIZA Y SE REGRABA     *
016600******************************************************************
016700 01  WKS-TAB-BOLETOS.
016800     05  WKS-CONT-BOLETOS           PIC 9(05) COMP  VALUE ZERO.
016900     05  WKS-REN-BOLETOS OCCURS 2000 TIMES
017000                         INDEXED BY IX-BOL.
017100         10  TB-CORPO               PIC X(150).
017200         10  TB-CORPO-R REDEFINES TB-CORPO.
017300             15  TB-ID              PIC X(36).
017400             15  TB-VALOR           PIC S9(09)V99.
017500             15  TB-CODIGO-BARRAS   PIC X(48).
017600             15  TB-DESCRICAO       PIC X(50).
017700             15  TB-ESTADO          PIC X(10).
017800             15  TB-ID-USUARIO      PIC X(36).
017900             15  FILLER             PIC X(20).
018000     05  WKS-SW-ENCONTRADO          PIC X(01)      VALUE 'N'.
018100         88  SW-ENCONTRADO                VALUE 'Y'.
018200******************************************************************
018300*    AREAS DE TRABAJO PARA LA VALIDACION DE LA LINEA DIGITABLE   *
018400******************************************************************
018500 77  WKS-BARRAS-LONGITUD            PIC 9(02) COMP  VALUE ZERO.
018600 77  WKS-BARRAS-DIGITOS             PIC 9(05) COMP  VALUE ZERO.
018700 01  WKS-BARRAS-TAB.
018800     05  WKS-BD-CARACTER OCCURS 48 TIMES
018900                         PIC X(01).
019000 01  WKS-BARRAS-TAB-R REDEFINES WKS-BARRAS-TAB
019100                      PIC X(48).
019200 77  WKS-BARRAS-SUFIJO              PIC X(04).
019250 77  WKS-BARRAS-INICIO              PIC 9(02) COMP  VALUE ZERO.
019300 77  WKS-IX                         PIC 9(02) COMP  VALUE ZERO.
019400******************************************************************
019500*    ACUMULADORES DE SALDO Y ESTADISTICAS (TODOS COMP)           *
019600******************************************************************
019700 01  WKS-SALDO-USUARIO              PIC S9(11)V99.
019710 01  WKS-SALDO-USUARIO-R REDEFINES WKS-SALDO-USUARIO.
019720     05  WKS-SALDO-INTEIRO          PIC S9(11).
019730     05  WKS-SALDO-CENTAVOS         PIC 9(02).
019800 77  WKS-REG-LEIDOS                 PIC 9(05) COMP  VALUE ZERO.
019900 77  WKS-REG-PAGADOS                PIC 9(05) COMP  VALUE ZERO.
020000 77  WKS-REG-RECHAZADOS             PIC 9(05) COMP  VALUE ZERO.
020100 01  WKS-LINEA-AUDITORIA.
020200     05  LAU-ACCION-WS              PIC X(12).
020300     05  LAU-USUARIO-WS             PIC X(36).
020400     05  LAU-RECURSO-WS             PIC X(36).
020500     05  LAU-DETALLE-WS             PIC X(45).
020550     05  FILLER                     PIC X(03).
020600 PROCEDURE DIVISION.
020700******************************************************************
020800*    SECCION PRINCIPAL - CONTROLA TODO EL CICLO DEL PROGRAMA     *
020900******************************************************************
021000 000-MAIN SECTION.
021100     PERFORM 100-ABRIR-ARCHIVOS  THRU 100-ABRIR-ARCHIVOS-E
021200     PERFORM 110-CARGA-USUARIOS  THRU 110-CARGA-USUARIOS-E
021300     PERFORM 120-CARGA-PIX       THRU 120-CARGA-PIX-E
021400     PERFORM 130-CARGA-BOLETOS   THRU 130-CARGA-BOLETOS-E
021500     PERFORM 200-LEE-SOLICITUD   THRU 200-LEE-SOLICITUD-E
021600     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E
021700         UNTIL FIN-SOLICITUDES
021800     PERFORM 800-GRABA-BOLETOS   THRU 800-GRABA-BOLETOS-E
021900     PERFORM 900-ESTADISTICAS    THRU 900-ESTADISTICAS-E
022000     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
022100     STOP RUN.
022200 000-MAIN-E. EXIT.
022300******************************************************************
022400*    ABRE TODOS LOS ARCHIVOS DEL CICLO Y VALIDA APERTURA         *
022500******************************************************************
022600 100-ABRIR-ARCHIVOS SECTION.
022700     OPEN INPUT  USRMAST
022800     OPEN INPUT  PIXLEDG
022900     OPEN INPUT  BOLENTR
023000     OPEN OUTPUT BOLLSAL
023100     OPEN INPUT  BOLSOL
023200     OPEN OUTPUT PVAUDIT
023300     IF FS-USRMAST NOT = 0 OR FS-PIXLEDG NOT = 0 OR
023400        FS-BOLENTR NOT = 0 OR FS-BOLLSAL NOT = 0 OR
023500        FS-BOLSOL  NOT = 0 OR FS-PVAUDIT NOT = 0
023600        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE PVBOLP01 ***'
023700                UPON CONSOLE
023800        GO TO 999-ERROR-FATAL
023900     END-IF.
024000 100-ABRIR-ARCHIVOS-E. EXIT.
024100******************************************************************
024200*    CARGA EL MAESTRO DE USUARIOS EN MEMORIA (SOLO ID)           *
024300******************************************************************
024400 110-CARGA-USUARIOS SECTION.
024500     READ USRMAST AT END SET FIN-USUARIOS TO TRUE END-READ
024600     PERFORM 111-AGREGA-USUARIO THRU 111-AGREGA-USUARIO-E
024700         UNTIL FIN-USUARIOS.
024800 110-CARGA-USUARIOS-E. EXIT.
024900 111-AGREGA-USUARIO SECTION.
025000     SET IX-USR TO WKS-CONT-USUARIOS
025100     SET IX-USR UP BY 1
025200     MOVE USR-ID TO TU-ID (IX-USR)
025300     ADD 1 TO WKS-CONT-USUARIOS
025400     READ USRMAST AT END SET FIN-USUARIOS TO TRUE END-READ.
025500 111-AGREGA-USUARIO-E. EXIT.
025600******************************************************************
025700*    CARGA LA BITACORA PIX EN MEMORIA (SOLO PARA CALCULO SALDO)  *
025800******************************************************************
025900 120-CARGA-PIX SECTION.
026000     READ PIXLEDG AT END SET FIN-PIX TO TRUE END-READ
026100     PERFORM 121-AGREGA-PIX THRU 121-AGREGA-PIX-E
026200         UNTIL FIN-PIX.
026300 120-CARGA-PIX-E. EXIT.
026400 121-AGREGA-PIX SECTION.
026500     SET IX-PIX TO WKS-CONT-PIX
026600     SET IX-PIX UP BY 1
026700     MOVE PIX-ID-USUARIO TO TP-ID-USUARIO (IX-PIX)
026800     MOVE PIX-VALOR      TO TP-VALOR      (IX-PIX)
026900     MOVE PIX-TIPO       TO TP-TIPO       (IX-PIX)
027000     MOVE PIX-ESTADO     TO TP-ESTADO     (IX-PIX)
027100     ADD 1 TO WKS-CONT-PIX
027200     READ PIXLEDG AT END SET FIN-PIX TO TRUE END-READ.
027300 121-AGREGA-PIX-E. EXIT.
027400******************************************************************
027500*    CARGA LA BITACORA DE BOLETOS EN MEMORIA - SE MODIFICA Y     *
027600*    SE REGRABA COMPLETA AL FINAL DEL CICLO                      *
027700******************************************************************
027800 130-CARGA-BOLETOS SECTION.
027900     READ BOLENTR AT END SET FIN-BOLETOS TO TRUE END-READ
028000     PERFORM 131-AGREGA-BOLETO THRU 131-AGREGA-BOLETO-E
028100         UNTIL FIN-BOLETOS.
028200 130-CARGA-BOLETOS-E. EXIT.
028300 131-AGREGA-BOLETO SECTION.
028400     SET IX-BOL TO WKS-CONT-BOLETOS
028500     SET IX-BOL UP BY 1
028600     MOVE BOL-ID            TO TB-ID            (IX-BOL)
028700     MOVE BOL-VALOR         TO TB-VALOR         (IX-BOL)
028800     MOVE BOL-CODIGO-BARRAS TO TB-CODIGO-BARRAS (IX-BOL)
028900     MOVE BOL-DESCRICAO     TO TB-DESCRICAO     (IX-BOL)
029000     MOVE BOL-ESTADO        TO TB-ESTADO        (IX-BOL)
029100     MOVE BOL-ID-USUARIO    TO TB-ID-USUARIO    (IX-BOL)
029200     ADD 1 TO WKS-CONT-BOLETOS
029300     READ BOLENTR AT END SET FIN-BOLETOS TO TRUE END-READ.
029400 131-AGREGA-BOLETO-E. EXIT.
029500******************************************************************
029600*    LEE LA SIGUIENTE SOLICITUD DE PAGO DE BOLETO                *
029700******************************************************************
029800 200-LEE-SOLICITUD SECTION.
029900     READ BOLSOL AT END SET FIN-SOLICITUDES TO TRUE END-READ
030000     IF NOT FIN-SOLICITUDES
030100        ADD 1 TO WKS-REG-LEIDOS
030200     END-IF.
030300 200-LEE-SOLICITUD-E. EXIT.
030400******************************************************************
030500*    PROCESA UNA SOLICITUD - VALIDA LINEA DIGITABLE Y SALDO      *
030600******************************************************************
030700 300-PROCESA-SOLICITUD SECTION.
030800     PERFORM 400-VALIDA-CODIGO-BARRAS
030900             THRU 400-VALIDA-CODIGO-BARRAS-E
031000     IF NOT SW-BARRAS-VALIDA
031100        MOVE 'BOL-RECHAZO ' TO LAU-ACCION-WS
031200        MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
031300        MOVE SPACES         TO LAU-RECURSO-WS
031400        MOVE 'LINEA DIGITABLE INVALIDA O BOLETO VENCIDO'
031500               TO LAU-DETALLE-WS
031600        PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E
031700        ADD 1 TO WKS-REG-RECHAZADOS
031800     ELSE
031900        PERFORM 500-CALCULA-SALDO THRU 500-CALCULA-SALDO-E
032000        IF SOL-VALOR > WKS-SALDO-USUARIO OR SOL-VALOR NOT > ZERO
032100           MOVE 'BOL-RECHAZO ' TO LAU-ACCION-WS
032200           MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
032300           MOVE SPACES         TO LAU-RECURSO-WS
032400           MOVE 'SALDO INSUFICIENTE PARA PAGAR EL BOLETO'
032500                  TO LAU-DETALLE-WS
032600           PERFORM 890-ESCRIBE-AUDITORIA
032700                   THRU 890-ESCRIBE-AUDITORIA-E
032800           ADD 1 TO WKS-REG-RECHAZADOS
032900        ELSE
033000           PERFORM 600-AGREGA-RENGLON-BOL
033100                   THRU 600-AGREGA-RENGLON-BOL-E
033200           ADD 1 TO WKS-REG-PAGADOS
033300        END-IF
033400     END-IF
033500     PERFORM 200-LEE-SOLICITUD THRU 200-LEE-SOLICITUD-E.
033600 300-PROCESA-SOLICITUD-E. EXIT.
033700******************************************************************
033800*    VALIDA LA LINEA DIGITABLE - NUMERICA, 44 A 48 POSICIONES,   *
033900*    SUFIJO '0000' INDICA BOLETO VENCIDO                         *
034000******************************************************************
034100 400-VALIDA-CODIGO-BARRAS SECTION.
034200     MOVE SOL-CODIGO-BARRAS TO WKS-BARRAS-TAB-R
034300     MOVE ZERO              TO WKS-BARRAS-LONGITUD WKS-BARRAS-DIGITOS
034400     MOVE 'Y'                TO WKS-SW-BARRAS-VALIDA
034500     PERFORM 410-CUENTA-CARACTER THRU 410-CUENTA-CARACTER-E
034600         VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 48
034700     IF WKS-BARRAS-LONGITUD < 44 OR WKS-BARRAS-LONGITUD > 48
034800        MOVE 'N' TO WKS-SW-BARRAS-VALIDA
034900     END-IF
035000     IF WKS-BARRAS-DIGITOS NOT = WKS-BARRAS-LONGITUD
035100        MOVE 'N' TO WKS-SW-BARRAS-VALIDA
035200     END-IF
035250     IF WKS-BARRAS-LONGITUD >= 4
035260        COMPUTE WKS-BARRAS-INICIO = WKS-BARRAS-LONGITUD - 3
035270        MOVE SOL-CODIGO-BARRAS (WKS-BARRAS-INICIO:4)
035280               TO WKS-BARRAS-SUFIJO
035290        IF WKS-BARRAS-SUFIJO = '0000'
035300           MOVE 'N' TO WKS-SW-BARRAS-VALIDA
035400        END-IF
035500     ELSE
035600        MOVE 'N' TO WKS-SW-BARRAS-VALIDA
035700     END-IF.
035750 400-VALIDA-CODIGO-BARRAS-E. EXIT.
035800 410-CUENTA-CARACTER SECTION.
035900     IF WKS-BD-CARACTER (WKS-IX) NOT = SPACE
036000        ADD 1 TO WKS-BARRAS-LONGITUD
036100        IF WKS-BD-CARACTER (WKS-IX) >= '0' AND
036200           WKS-BD-CARACTER (WKS-IX) <= '9'
036300           ADD 1 TO WKS-BARRAS-DIGITOS
036400        END-IF
036500     END-IF.
036600 410-CUENTA-CARACTER-E. EXIT.
036700******************************************************************
036800*    CALCULA EL SALDO DISPONIBLE DEL USUARIO SOLICITANTE         *
036900******************************************************************
037000 500-CALCULA-SALDO SECTION.
037100     MOVE ZERO TO WKS-SALDO-USUARIO
037200     PERFORM 510-SUMA-RENGLON-PIX THRU 510-SUMA-RENGLON-PIX-E
037300         VARYING IX-PIX FROM 1 BY 1
037400         UNTIL IX-PIX > WKS-CONT-PIX
037500     PERFORM 520-RESTA-RENGLON-BOL THRU 520-RESTA-RENGLON-BOL-E
037600         VARYING IX-BOL FROM 1 BY 1
037700         UNTIL IX-BOL > WKS-CONT-BOLETOS.
037800 500-CALCULA-SALDO-E. EXIT.
037900 510-SUMA-RENGLON-PIX SECTION.
038000     IF TP-ID-USUARIO (IX-PIX) = SOL-ID-USUARIO AND
038100        TP-ESTADO (IX-PIX)     = 'CONFIRMADO'
038200        IF TP-TIPO (IX-PIX) = 'RECEBIDO'
038300           ADD TP-VALOR (IX-PIX) TO WKS-SALDO-USUARIO
038400        ELSE
038500           SUBTRACT TP-VALOR (IX-PIX) FROM WKS-SALDO-USUARIO
038600        END-IF
038700     END-IF.
038800 510-SUMA-RENGLON-PIX-E. EXIT.
038900 520-RESTA-RENGLON-BOL SECTION.
039000     IF TB-ID-USUARIO (IX-BOL) = SOL-ID-USUARIO AND
039100        TB-ESTADO (IX-BOL)     = 'PAGO'
039200        SUBTRACT TB-VALOR (IX-BOL) FROM WKS-SALDO-USUARIO
039300     END-IF.
039400 520-RESTA-RENGLON-BOL-E. EXIT.
039500******************************************************************
039600*    AGREGA UN RENGLON NUEVO A LA TABLA DE BOLETOS Y LO MARCA    *
039700*    COMO PAGADO DE INMEDIATO (NO HAY ESTADO PENDIENTE EN LOTE)  *
039800******************************************************************
039900 600-AGREGA-RENGLON-BOL SECTION.
040000     SET IX-BOL TO WKS-CONT-BOLETOS
040100     SET IX-BOL UP BY 1
040200     STRING 'PVBOL-' WKS-REG-PAGADOS DELIMITED BY SIZE
040300            INTO TB-ID (IX-BOL)
040400     MOVE SOL-VALOR         TO TB-VALOR         (IX-BOL)
040500     MOVE SOL-CODIGO-BARRAS TO TB-CODIGO-BARRAS (IX-BOL)
040550     IF SOL-DESCRIPCION = SPACES
040560        MOVE 'Boleto Payment' TO TB-DESCRICAO    (IX-BOL)
040570     ELSE
040580        MOVE SOL-DESCRIPCION  TO TB-DESCRICAO    (IX-BOL)
040590     END-IF
040700     MOVE 'PAGO'            TO TB-ESTADO         (IX-BOL)
040800     MOVE SOL-ID-USUARIO    TO TB-ID-USUARIO     (IX-BOL)
040900     ADD 1 TO WKS-CONT-BOLETOS
041000     MOVE 'BOL-PAGO   ' TO LAU-ACCION-WS
041100     MOVE SOL-ID-USUARIO TO LAU-USUARIO-WS
041200     MOVE TB-ID (IX-BOL) TO LAU-RECURSO-WS
041300     MOVE 'BOLETO PAGADO CONTRA EL SALDO DISPONIBLE'
041400            TO LAU-DETALLE-WS
041500     PERFORM 890-ESCRIBE-AUDITORIA THRU 890-ESCRIBE-AUDITORIA-E.
041600 600-AGREGA-RENGLON-BOL-E. EXIT.
041700******************************************************************
041800*    ESCRIBE UN RENGLON DE AUDITORIA                             *
041900******************************************************************
042000 890-ESCRIBE-AUDITORIA SECTION.
042100     MOVE LAU-ACCION-WS  TO LAU-ACCION
042200     MOVE LAU-USUARIO-WS TO LAU-USUARIO
042300     MOVE LAU-RECURSO-WS TO LAU-RECURSO
042400     MOVE LAU-DETALLE-WS TO LAU-DETALLE
042500     WRITE REG-PVAUDIT.
042600 890-ESCRIBE-AUDITORIA-E. EXIT.
042700******************************************************************
042800*    ERROR FATAL DE APERTURA - CIERRA LO QUE ESTE ABIERTO        *
042900******************************************************************
043000 999-ERROR-FATAL SECTION.
043100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
043200     MOVE 91 TO RETURN-CODE
043300     STOP RUN.
043400 999-ERROR-FATAL-E. EXIT.
043500******************************************************************
043600*    REGRABA LA BITACORA DE BOLETOS COMPLETA (VIEJO-NUEVO)       *
043700******************************************************************
043800 800-GRABA-BOLETOS SECTION.
043900     PERFORM 810-GRABA-UN-BOLETO THRU 810-GRABA-UN-BOLETO-E
044000         VARYING IX-BOL FROM 1 BY 1
044100         UNTIL IX-BOL > WKS-CONT-BOLETOS.
044200 800-GRABA-BOLETOS-E. EXIT.
044300 810-GRABA-UN-BOLETO SECTION.
044400     MOVE TB-CORPO (IX-BOL) TO BLS-CORPO
044500     WRITE REG-BOLLSAL.
044600 810-GRABA-UN-BOLETO-E. EXIT.
044700******************************************************************
044800*    IMPRIME LAS ESTADISTICAS DEL CICLO POR CONSOLA              *
044900******************************************************************
045000 900-ESTADISTICAS SECTION.
045100     DISPLAY '========================================='
045200             UPON CONSOLE
045300     DISPLAY 'PVBOLP01 - ESTADISTICAS DEL CICLO DE PAGO'
045400             UPON CONSOLE
045500     DISPLAY 'SOLICITUDES LEIDAS      : ' WKS-REG-LEIDOS
045600             UPON CONSOLE
045700     DISPLAY 'BOLETOS PAGADOS         : ' WKS-REG-PAGADOS
045800             UPON CONSOLE
045900     DISPLAY 'SOLICITUDES RECHAZADAS  : ' WKS-REG-RECHAZADOS
046000             UPON CONSOLE
046100     DISPLAY '========================================='
046200             UPON CONSOLE.
046300 900-ESTADISTICAS-E. EXIT.
046400******************************************************************
046500*    CIERRA TODOS LOS ARCHIVOS DEL CICLO                         *
046600******************************************************************
046700 950-CIERRA-ARCHIVOS SECTION.
046800     CLOSE USRMAST PIXLEDG BOLENTR BOLLSAL BOLSOL PVAUDIT.
046900 950-CIERRA-ARCHIVOS-E. EXIT.
